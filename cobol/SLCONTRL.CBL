000100*****************************************************************
000200*    SLCONTRL.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT-SYSTEM CONTROL FILE.
000400*    SINGLE RECORD, KEY ALWAYS 1 -- CARRIES THE NEXT-ID COUNTERS FOR
000500*    POINT-ITEM, POINT-HISTORY, POINT-HISTORY-DETAIL AND POINT-POLICY.
000600*    SAME SHAPE AS THE OLD LAST-VOUCHER-NUMBER CONTROL FILE.
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    06/14/94   RMG  PT-0004    CLONED FROM THE VOUCHER CONTROL FILE
001000*****************************************************************
001100    SELECT PCONTROL-FILE
001200        ASSIGN TO PCONTROLDD
001300        ORGANIZATION IS INDEXED
001400        ACCESS MODE IS DYNAMIC
001500        RECORD KEY IS PCTL-KEY
001600        FILE STATUS IS FS-CONTRL.
