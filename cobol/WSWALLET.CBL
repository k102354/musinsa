000100*****************************************************************
000200*    WSWALLET.CBL
000300*    WORKING-STORAGE FOR WALLET-FILE ACCESS.  WAL-RRN IS THE
000400*    RELATIVE-KEY DATA ITEM FOR SLWALLET.CBL; WAL-INDEX-TABLE IS THE
000500*    IN-MEMORY USER-ID -> RRN INDEX BUILT BY BUILD-WALLET-INDEX AT
000600*    PROGRAM START (RELATIVE FILES CARRY NO ALTERNATE KEY OF THEIR
000700*    OWN, SO THE SHOP HAS ALWAYS LOADED THIS SMALL INDEX FIRST).
000800*-----------------------------------------------------------------
000900*    CHANGED    BY   TICKET     DESCRIPTION
001000*    06/14/94   RMG  PT-0004    ORIGINAL LOGIC
001100*****************************************************************
00120001  WAL-RRN                         PIC 9(09) COMP.
00130001  WAL-INDEX-COUNT                 PIC 9(05) COMP.
00140001  WAL-INDEX-TABLE.
001500    05  WAL-INDEX-ENTRY OCCURS 0 TO 5000 TIMES
001600                         DEPENDING ON WAL-INDEX-COUNT
001700                         ASCENDING KEY IS WIX-USER-ID
001800                         INDEXED BY WIX-IDX.
001900        10  WIX-USER-ID             PIC 9(09).
002000        10  WIX-RRN                 PIC 9(09) COMP.
002100    05  FILLER                      PIC X(01).
002200 
