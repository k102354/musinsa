000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-EARN.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/14/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/14/94   RMG  PT-0004    ORIGINAL PROGRAM.  CLONED FROM THE
001300*                                ADD-MODULE OF VENDOR-MAINTENANCE.
001400*    09/02/94   RMG  PT-0013    CHECK-POSSESSION-LIMIT NOW COMPARES
001500*                                THE PROPOSED BALANCE, NOT JUST THE
001600*                                EARN AMOUNT, AGAINST THE POLICY CAP.
001700*    02/18/97   RMG  PT-0031    ADMIN-GRANT (TRN-IS-MANUAL = "Y")
001800*                                NOW POSTS HISTORY TYPE AG NOT EA.
001900*    11/09/98   RMG  PT-0059    Y2K REVIEW -- POLICY AND ITEM DATES
002000*                                ALREADY CCYYMMDD, NO CHANGE REQUIRED.
002100*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002200*                                DATE INSTEAD OF A HARD-CODED CARD.
002300*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
002400*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
002500*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
002600*****************************************************************
002700ENVIRONMENT DIVISION.
002800CONFIGURATION SECTION.
002900SPECIAL-NAMES.
003000    C01 IS TOP-OF-FORM.
003100INPUT-OUTPUT SECTION.
003200FILE-CONTROL.
003300 
003400    COPY "SLTRAN.CBL".
003500    COPY "SLWALLET.CBL".
003600    COPY "SLPOLICY.CBL".
003700    COPY "SLITEM.CBL".
003800    COPY "SLHIST.CBL".
003900    COPY "SLHISTDT.CBL".
004000    COPY "SLCONTRL.CBL".
004100 
004200DATA DIVISION.
004300FILE SECTION.
004400 
004500    COPY "FDTRAN.CBL".
004600    COPY "FDWALLET.CBL".
004700    COPY "FDPOLICY.CBL".
004800    COPY "FDITEM.CBL".
004900    COPY "FDHIST.CBL".
005000    COPY "FDHISTDT.CBL".
005100    COPY "FDCONTRL.CBL".
005200 
005300WORKING-STORAGE SECTION.
005400 
005500    COPY "WSWALLET.CBL".
005600    COPY "WSDATE.CBL".
005700 
00580001  W-END-OF-TRAN-FILE               PIC X(01).
005900    88  END-OF-TRAN-FILE                 VALUE "Y".
006000 
00610001  W-END-OF-POLICY-FILE             PIC X(01).
006200    88  END-OF-POLICY-FILE               VALUE "Y".
006300 
00640001  W-WALLET-FOUND                   PIC X(01).
006500    88  WALLET-FOUND                     VALUE "Y".
006600 
00670001  W-EARN-IS-REJECTED               PIC X(01).
006800    88  EARN-IS-REJECTED                 VALUE "Y".
006900 
00700001  W-CURRENT-POLICY-LOADED          PIC X(01).
007100    88  CURRENT-POLICY-LOADED            VALUE "Y".
007200 
00730001  W-PROPOSED-BALANCE-FIELDS.
007400    05  W-PROPOSED-BALANCE            PIC S9(11).
007500    05  FILLER                      PIC X(02).
00760001  FILLER REDEFINES W-PROPOSED-BALANCE-FIELDS.
007700    05  W-PROPOSED-BALANCE-EDIT       PIC Z(10)9-.
007800    05  FILLER                      PIC X(01).
007900 
00800001  W-NEW-ITEM-ID-FIELDS.
008100    05  W-NEW-ITEM-ID                 PIC 9(15).
008200    05  FILLER                      PIC X(01).
00830001  FILLER REDEFINES W-NEW-ITEM-ID-FIELDS.
008400    05  W-NEW-ITEM-ID-EDIT            PIC Z(14)9.
008500    05  FILLER                      PIC X(01).
008600 
00870001  W-RUN-DATE-FIELDS.
008800    05  W-RUN-DATE                    PIC 9(08).
008900    05  W-RUN-TIME                    PIC 9(06).
009000    05  FILLER                      PIC X(01).
00910001  FILLER REDEFINES W-RUN-DATE-FIELDS.
009200    05  W-RUN-CCYY                    PIC 9(04).
009300    05  W-RUN-MM                      PIC 9(02).
009400    05  W-RUN-DD                      PIC 9(02).
009500    05  FILLER                        PIC X(06).
009600 
00970001  W-TRAN-READ-COUNT                PIC 9(07) COMP.
00980001  W-TRAN-EARN-COUNT                PIC 9(07) COMP.
00990001  W-TRAN-REJECT-COUNT              PIC 9(07) COMP.
010000 
01010077  W-NEW-HISTORY-ID                 PIC 9(15).
01020077  W-NEW-DETAIL-ID                  PIC 9(15).
010300*-----------------------------------------------------------------
010400 
010500PROCEDURE DIVISION.
010600 
0107000000-EARN-CONTROL.
010800 
010900    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
011000    ACCEPT W-RUN-TIME FROM TIME.
011100    MOVE ZERO TO W-TRAN-READ-COUNT
011200                 W-TRAN-EARN-COUNT
011300                 W-TRAN-REJECT-COUNT.
011400    DISPLAY "PEAR0000 EARN RUN STARTING FOR " W-RUN-CCYY "-"
011500                                               W-RUN-MM "-" W-RUN-DD.
011600 
011700    OPEN INPUT PTRAN-FILE.
011800    OPEN I-O WALLET-FILE.
011900    OPEN INPUT POLICY-FILE.
012000    OPEN EXTEND ITEM-FILE.
012100    OPEN EXTEND HISTORY-FILE.
012200    OPEN EXTEND HISTORY-DETAIL-FILE.
012300    OPEN I-O PCONTROL-FILE.
012400 
012500    PERFORM 5000-BUILD-WALLET-INDEX
012600        THRU 5000-BUILD-WALLET-INDEX-EXIT.
012700    PERFORM 6000-READ-CURRENT-POLICY
012800        THRU 6000-READ-CURRENT-POLICY-EXIT.
012900 
013000    IF NOT CURRENT-POLICY-LOADED
013100       DISPLAY "PEAR0001 NO POLICY ON FILE - EARN RUN ABORTED"
013200    ELSE
013300       PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT
013400       PERFORM 2000-PROCESS-ONE-EARN THRU 2000-PROCESS-ONE-EARN-EXIT
013500           UNTIL END-OF-TRAN-FILE.
013600 
013700    CLOSE PTRAN-FILE
013800          WALLET-FILE
013900          POLICY-FILE
014000          ITEM-FILE
014100          HISTORY-FILE
014200          HISTORY-DETAIL-FILE
014300          PCONTROL-FILE.
014400 
014500    DISPLAY "PEAR0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
014600    DISPLAY "PEAR0003 EARNS POSTED..........: " W-TRAN-EARN-COUNT.
014700    DISPLAY "PEAR0004 EARNS REJECTED........: " W-TRAN-REJECT-COUNT.
014800 
014900    EXIT PROGRAM.
015000 
015100    STOP RUN.
015200*-----------------------------------------------------------------
015300 
0154001000-READ-A-TRANSACTION.
015500 
015600    READ PTRAN-FILE
015700        AT END
015800            MOVE "Y" TO W-END-OF-TRAN-FILE.
015900 
0160001000-READ-A-TRANSACTION-EXIT.
016100    EXIT.
016200*-----------------------------------------------------------------
016300 
0164002000-PROCESS-ONE-EARN.
016500 
016600    ADD 1 TO W-TRAN-READ-COUNT.
016700 
016800    IF TRN-IS-EARN
016900       DISPLAY "PEAR0018 EARN REQUEST, USER " TRN-USER-ID " AMOUNT "
017000                                    TRN-AMOUNT-EDIT
017100       MOVE "N" TO W-EARN-IS-REJECTED
017200       PERFORM 2100-READ-OR-OPEN-WALLET
017300           THRU 2100-READ-OR-OPEN-WALLET-EXIT
017400       PERFORM 2200-VALIDATE-EARN-AMOUNT
017500           THRU 2200-VALIDATE-EARN-AMOUNT-EXIT
017600       IF NOT EARN-IS-REJECTED
017700          PERFORM 2300-CHECK-POSSESSION-LIMIT
017800              THRU 2300-CHECK-POSSESSION-LIMIT-EXIT
017900       IF NOT EARN-IS-REJECTED
018000          PERFORM 2400-CREATE-POINT-ITEM
018100              THRU 2400-CREATE-POINT-ITEM-EXIT
018200          PERFORM 2500-WRITE-EARN-HISTORY
018300              THRU 2500-WRITE-EARN-HISTORY-EXIT
018400          ADD 1 TO W-TRAN-EARN-COUNT
018500       ELSE
018600          ADD 1 TO W-TRAN-REJECT-COUNT.
018700 
018800    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
018900 
0190002000-PROCESS-ONE-EARN-EXIT.
019100    EXIT.
019200*-----------------------------------------------------------------
019300*    A USER'S FIRST EARN CREATES THE WALLET ROW RIGHT HERE, WITH A
019400*    ZERO OPENING BALANCE, THE SAME WAY THE OLD ADD-MODULE CREATED A
019500*    VENDOR ROW ON FIRST SIGHT OF A NEW VENDOR NUMBER.
019600 
0197002100-READ-OR-OPEN-WALLET.
019800 
019900    MOVE "N" TO W-WALLET-FOUND.
020000    SET WIX-IDX TO 1.
020100    SEARCH WAL-INDEX-ENTRY
020200        AT END
020300            NEXT SENTENCE
020400        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
020500            MOVE "Y" TO W-WALLET-FOUND
020600            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
020700 
020800    IF WALLET-FOUND
020900       READ WALLET-FILE RECORD
021000           INVALID KEY
021100               DISPLAY "PEAR0005 WALLET INDEX OUT OF STEP WITH FILE"
021200    ELSE
021300       ADD 1 TO WAL-INDEX-COUNT
021400       MOVE WAL-INDEX-COUNT TO WAL-RRN
021500       MOVE TRN-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
021600       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT)
021700       MOVE TRN-USER-ID TO WAL-USER-ID
021800       MOVE ZERO TO WAL-BALANCE
021900       WRITE USER-POINT-WALLET-RECORD
022000           INVALID KEY
022100               DISPLAY "PEAR0006 UNABLE TO CREATE WALLET ROW".
022200 
0223002100-READ-OR-OPEN-WALLET-EXIT.
022400    EXIT.
022500*-----------------------------------------------------------------
022600 
0227002200-VALIDATE-EARN-AMOUNT.
022800 
022900    IF TRN-AMOUNT < POL-MIN-EARN-AMOUNT
023000       OR TRN-AMOUNT > POL-MAX-EARN-AMOUNT
023100       MOVE "Y" TO W-EARN-IS-REJECTED
023200       DISPLAY "PEAR0007 AMOUNT OUT OF POLICY RANGE, USER "
023300                                                     TRN-USER-ID.
023400 
0235002200-VALIDATE-EARN-AMOUNT-EXIT.
023600    EXIT.
023700*-----------------------------------------------------------------
023800 
0239002300-CHECK-POSSESSION-LIMIT.
024000 
024100    COMPUTE W-PROPOSED-BALANCE = WAL-BALANCE + TRN-AMOUNT.
024200    IF W-PROPOSED-BALANCE > POL-MAX-POSSESSION-LIMIT
024300       MOVE "Y" TO W-EARN-IS-REJECTED
024400       DISPLAY "PEAR0008 POSSESSION LIMIT EXCEEDED, USER "
024500                     TRN-USER-ID " PROPOSED BALANCE "
024600                     W-PROPOSED-BALANCE-EDIT
024700    ELSE
024800       MOVE W-PROPOSED-BALANCE TO WAL-BALANCE
024900       REWRITE USER-POINT-WALLET-RECORD
025000           INVALID KEY
025100               DISPLAY "PEAR0009 UNABLE TO REWRITE WALLET ROW".
025200 
0253002300-CHECK-POSSESSION-LIMIT-EXIT.
025400    EXIT.
025500*-----------------------------------------------------------------
025600 
0257002400-CREATE-POINT-ITEM.
025800 
025900    PERFORM 7000-GET-NEXT-ITEM-ID THRU 7000-GET-NEXT-ITEM-ID-EXIT.
026000 
026100    MOVE W-NEW-ITEM-ID TO ITM-POINT-ITEM-ID.
026200    MOVE TRN-USER-ID TO ITM-USER-ID.
026300    MOVE TRN-AMOUNT TO ITM-ORIGINAL-AMOUNT.
026400    MOVE TRN-AMOUNT TO ITM-REMAIN-AMOUNT.
026500    MOVE TRN-IS-MANUAL TO ITM-IS-MANUAL.
026600    SET ITM-AVAILABLE TO TRUE.
026700 
026800    MOVE W-RUN-DATE TO GDTV-DATE-CCYYMMDD.
026900    MOVE POL-DEFAULT-EXPIRE-DAYS TO GDTV-DAYS-TO-ADD.
027000    PERFORM EXPD-COMPUTE-EXPIRE-DATE THRU EXPD-COMPUTE-EXPIRE-DATE-EXIT.
027100    MOVE GDTV-DATE-CCYYMMDD TO ITM-EXPIRE-DATE.
027200    MOVE W-RUN-TIME TO ITM-EXPIRE-TIME.
027300    DISPLAY "PEAR0017 NEW LOT EXPIRES " ITM-EXPIRE-CCYY "-"
027400                                ITM-EXPIRE-MM "-" ITM-EXPIRE-DD.
027500 
027600    WRITE POINT-ITEM-RECORD.
027700    DISPLAY "PEAR0016 NEW LOT OPENED, ITEM ID " W-NEW-ITEM-ID-EDIT.
027800 
0279002400-CREATE-POINT-ITEM-EXIT.
028000    EXIT.
028100*-----------------------------------------------------------------
028200 
0283002500-WRITE-EARN-HISTORY.
028400 
028500    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
028600    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
028700 
028800    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
028900    MOVE TRN-USER-ID TO HST-USER-ID.
029000    IF TRN-IS-MANUAL = "Y"
029100       SET HST-TYPE-ADMIN-GRANT TO TRUE
029200    ELSE
029300       SET HST-TYPE-EARN TO TRUE.
029400    MOVE TRN-AMOUNT TO HST-AMOUNT.
029500    MOVE W-NEW-ITEM-ID TO HST-REF-ID.
029600    MOVE W-RUN-DATE TO HST-CREATE-DATE.
029700 
029800    WRITE POINT-HISTORY-RECORD.
029900 
030000    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
030100    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
030200    MOVE W-NEW-ITEM-ID TO DTL-POINT-ITEM-ID.
030300    MOVE TRN-AMOUNT TO DTL-AMOUNT.
030400    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
030500 
030600    WRITE POINT-HISTORY-DETAIL-RECORD.
030700 
0308002500-WRITE-EARN-HISTORY-EXIT.
030900    EXIT.
031000*-----------------------------------------------------------------
031100*    WALLET-FILE IS RELATIVE, RANDOM ACCESS -- BUT THE INDEX THAT
031200*    RESOLVES A USER-ID TO ITS RRN LIVES ONLY IN MEMORY, SO EVERY
031300*    PROGRAM THAT TOUCHES THE WALLET MUST WALK IT ONCE AT OPEN TIME
031400*    THE SAME WAY BUILD-WALLET-INDEX HAS SINCE THE FIRST POINT RUN.
031500 
0316005000-BUILD-WALLET-INDEX.
031700 
031800    MOVE ZERO TO WAL-INDEX-COUNT.
031900    MOVE ZERO TO WAL-RRN.
032000 
0321005000-READ-NEXT-WALLET-ROW.
032200 
032300    ADD 1 TO WAL-RRN.
032400    READ WALLET-FILE RECORD
032500        INVALID KEY
032600            NEXT SENTENCE.
032700 
032800    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
032900       ADD 1 TO WAL-INDEX-COUNT
033000       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
033100       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT)
033200       IF WAL-RRN < 5000
033300          GO TO 5000-READ-NEXT-WALLET-ROW.
033400 
0335005000-BUILD-WALLET-INDEX-EXIT.
033600    EXIT.
033700*-----------------------------------------------------------------
033800*    POLICY-FILE IS AN APPEND-ONLY VERSION HISTORY -- THE LAST ROW
033900*    READ ON A STRAIGHT SEQUENTIAL PASS IS THE CURRENT POLICY.
034000 
0341006000-READ-CURRENT-POLICY.
034200 
034300    MOVE "N" TO W-END-OF-POLICY-FILE.
034400    MOVE "N" TO W-CURRENT-POLICY-LOADED.
034500 
034600    PERFORM 6100-READ-ONE-POLICY-ROW
034700        THRU 6100-READ-ONE-POLICY-ROW-EXIT
034800        UNTIL END-OF-POLICY-FILE.
034900 
0350006000-READ-CURRENT-POLICY-EXIT.
035100    EXIT.
035200*-----------------------------------------------------------------
035300 
0354006100-READ-ONE-POLICY-ROW.
035500 
035600    READ POLICY-FILE
035700        AT END
035800            MOVE "Y" TO W-END-OF-POLICY-FILE
035900        NOT AT END
036000            MOVE "Y" TO W-CURRENT-POLICY-LOADED.
036100 
0362006100-READ-ONE-POLICY-ROW-EXIT.
036300    EXIT.
036400*-----------------------------------------------------------------
036500 
0366007000-GET-NEXT-ITEM-ID.
036700 
036800    MOVE 1 TO PCTL-KEY.
036900    READ PCONTROL-FILE RECORD
037000        INVALID KEY
037100            DISPLAY "PEAR0010 CONTROL RECORD MISSING - ABORT"
037200            STOP RUN.
037300    ADD 1 TO PCTL-NEXT-ITEM-ID.
037400    MOVE PCTL-NEXT-ITEM-ID TO W-NEW-ITEM-ID.
037500    REWRITE PCONTROL-RECORD
037600        INVALID KEY
037700            DISPLAY "PEAR0011 UNABLE TO REWRITE CONTROL RECORD".
037800 
0379007000-GET-NEXT-ITEM-ID-EXIT.
038000    EXIT.
038100*-----------------------------------------------------------------
038200 
0383007100-GET-NEXT-HISTORY-ID.
038400 
038500    MOVE 1 TO PCTL-KEY.
038600    READ PCONTROL-FILE RECORD
038700        INVALID KEY
038800            DISPLAY "PEAR0012 CONTROL RECORD MISSING - ABORT"
038900            STOP RUN.
039000    ADD 1 TO PCTL-NEXT-HISTORY-ID.
039100    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
039200    REWRITE PCONTROL-RECORD
039300        INVALID KEY
039400            DISPLAY "PEAR0013 UNABLE TO REWRITE CONTROL RECORD".
039500 
0396007100-GET-NEXT-HISTORY-ID-EXIT.
039700    EXIT.
039800*-----------------------------------------------------------------
039900 
0400007200-GET-NEXT-DETAIL-ID.
040100 
040200    MOVE 1 TO PCTL-KEY.
040300    READ PCONTROL-FILE RECORD
040400        INVALID KEY
040500            DISPLAY "PEAR0014 CONTROL RECORD MISSING - ABORT"
040600            STOP RUN.
040700    ADD 1 TO PCTL-NEXT-DETAIL-ID.
040800    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
040900    REWRITE PCONTROL-RECORD
041000        INVALID KEY
041100            DISPLAY "PEAR0015 UNABLE TO REWRITE CONTROL RECORD".
041200 
0413007200-GET-NEXT-DETAIL-ID-EXIT.
041400    EXIT.
041500*-----------------------------------------------------------------
041600 
041700    COPY "PLEXPDT.CBL".
041800 
