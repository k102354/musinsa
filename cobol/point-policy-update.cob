000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-POLICY-UPDATE.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/22/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/22/94   RMG  PT-0010    ORIGINAL PROGRAM.  MERGE-OR-CARRY-
001300*                                FORWARD FIELD LOGIC CLONED FROM
001400*                                VOUCHER-MAINTENANCE'S CHANGE-MODULE.
001500*    04/02/97   RMG  PT-0034    PUPD TRANSACTION TYPE ADDED TO
001600*                                FDTRAN.CBL TO CARRY THE THREE TUNABLES.
001700*    02/18/97   RMG  PT-0031    REJECT-IF-NO-TUNABLE ADDED -- A RUN
001800*                                THAT CHANGES NOTHING NO LONGER WASTES
001900*                                A POLICY VERSION NUMBER.
002000*    11/09/98   RMG  PT-0059    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
002100*                                ANYWHERE IN THE POLICY RECORD.
002200*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002300*                                DATE INSTEAD OF A HARD-CODED CARD.
002400*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
002500*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
002600*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
002700*****************************************************************
002800ENVIRONMENT DIVISION.
002900CONFIGURATION SECTION.
003000SPECIAL-NAMES.
003100    C01 IS TOP-OF-FORM.
003200INPUT-OUTPUT SECTION.
003300FILE-CONTROL.
003400 
003500    COPY "SLTRAN.CBL".
003600    COPY "SLPOLICY.CBL".
003700 
003800DATA DIVISION.
003900FILE SECTION.
004000 
004100    COPY "FDTRAN.CBL".
004200    COPY "FDPOLICY.CBL".
004300 
004400WORKING-STORAGE SECTION.
004500 
00460001  W-END-OF-TRAN-FILE                PIC X(01).
004700    88  END-OF-TRAN-FILE                  VALUE "Y".
004800 
00490001  W-END-OF-POLICY-FILE               PIC X(01).
005000    88  END-OF-POLICY-FILE                  VALUE "Y".
005100 
00520001  W-CURRENT-POLICY-LOADED           PIC X(01).
005300    88  CURRENT-POLICY-LOADED             VALUE "Y".
005400 
00550001  W-UPDATE-IS-REJECTED              PIC X(01).
005600    88  UPDATE-IS-REJECTED                VALUE "Y".
005700 
00580001  W-RUN-DATE-FIELDS.
005900    05  W-RUN-DATE                    PIC 9(08).
006000    05  W-RUN-TIME                    PIC 9(06).
006100    05  FILLER                      PIC X(01).
00620001  FILLER REDEFINES W-RUN-DATE-FIELDS.
006300    05  W-RUN-CCYY                    PIC 9(04).
006400    05  W-RUN-MM                      PIC 9(02).
006500    05  W-RUN-DD                      PIC 9(02).
006600    05  FILLER                        PIC X(06).
006700 
00680001  W-CURRENT-POLICY-FIELDS.
006900    05  W-CURRENT-POL-ID              PIC 9(09).
007000    05  W-CURRENT-MIN-EARN            PIC S9(09).
007100    05  W-CURRENT-MAX-EARN            PIC S9(09).
007200    05  W-CURRENT-MAX-POSSESSION      PIC S9(11).
007300    05  W-CURRENT-EXPIRE-DAYS         PIC S9(04).
007400    05  FILLER                      PIC X(01).
00750001  FILLER REDEFINES W-CURRENT-POLICY-FIELDS.
007600    05  FILLER                        PIC X(09).
007700    05  W-CURRENT-MIN-EARN-EDIT       PIC Z(08)9-.
007800    05  FILLER                        PIC X(23).
007900 
00800001  W-MERGED-MAX-EARN                 PIC S9(09).
00810001  W-MERGED-MAX-POSSESSION           PIC S9(11).
00820001  W-MERGED-EXPIRE-FIELDS.
008300    05  W-MERGED-EXPIRE-DAYS          PIC S9(04).
008400    05  FILLER                        PIC X(02).
00850001  FILLER REDEFINES W-MERGED-EXPIRE-FIELDS.
008600    05  W-MERGED-EXPIRE-DAYS-EDIT     PIC Z(03)9-.
008700    05  FILLER                      PIC X(01).
008800 
00890001  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
00900001  W-TRAN-ACCEPT-COUNT               PIC 9(07) COMP.
00910001  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
009200*-----------------------------------------------------------------
009300 
009400PROCEDURE DIVISION.
009500 
0096000000-POLICY-UPDATE-CONTROL.
009700 
009800    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
009900    ACCEPT W-RUN-TIME FROM TIME.
010000    MOVE ZERO TO W-TRAN-READ-COUNT
010100                 W-TRAN-ACCEPT-COUNT
010200                 W-TRAN-REJECT-COUNT.
010300    DISPLAY "PPOL0000 POLICY UPDATE RUN STARTING FOR " W-RUN-CCYY "-"
010400                                                W-RUN-MM "-" W-RUN-DD.
010500 
010600    OPEN INPUT PTRAN-FILE.
010700    OPEN I-O POLICY-FILE.
010800 
010900    MOVE "N" TO W-END-OF-TRAN-FILE.
011000    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
011100    PERFORM 2000-PROCESS-ONE-UPDATE THRU 2000-PROCESS-ONE-UPDATE-EXIT
011200        UNTIL END-OF-TRAN-FILE.
011300 
011400    CLOSE PTRAN-FILE POLICY-FILE.
011500 
011600    DISPLAY "PPOL0001 TRANSACTIONS READ.......: " W-TRAN-READ-COUNT.
011700    DISPLAY "PPOL0002 POLICY VERSIONS WRITTEN..: " W-TRAN-ACCEPT-COUNT.
011800    DISPLAY "PPOL0003 TRANSACTIONS REJECTED....: " W-TRAN-REJECT-COUNT.
011900 
012000    EXIT PROGRAM.
012100 
012200    STOP RUN.
012300*-----------------------------------------------------------------
012400 
0125001000-READ-A-TRANSACTION.
012600 
012700    READ PTRAN-FILE
012800        AT END
012900            MOVE "Y" TO W-END-OF-TRAN-FILE
013000        NOT AT END
013100            ADD 1 TO W-TRAN-READ-COUNT.
013200 
0133001000-READ-A-TRANSACTION-EXIT.
013400    EXIT.
013500*-----------------------------------------------------------------
013600 
0137002000-PROCESS-ONE-UPDATE.
013800 
013900    IF TRN-IS-POLICY-UPDATE
014000       MOVE "N" TO W-UPDATE-IS-REJECTED
014100       PERFORM 2100-REJECT-IF-NO-TUNABLE
014200           THRU 2100-REJECT-IF-NO-TUNABLE-EXIT
014300       IF NOT UPDATE-IS-REJECTED
014400          PERFORM 2200-READ-CURRENT-POLICY
014500              THRU 2200-READ-CURRENT-POLICY-EXIT
014600       IF NOT UPDATE-IS-REJECTED
014700          PERFORM 2300-MERGE-OR-CARRY-FORWARD
014800              THRU 2300-MERGE-OR-CARRY-FORWARD-EXIT
014900       IF NOT UPDATE-IS-REJECTED
015000          PERFORM 2400-VALIDATE-POLICY-VALUES
015100              THRU 2400-VALIDATE-POLICY-VALUES-EXIT
015200       IF NOT UPDATE-IS-REJECTED
015300          PERFORM 2500-INSERT-NEW-POLICY-VERSION
015400              THRU 2500-INSERT-NEW-POLICY-VERSION-EXIT
015500          ADD 1 TO W-TRAN-ACCEPT-COUNT
015600       ELSE
015700          ADD 1 TO W-TRAN-REJECT-COUNT.
015800 
015900    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
016000 
0161002000-PROCESS-ONE-UPDATE-EXIT.
016200    EXIT.
016300*-----------------------------------------------------------------
016400*    A RUN THAT SUPPLIES NONE OF THE THREE TUNABLES CHANGES NOTHING
016500*    AND IS REJECTED BEFORE A POLICY RECORD IS EVEN READ.
016600 
0167002100-REJECT-IF-NO-TUNABLE.
016800 
016900    IF TRN-NEW-MAX-EARN-AMOUNT = ZERO
017000       AND TRN-NEW-MAX-POSSESSION-LIMIT = ZERO
017100       AND TRN-NEW-DEFAULT-EXPIRE-DAYS = ZERO
017200       MOVE "Y" TO W-UPDATE-IS-REJECTED
017300       DISPLAY "PPOL0004 NO TUNABLE SUPPLIED, TRANSACTION REJECTED".
017400 
0175002100-REJECT-IF-NO-TUNABLE-EXIT.
017600    EXIT.
017700*-----------------------------------------------------------------
017800*    THE HIGHEST POL-ID ROW ON A STRAIGHT SEQUENTIAL PASS IS THE
017900*    CURRENT POLICY -- SAME "LAST ROW WINS" CONVENTION AS THE READ
018000*    OF POLICY-FILE IN POINT-EARN, POINT-USE AND POINT-CANCEL-USE.
018100 
0182002200-READ-CURRENT-POLICY.
018300 
018400    MOVE "N" TO W-CURRENT-POLICY-LOADED.
018500    MOVE "N" TO W-END-OF-POLICY-FILE.
018600 
018700    PERFORM 2210-READ-ONE-POLICY-ROW
018800        THRU 2210-READ-ONE-POLICY-ROW-EXIT
018900        UNTIL END-OF-POLICY-FILE.
019000 
019100    IF NOT CURRENT-POLICY-LOADED
019200       MOVE "Y" TO W-UPDATE-IS-REJECTED
019300       DISPLAY "PPOL0005 NO POLICY ROW ON FILE, TRANSACTION REJECTED"
019400    ELSE
019500       DISPLAY "PPOL0010 CURRENT POLICY LOADED, ID " W-CURRENT-POL-ID
019600                          " MIN EARN " W-CURRENT-MIN-EARN-EDIT.
019700 
0198002200-READ-CURRENT-POLICY-EXIT.
019900    EXIT.
020000*-----------------------------------------------------------------
020100 
0202002210-READ-ONE-POLICY-ROW.
020300 
020400    READ POLICY-FILE
020500        AT END
020600            MOVE "Y" TO W-END-OF-POLICY-FILE
020700        NOT AT END
020800            MOVE "Y" TO W-CURRENT-POLICY-LOADED
020900            MOVE POL-ID TO W-CURRENT-POL-ID
021000            MOVE POL-MIN-EARN-AMOUNT TO W-CURRENT-MIN-EARN
021100            MOVE POL-MAX-EARN-AMOUNT TO W-CURRENT-MAX-EARN
021200            MOVE POL-MAX-POSSESSION-LIMIT TO W-CURRENT-MAX-POSSESSION
021300            MOVE POL-DEFAULT-EXPIRE-DAYS TO W-CURRENT-EXPIRE-DAYS.
021400 
0215002210-READ-ONE-POLICY-ROW-EXIT.
021600    EXIT.
021700*-----------------------------------------------------------------
021800*    PER-FIELD REPLACE-OR-KEEP, THE SAME SHAPE AS THE OLD CHANGE-
021900*    SAVE-GET-ANOTHER-FIELD LOOP -- EXCEPT ALL THREE FIELDS ARE
022000*    MERGED IN ONE PASS SINCE THE WHOLE REQUEST ARRIVES ON ONE CARD.
022100 
0222002300-MERGE-OR-CARRY-FORWARD.
022300 
022400    IF TRN-NEW-MAX-EARN-AMOUNT NOT = ZERO
022500       MOVE TRN-NEW-MAX-EARN-AMOUNT TO W-MERGED-MAX-EARN
022600    ELSE
022700       MOVE W-CURRENT-MAX-EARN TO W-MERGED-MAX-EARN.
022800 
022900    IF TRN-NEW-MAX-POSSESSION-LIMIT NOT = ZERO
023000       MOVE TRN-NEW-MAX-POSSESSION-LIMIT TO W-MERGED-MAX-POSSESSION
023100    ELSE
023200       MOVE W-CURRENT-MAX-POSSESSION TO W-MERGED-MAX-POSSESSION.
023300 
023400    IF TRN-NEW-DEFAULT-EXPIRE-DAYS NOT = ZERO
023500       MOVE TRN-NEW-DEFAULT-EXPIRE-DAYS TO W-MERGED-EXPIRE-DAYS
023600    ELSE
023700       MOVE W-CURRENT-EXPIRE-DAYS TO W-MERGED-EXPIRE-DAYS.
023800 
0239002300-MERGE-OR-CARRY-FORWARD-EXIT.
024000    EXIT.
024100*-----------------------------------------------------------------
024200*    SAME DOMAIN RULES ENFORCED AT POLICY CREATION -- MIN-EARN-AMOUNT
024300*    IS NOT VALIDATED HERE BECAUSE IT IS ALWAYS FIXED AT 1, NEVER
024400*    TAKEN FROM THE REQUEST.
024500 
0246002400-VALIDATE-POLICY-VALUES.
024700 
024800    IF W-MERGED-MAX-EARN > 100000
024900       MOVE "Y" TO W-UPDATE-IS-REJECTED
025000       DISPLAY "PPOL0006 MAX-EARN-AMOUNT EXCEEDS 100,000, REJECTED".
025100 
025200    IF NOT UPDATE-IS-REJECTED
025300       IF W-MERGED-MAX-POSSESSION < W-MERGED-MAX-EARN
025400          MOVE "Y" TO W-UPDATE-IS-REJECTED
025500          DISPLAY "PPOL0007 MAX-POSSESSION-LIMIT BELOW MAX-EARN-AMOUNT"
025600                              ", REJECTED".
025700 
025800    IF NOT UPDATE-IS-REJECTED
025900       IF W-MERGED-EXPIRE-DAYS < 1 OR W-MERGED-EXPIRE-DAYS > 1824
026000          MOVE "Y" TO W-UPDATE-IS-REJECTED
026100          DISPLAY "PPOL0008 DEFAULT-EXPIRE-DAYS OUT OF RANGE 1-1824, "
026200                              "REJECTED, VALUE WAS "
026300                                                W-MERGED-EXPIRE-DAYS-EDIT.
026400 
0265002400-VALIDATE-POLICY-VALUES-EXIT.
026600    EXIT.
026700*-----------------------------------------------------------------
026800*    APPEND-ONLY -- THE PRIOR ROW IS NEVER REWRITTEN, THE NEW ROW
026900*    JUST GETS THE NEXT HIGHER POL-ID AND BECOMES "IN EFFECT" THE
027000*    MOMENT IT LANDS, SINCE EVERY READER TAKES THE HIGHEST-ID ROW.
027100 
0272002500-INSERT-NEW-POLICY-VERSION.
027300 
027400    COMPUTE POL-ID = W-CURRENT-POL-ID + 1.
027500    MOVE 1 TO POL-MIN-EARN-AMOUNT.
027600    MOVE W-MERGED-MAX-EARN TO POL-MAX-EARN-AMOUNT.
027700    MOVE W-MERGED-MAX-POSSESSION TO POL-MAX-POSSESSION-LIMIT.
027800    MOVE W-MERGED-EXPIRE-DAYS TO POL-DEFAULT-EXPIRE-DAYS.
027900 
028000    WRITE POINT-POLICY-RECORD.
028100 
028200    DISPLAY "PPOL0009 POLICY VERSION " POL-ID-EDIT " WRITTEN".
028300 
0284002500-INSERT-NEW-POLICY-VERSION-EXIT.
028500    EXIT.
028600*-----------------------------------------------------------------
028700 
