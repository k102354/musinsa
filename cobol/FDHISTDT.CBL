000100*****************************************************************
000200*    FDHISTDT.CBL
000300*    FD + RECORD LAYOUT FOR THE POINT-HISTORY-DETAIL FILE.
000400*    ONE ROW PER POINT-LOT TOUCHED BY A TRANSACTION.  A ZERO IN
000500*    DTL-RESTORED-FROM-ITEM-ID MEANS THIS SLICE WAS NOT A CANCEL-USE
000600*    RE-GRANT AGAINST AN EXPIRED LOT.
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
001000*    02/18/97   RMG  PT-0031    ADDED DTL-RESTORED-FROM-ITEM-ID
001100*****************************************************************
001200    FD  HISTORY-DETAIL-FILE
001300        LABEL RECORDS ARE STANDARD.
001400    01  POINT-HISTORY-DETAIL-RECORD.
001500        05  DTL-POINT-HISTORY-DETAIL-ID PIC 9(15).
001600        05  DTL-POINT-HISTORY-ID        PIC 9(15).
001700        05  DTL-POINT-ITEM-ID           PIC 9(15).
001800        05  DTL-AMOUNT                  PIC S9(09).
001900        05  DTL-RESTORED-FROM-ITEM-ID   PIC 9(15).
002000        05  FILLER                      PIC X(11).
002100 
002200*    "IS-A-RESTORE" TEST VIEW -- A NON-ZERO FIRST DIGIT OF THE
002300*    RESTORED-FROM FIELD IS FASTER TO EYEBALL ON A DUMP LISTING
002400*    THAN COMPARING THE WHOLE 15-DIGIT FIELD TO ZERO.
002500    01  FILLER REDEFINES POINT-HISTORY-DETAIL-RECORD.
002600        05  FILLER                      PIC X(54).
002700        05  DTL-RESTORED-FLAG           PIC 9(01).
002800        05  FILLER                      PIC X(14).
002900        05  FILLER                      PIC X(11).
