000100*****************************************************************
000200*    SLTRAN.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT TRANSACTION-REQUEST INPUT FILE.
000400*    ONE ROW PER EARN / CANCEL-EARN / USE / CANCEL-USE / POLICY-
000500*    UPDATE REQUEST FED TO POINT-BATCH-DRIVER FOR THIS RUN.
000600*-----------------------------------------------------------------
000700*    CHANGED    BY   TICKET     DESCRIPTION
000800*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT, MODELLED ON SLVOUCH
000900*    04/02/97   RMG  PT-0034    ADDED THE PUPD TRANSACTION TYPE
001000*****************************************************************
001100    SELECT PTRAN-FILE
001200        ASSIGN TO PTRANDD
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        FILE STATUS IS FS-TRAN.
