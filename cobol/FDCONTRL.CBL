000100*****************************************************************
000200*    FDCONTRL.CBL
000300*    FD + RECORD LAYOUT FOR THE POINT-SYSTEM CONTROL FILE.
000400*    EVERY POSTING PROGRAM OPENS THIS I-O, READS KEY 1, BUMPS THE
000500*    COUNTER(S) IT NEEDS, AND REWRITES BEFORE CLOSING -- THE SAME
000600*    READ/BUMP/REWRITE DISCIPLINE THE SHOP HAS ALWAYS USED FOR THE
000700*    LAST-VOUCHER-NUMBER FIELD.
000800*-----------------------------------------------------------------
000900*    CHANGED    BY   TICKET     DESCRIPTION
001000*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
001100*    02/18/97   RMG  PT-0031    ADDED PCTL-NEXT-POLICY-ID
001200*****************************************************************
001300    FD  PCONTROL-FILE
001400        LABEL RECORDS ARE STANDARD.
001500    01  PCONTROL-RECORD.
001600        05  PCTL-KEY                    PIC 9(01).
001700        05  PCTL-NEXT-ITEM-ID           PIC 9(15).
001800        05  PCTL-NEXT-HISTORY-ID        PIC 9(15).
001900        05  PCTL-NEXT-DETAIL-ID         PIC 9(15).
002000        05  PCTL-NEXT-POLICY-ID         PIC 9(09).
002100        05  FILLER                      PIC X(05).
002200 
002300*    EDIT VIEW SHOWN ON THE END-OF-RUN COUNTER-BUMP CONSOLE MESSAGE.
002400    01  FILLER REDEFINES PCONTROL-RECORD.
002500        05  FILLER                      PIC X(16).
002600        05  PCTL-NEXT-HISTORY-ID-EDIT   PIC Z(14)9.
002700        05  FILLER                      PIC X(29).
