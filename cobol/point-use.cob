000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-USE.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/16/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/16/94   RMG  PT-0006    ORIGINAL PROGRAM.  ALLOCATION WALK
001300*                                CLONED FROM PAY-SELECTED-VOUCHER'S
001400*                                PARTIAL-PAYMENT/BALANCE SPLIT LOGIC;
001500*                                ELIGIBLE-LOT ORDERING CLONED FROM
001600*                                SELECT-VOUCHER-TO-PAY.
001700*    09/12/94   RMG  PT-0014    ADDED CHECK-DUPLICATE-ORDER SCAN OF
001800*                                HISTORY-FILE -- OPERATIONS RERAN A
001900*                                DAY'S TRANSACTIONS TWICE BY MISTAKE.
002000*    02/18/97   RMG  PT-0032    IF THE ELIGIBLE-LOT LIST DRIES UP
002100*                                BEFORE THE AMOUNT OWED REACHES ZERO
002200*                                THE WHOLE TRANSACTION IS NOW BACKED
002300*                                OUT, NOT JUST FLAGGED SHORT.
002400*    11/09/98   RMG  PT-0059    Y2K REVIEW -- ITB-EXPIRE-STAMP IS A
002500*                                14-DIGIT CCYYMMDDHHMMSS VALUE, NO
002600*                                2-DIGIT YEAR ANYWHERE IN THE COMPARE.
002700*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002800*                                DATE INSTEAD OF A HARD-CODED CARD.
002900*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
003000*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
003100*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
003200*****************************************************************
003300ENVIRONMENT DIVISION.
003400CONFIGURATION SECTION.
003500SPECIAL-NAMES.
003600    C01 IS TOP-OF-FORM.
003700INPUT-OUTPUT SECTION.
003800FILE-CONTROL.
003900 
004000    COPY "SLTRAN.CBL".
004100    COPY "SLWALLET.CBL".
004200    COPY "SLITEM.CBL".
004300    COPY "SLHIST.CBL".
004400    COPY "SLHISTDT.CBL".
004500    COPY "SLCONTRL.CBL".
004600 
004700DATA DIVISION.
004800FILE SECTION.
004900 
005000    COPY "FDTRAN.CBL".
005100    COPY "FDWALLET.CBL".
005200    COPY "FDITEM.CBL".
005300    COPY "FDHIST.CBL".
005400    COPY "FDHISTDT.CBL".
005500    COPY "FDCONTRL.CBL".
005600 
005700WORKING-STORAGE SECTION.
005800 
005900    COPY "WSWALLET.CBL".
006000    COPY "WSITEM.CBL".
006100 
00620001  W-ITEM-SWAP-AREA.
006300    05  W-SWP-USER-ID                 PIC 9(09).
006400    05  W-SWP-MANUAL-RANK             PIC 9(01) COMP.
006500    05  W-SWP-EXPIRE-STAMP            PIC 9(14).
006600    05  W-SWP-POINT-ITEM-ID           PIC 9(15).
006700    05  W-SWP-ORIGINAL-AMOUNT         PIC S9(09).
006800    05  W-SWP-REMAIN-AMOUNT           PIC S9(09).
006900    05  W-SWP-EXPIRE-DATE             PIC 9(08).
007000    05  W-SWP-EXPIRE-TIME             PIC 9(06).
007100    05  W-SWP-IS-MANUAL               PIC X(01).
007200    05  W-SWP-STATUS                  PIC X(01).
007300    05  FILLER                      PIC X(01).
007400 
00750001  W-USE-DETAIL-COUNT                PIC 9(03) COMP.
00760001  W-USE-DETAIL-TABLE.
007700    05  W-USE-DETAIL-ENTRY OCCURS 200 TIMES.
007800        10  W-USE-DETAIL-ITEM-ID      PIC 9(15).
007900        10  W-USE-DETAIL-AMOUNT       PIC S9(09).
008000    05  FILLER                      PIC X(01).
008100 
00820001  W-END-OF-TRAN-FILE                PIC X(01).
008300    88  END-OF-TRAN-FILE                  VALUE "Y".
008400 
00850001  W-END-OF-ITEM-FILE                PIC X(01).
008600    88  END-OF-ITEM-FILE                  VALUE "Y".
008700 
00880001  W-END-OF-HIST-FILE                PIC X(01).
008900    88  END-OF-HIST-FILE                  VALUE "Y".
009000 
00910001  W-WALLET-FOUND                    PIC X(01).
009200    88  WALLET-FOUND                      VALUE "Y".
009300 
00940001  W-WALLET-WAS-DEBITED              PIC X(01).
009500    88  WALLET-WAS-DEBITED                VALUE "Y".
009600 
00970001  W-DUPLICATE-ORDER-FOUND           PIC X(01).
009800    88  DUPLICATE-ORDER-FOUND             VALUE "Y".
009900 
01000001  W-USE-IS-REJECTED                 PIC X(01).
010100    88  USE-IS-REJECTED                   VALUE "Y".
010200 
01030001  W-FIRST-ELIGIBLE-FOUND            PIC X(01).
010400    88  FIRST-ELIGIBLE-FOUND              VALUE "Y".
010500 
01060001  W-RUN-DATE-FIELDS.
010700    05  W-RUN-DATE                    PIC 9(08).
010800    05  W-RUN-TIME                    PIC 9(06).
010900    05  FILLER                      PIC X(01).
01100001  FILLER REDEFINES W-RUN-DATE-FIELDS.
011100    05  W-NOW-STAMP                   PIC 9(14).
011200    05  FILLER                      PIC X(01).
011300 
01140001  W-AMOUNT-OWED-FIELDS.
011500    05  W-AMOUNT-OWED                 PIC S9(09).
011600    05  FILLER                      PIC X(02).
01170001  FILLER REDEFINES W-AMOUNT-OWED-FIELDS.
011800    05  W-AMOUNT-OWED-EDIT            PIC Z(08)9-.
011900    05  FILLER                      PIC X(01).
012000 
01210001  W-AMOUNT-TAKEN                    PIC S9(09).
012200 
01230001  W-FIRST-ITEM-FIELDS.
012400    05  W-FIRST-ITEM-RRN              PIC 9(07) COMP.
012500    05  FILLER                      PIC X(04).
01260001  FILLER REDEFINES W-FIRST-ITEM-FIELDS.
012700    05  W-FIRST-ITEM-RRN-EDIT         PIC Z(06)9.
012800    05  FILLER                      PIC X(01).
012900 
01300001  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
01310001  W-TRAN-USE-COUNT                  PIC 9(07) COMP.
01320001  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
013300 
01340001  W-SORT-I                          PIC 9(07) COMP.
01350001  W-SORT-J                          PIC 9(07) COMP.
013600 
01370077  W-NEW-HISTORY-ID                  PIC 9(15).
01380077  W-NEW-DETAIL-ID                   PIC 9(15).
013900*-----------------------------------------------------------------
014000 
014100PROCEDURE DIVISION.
014200 
0143000000-USE-CONTROL.
014400 
014500    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
014600    ACCEPT W-RUN-TIME FROM TIME.
014700    MOVE ZERO TO W-TRAN-READ-COUNT
014800                 W-TRAN-USE-COUNT
014900                 W-TRAN-REJECT-COUNT.
015000 
015100    OPEN INPUT PTRAN-FILE.
015200    OPEN I-O WALLET-FILE.
015300    OPEN EXTEND HISTORY-FILE.
015400    OPEN EXTEND HISTORY-DETAIL-FILE.
015500    OPEN I-O PCONTROL-FILE.
015600 
015700    PERFORM 5000-BUILD-WALLET-INDEX
015800        THRU 5000-BUILD-WALLET-INDEX-EXIT.
015900    PERFORM 6000-LOAD-ITEM-TABLE
016000        THRU 6000-LOAD-ITEM-TABLE-EXIT.
016100    PERFORM 6500-SORT-ITEM-TABLE
016200        THRU 6500-SORT-ITEM-TABLE-EXIT.
016300 
016400    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
016500    PERFORM 2000-PROCESS-ONE-USE THRU 2000-PROCESS-ONE-USE-EXIT
016600        UNTIL END-OF-TRAN-FILE.
016700 
016800    PERFORM 8000-REWRITE-ITEM-FILE THRU 8000-REWRITE-ITEM-FILE-EXIT.
016900 
017000    CLOSE PTRAN-FILE
017100          WALLET-FILE
017200          HISTORY-FILE
017300          HISTORY-DETAIL-FILE
017400          PCONTROL-FILE.
017500 
017600    DISPLAY "PUSE0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
017700    DISPLAY "PUSE0003 SPENDS POSTED.........: " W-TRAN-USE-COUNT.
017800    DISPLAY "PUSE0004 SPENDS REJECTED.......: " W-TRAN-REJECT-COUNT.
017900 
018000    EXIT PROGRAM.
018100 
018200    STOP RUN.
018300*-----------------------------------------------------------------
018400 
0185001000-READ-A-TRANSACTION.
018600 
018700    READ PTRAN-FILE
018800        AT END
018900            MOVE "Y" TO W-END-OF-TRAN-FILE.
019000 
0191001000-READ-A-TRANSACTION-EXIT.
019200    EXIT.
019300*-----------------------------------------------------------------
019400 
0195002000-PROCESS-ONE-USE.
019600 
019700    ADD 1 TO W-TRAN-READ-COUNT.
019800 
019900    IF TRN-IS-USE
020000       MOVE "N" TO W-USE-IS-REJECTED
020100       MOVE "N" TO W-WALLET-WAS-DEBITED
020200       MOVE ZERO TO W-USE-DETAIL-COUNT
020300       PERFORM 2100-READ-WALLET-LOCKED
020400           THRU 2100-READ-WALLET-LOCKED-EXIT
020500       IF NOT USE-IS-REJECTED
020600          PERFORM 2200-CHECK-DUPLICATE-ORDER
020700              THRU 2200-CHECK-DUPLICATE-ORDER-EXIT
020800       IF NOT USE-IS-REJECTED
020900          PERFORM 2300-DEBIT-WALLET-FOR-SPEND
021000              THRU 2300-DEBIT-WALLET-FOR-SPEND-EXIT
021100       IF NOT USE-IS-REJECTED
021200          PERFORM 2400-SELECT-ELIGIBLE-ITEMS
021300              THRU 2400-SELECT-ELIGIBLE-ITEMS-EXIT
021400       IF NOT USE-IS-REJECTED
021500          PERFORM 2500-ALLOCATE-ACROSS-ITEMS
021600              THRU 2500-ALLOCATE-ACROSS-ITEMS-EXIT
021700       IF NOT USE-IS-REJECTED
021800          PERFORM 2600-WRITE-USE-HISTORY
021900              THRU 2600-WRITE-USE-HISTORY-EXIT
022000          ADD 1 TO W-TRAN-USE-COUNT
022100       ELSE
022200          PERFORM 2700-BACK-OUT-REJECTED-USE
022300              THRU 2700-BACK-OUT-REJECTED-USE-EXIT
022400          ADD 1 TO W-TRAN-REJECT-COUNT.
022500 
022600    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
022700 
0228002000-PROCESS-ONE-USE-EXIT.
022900    EXIT.
023000*-----------------------------------------------------------------
023100 
0232002100-READ-WALLET-LOCKED.
023300 
023400    MOVE "N" TO W-WALLET-FOUND.
023500    SET WIX-IDX TO 1.
023600    SEARCH WAL-INDEX-ENTRY
023700        AT END
023800            NEXT SENTENCE
023900        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
024000            MOVE "Y" TO W-WALLET-FOUND
024100            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
024200 
024300    IF WALLET-FOUND
024400       READ WALLET-FILE RECORD
024500           INVALID KEY
024600               MOVE "Y" TO W-USE-IS-REJECTED
024700               DISPLAY "PUSE0005 WALLET INDEX OUT OF STEP WITH FILE"
024800    ELSE
024900       MOVE "Y" TO W-USE-IS-REJECTED
025000       DISPLAY "PUSE0006 NO WALLET ON FILE, USER " TRN-USER-ID.
025100 
0252002100-READ-WALLET-LOCKED-EXIT.
025300    EXIT.
025400*-----------------------------------------------------------------
025500*    HISTORY-FILE IS APPEND-ONLY LINE SEQUENTIAL -- THE DUPLICATE
025600*    CHECK IS A STRAIGHT SEQUENTIAL SCAN, THE SAME WAY THE OLD
025700*    VOUCHER SYSTEM SCANNED FOR A CHECK NUMBER ALREADY USED.
025800 
0259002200-CHECK-DUPLICATE-ORDER.
026000 
026100    MOVE "N" TO W-DUPLICATE-ORDER-FOUND.
026200    MOVE "N" TO W-END-OF-HIST-FILE.
026300    OPEN INPUT HISTORY-FILE.
026400 
026500    PERFORM 2210-SCAN-ONE-HISTORY-ROW
026600        THRU 2210-SCAN-ONE-HISTORY-ROW-EXIT
026700        UNTIL END-OF-HIST-FILE OR DUPLICATE-ORDER-FOUND.
026800 
026900    CLOSE HISTORY-FILE.
027000    OPEN EXTEND HISTORY-FILE.
027100 
027200    IF DUPLICATE-ORDER-FOUND
027300       MOVE "Y" TO W-USE-IS-REJECTED
027400       DISPLAY "PUSE0007 DUPLICATE ORDER, USER " TRN-USER-ID
027500                                   " REF " TRN-REF-ID.
027600 
0277002200-CHECK-DUPLICATE-ORDER-EXIT.
027800    EXIT.
027900*-----------------------------------------------------------------
028000 
0281002210-SCAN-ONE-HISTORY-ROW.
028200 
028300    READ HISTORY-FILE
028400        AT END
028500            MOVE "Y" TO W-END-OF-HIST-FILE
028600        NOT AT END
028700            IF HST-USER-ID = TRN-USER-ID
028800               AND HST-REF-ID = TRN-REF-ID
028900               AND HST-TYPE-USE
029000               MOVE "Y" TO W-DUPLICATE-ORDER-FOUND.
029100 
0292002210-SCAN-ONE-HISTORY-ROW-EXIT.
029300    EXIT.
029400*-----------------------------------------------------------------
029500 
0296002300-DEBIT-WALLET-FOR-SPEND.
029700 
029800    IF WAL-BALANCE < TRN-AMOUNT
029900       MOVE "Y" TO W-USE-IS-REJECTED
030000       DISPLAY "PUSE0008 INSUFFICIENT BALANCE, USER " TRN-USER-ID
030100                            " BALANCE " WAL-BALANCE-EDIT
030200    ELSE
030300       SUBTRACT TRN-AMOUNT FROM WAL-BALANCE
030400       REWRITE USER-POINT-WALLET-RECORD
030500           INVALID KEY
030600               DISPLAY "PUSE0009 UNABLE TO REWRITE WALLET ROW"
030700       MOVE "Y" TO W-WALLET-WAS-DEBITED.
030800 
0309002300-DEBIT-WALLET-FOR-SPEND-EXIT.
031000    EXIT.
031100*-----------------------------------------------------------------
031200*    ITEM-TABLE IS SORTED ASCENDING ON USER-ID/MANUAL-RANK/EXPIRE-
031300*    STAMP (SEE 6500-SORT-ITEM-TABLE).  SEARCH ALL LANDS ON *SOME*
031400*    ROW FOR THIS USER; SINCE DUPLICATE USER-IDS SIT ADJACENT IN THE
031500*    SORTED TABLE, WALKING BACKWARD TO WHERE THE USER-ID CHANGES
031600*    ALWAYS REACHES THE TRUE FIRST (HIGHEST-PRIORITY) ROW.
031700 
0318002400-SELECT-ELIGIBLE-ITEMS.
031900 
032000    MOVE "N" TO W-FIRST-ELIGIBLE-FOUND.
032100    MOVE ZERO TO W-FIRST-ITEM-RRN.
032200 
032300    IF ITB-ITEM-COUNT > 0
032400       SET ITB-IDX TO 1
032500       SEARCH ALL ITB-ITEM-ENTRY
032600           AT END
032700               NEXT SENTENCE
032800           WHEN ITB-USER-ID (ITB-IDX) = TRN-USER-ID
032900               PERFORM 2410-BACK-UP-TO-FIRST-FOR-USER
033000                   THRU 2410-BACK-UP-TO-FIRST-FOR-USER-EXIT
033100               MOVE "Y" TO W-FIRST-ELIGIBLE-FOUND
033200               SET W-FIRST-ITEM-RRN FROM ITB-IDX.
033300 
0334002400-SELECT-ELIGIBLE-ITEMS-EXIT.
033500    EXIT.
033600*-----------------------------------------------------------------
033700 
0338002410-BACK-UP-TO-FIRST-FOR-USER.
033900 
034000    PERFORM UNTIL ITB-IDX = 1
034100                OR ITB-USER-ID (ITB-IDX - 1) NOT = TRN-USER-ID
034200       SET ITB-IDX DOWN BY 1.
034300 
0344002410-BACK-UP-TO-FIRST-FOR-USER-EXIT.
034500    EXIT.
034600*-----------------------------------------------------------------
034700*    WALKS FORWARD FROM THE FIRST ROW FOR THIS USER, ALREADY IN
034800*    PRIORITY ORDER, TAKING FROM EACH AVAILABLE UNEXPIRED LOT UNTIL
034900*    THE AMOUNT OWED REACHES ZERO.  IF THE USER'S ROWS RUN OUT (OR
035000*    THE TABLE MOVES ON TO A DIFFERENT USER) FIRST, THE WHOLE SPEND
035100*    IS BACKED OUT.
035200 
0353002500-ALLOCATE-ACROSS-ITEMS.
035400 
035500    MOVE TRN-AMOUNT TO W-AMOUNT-OWED.
035600 
035700    IF NOT FIRST-ELIGIBLE-FOUND
035800       MOVE "Y" TO W-USE-IS-REJECTED
035900       DISPLAY "PUSE0010 NO ELIGIBLE LOTS, USER " TRN-USER-ID
036000    ELSE
036100       SET ITB-IDX TO W-FIRST-ITEM-RRN
036200       DISPLAY "PUSE0017 FIRST ELIGIBLE LOT ROW " W-FIRST-ITEM-RRN-EDIT
036300                                    " USER " TRN-USER-ID
036400       PERFORM 2510-TAKE-FROM-ONE-ITEM
036500           THRU 2510-TAKE-FROM-ONE-ITEM-EXIT
036600           UNTIL W-AMOUNT-OWED = ZERO
036700              OR ITB-IDX > ITB-ITEM-COUNT
036800              OR ITB-USER-ID (ITB-IDX) NOT = TRN-USER-ID.
036900 
037000    IF W-AMOUNT-OWED NOT = ZERO
037100       MOVE "Y" TO W-USE-IS-REJECTED
037200       DISPLAY "PUSE0011 INSUFFICIENT LIVE POINTS, USER "
037300                    TRN-USER-ID " SHORT BY " W-AMOUNT-OWED-EDIT.
037400 
0375002500-ALLOCATE-ACROSS-ITEMS-EXIT.
037600    EXIT.
037700*-----------------------------------------------------------------
037800 
0379002510-TAKE-FROM-ONE-ITEM.
038000 
038100    IF ITB-STATUS (ITB-IDX) = "A"
038200       AND ITB-EXPIRE-STAMP (ITB-IDX) > W-NOW-STAMP
038300       PERFORM 2515-TAKE-FROM-ELIGIBLE-ITEM
038400           THRU 2515-TAKE-FROM-ELIGIBLE-ITEM-EXIT.
038500 
038600    SET ITB-IDX UP BY 1.
038700 
0388002510-TAKE-FROM-ONE-ITEM-EXIT.
038900    EXIT.
039000*-----------------------------------------------------------------
039100 
0392002515-TAKE-FROM-ELIGIBLE-ITEM.
039300 
039400    IF ITB-REMAIN-AMOUNT (ITB-IDX) < W-AMOUNT-OWED
039500       MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO W-AMOUNT-TAKEN
039600    ELSE
039700       MOVE W-AMOUNT-OWED TO W-AMOUNT-TAKEN.
039800 
039900    SUBTRACT W-AMOUNT-TAKEN FROM ITB-REMAIN-AMOUNT (ITB-IDX).
040000    SUBTRACT W-AMOUNT-TAKEN FROM W-AMOUNT-OWED.
040100 
040200    IF ITB-REMAIN-AMOUNT (ITB-IDX) = ZERO
040300       MOVE "E" TO ITB-STATUS (ITB-IDX).
040400 
040500    PERFORM 2520-RECORD-ALLOCATION-DETAIL
040600        THRU 2520-RECORD-ALLOCATION-DETAIL-EXIT.
040700 
0408002515-TAKE-FROM-ELIGIBLE-ITEM-EXIT.
040900    EXIT.
041000*-----------------------------------------------------------------
041100*    ONE ENTRY IN THE RUN-LEVEL DETAIL SCRATCH TABLE PER LOT TOUCHED
041200*    BY THIS SPEND; FLUSHED TO THE HISTORY-DETAIL-FILE ONCE THE
041300*    MASTER HISTORY ROW IS WRITTEN (SEE 2600-WRITE-USE-HISTORY), OR
041400*    UNDONE IN PLACE IF THE TRANSACTION ENDS UP REJECTED (SEE
041500*    2700-BACK-OUT-REJECTED-USE).
041600 
0417002520-RECORD-ALLOCATION-DETAIL.
041800 
041900    IF W-AMOUNT-TAKEN > ZERO
042000       ADD 1 TO W-USE-DETAIL-COUNT
042100       MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO
042200                            W-USE-DETAIL-ITEM-ID (W-USE-DETAIL-COUNT)
042300       MOVE W-AMOUNT-TAKEN TO
042400                            W-USE-DETAIL-AMOUNT (W-USE-DETAIL-COUNT).
042500 
0426002520-RECORD-ALLOCATION-DETAIL-EXIT.
042700    EXIT.
042800*-----------------------------------------------------------------
042900 
0430002600-WRITE-USE-HISTORY.
043100 
043200    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
043300 
043400    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
043500    MOVE TRN-USER-ID TO HST-USER-ID.
043600    SET HST-TYPE-USE TO TRUE.
043700    MOVE TRN-AMOUNT TO HST-AMOUNT.
043800    MOVE TRN-REF-ID TO HST-REF-ID.
043900    MOVE W-RUN-DATE TO HST-CREATE-DATE.
044000 
044100    WRITE POINT-HISTORY-RECORD.
044200 
044300    PERFORM 2610-WRITE-ONE-DETAIL-ROW
044400        THRU 2610-WRITE-ONE-DETAIL-ROW-EXIT
044500        VARYING W-SORT-I FROM 1 BY 1
044600        UNTIL W-SORT-I > W-USE-DETAIL-COUNT.
044700 
0448002600-WRITE-USE-HISTORY-EXIT.
044900    EXIT.
045000*-----------------------------------------------------------------
045100 
0452002610-WRITE-ONE-DETAIL-ROW.
045300 
045400    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
045500 
045600    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
045700    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
045800    MOVE W-USE-DETAIL-ITEM-ID (W-SORT-I) TO DTL-POINT-ITEM-ID.
045900    COMPUTE DTL-AMOUNT = ZERO - W-USE-DETAIL-AMOUNT (W-SORT-I).
046000    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
046100 
046200    WRITE POINT-HISTORY-DETAIL-RECORD.
046300 
0464002610-WRITE-ONE-DETAIL-ROW-EXIT.
046500    EXIT.
046600*-----------------------------------------------------------------
046700*    A REJECTED TRANSACTION MUST NOT LEAVE THE WALLET DEBITED OR
046800*    ANY LOT PARTIALLY DRAINED -- THE WALLET ROW AND EVERY LOT THIS
046900*    RUN TOUCHED ARE PUT BACK THE WAY 2100 FOUND THEM.
047000 
0471002700-BACK-OUT-REJECTED-USE.
047200 
047300    IF WALLET-WAS-DEBITED
047400       ADD TRN-AMOUNT TO WAL-BALANCE
047500       REWRITE USER-POINT-WALLET-RECORD
047600           INVALID KEY
047700               DISPLAY "PUSE0012 UNABLE TO REWRITE WALLET ROW"
047800       PERFORM 2710-UNDO-ONE-ALLOCATION
047900           THRU 2710-UNDO-ONE-ALLOCATION-EXIT
048000           VARYING W-SORT-I FROM 1 BY 1
048100           UNTIL W-SORT-I > W-USE-DETAIL-COUNT.
048200 
0483002700-BACK-OUT-REJECTED-USE-EXIT.
048400    EXIT.
048500*-----------------------------------------------------------------
048600 
0487002710-UNDO-ONE-ALLOCATION.
048800 
048900    SET ITB-IDX TO W-FIRST-ITEM-RRN.
049000 
0491002711-UNDO-SEARCH-STEP.
049200 
049300    IF ITB-IDX > ITB-ITEM-COUNT
049400       GO TO 2710-UNDO-ONE-ALLOCATION-EXIT.
049500 
049600    IF ITB-POINT-ITEM-ID (ITB-IDX) = W-USE-DETAIL-ITEM-ID (W-SORT-I)
049700       ADD W-USE-DETAIL-AMOUNT (W-SORT-I) TO
049800                                   ITB-REMAIN-AMOUNT (ITB-IDX)
049900       MOVE "A" TO ITB-STATUS (ITB-IDX)
050000       GO TO 2710-UNDO-ONE-ALLOCATION-EXIT.
050100 
050200    SET ITB-IDX UP BY 1.
050300    GO TO 2711-UNDO-SEARCH-STEP.
050400 
0505002710-UNDO-ONE-ALLOCATION-EXIT.
050600    EXIT.
050700*-----------------------------------------------------------------
050800 
0509005000-BUILD-WALLET-INDEX.
051000 
051100    MOVE ZERO TO WAL-INDEX-COUNT.
051200    MOVE ZERO TO WAL-RRN.
051300 
0514005000-READ-NEXT-WALLET-ROW.
051500 
051600    ADD 1 TO WAL-RRN.
051700    READ WALLET-FILE RECORD
051800        INVALID KEY
051900            NEXT SENTENCE.
052000 
052100    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
052200       ADD 1 TO WAL-INDEX-COUNT
052300       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
052400       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
052500 
052600    IF WAL-RRN < 5000
052700       GO TO 5000-READ-NEXT-WALLET-ROW.
052800 
0529005000-BUILD-WALLET-INDEX-EXIT.
053000    EXIT.
053100*-----------------------------------------------------------------
053200 
0533006000-LOAD-ITEM-TABLE.
053400 
053500    MOVE "N" TO W-END-OF-ITEM-FILE.
053600    MOVE ZERO TO ITB-ITEM-COUNT.
053700    OPEN INPUT ITEM-FILE.
053800 
053900    PERFORM 6100-READ-ONE-ITEM-ROW THRU 6100-READ-ONE-ITEM-ROW-EXIT
054000        UNTIL END-OF-ITEM-FILE.
054100 
054200    CLOSE ITEM-FILE.
054300 
0544006000-LOAD-ITEM-TABLE-EXIT.
054500    EXIT.
054600*-----------------------------------------------------------------
054700 
0548006100-READ-ONE-ITEM-ROW.
054900 
055000    READ ITEM-FILE
055100        AT END
055200            MOVE "Y" TO W-END-OF-ITEM-FILE
055300        NOT AT END
055400            ADD 1 TO ITB-ITEM-COUNT
055500            MOVE ITM-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT)
055600            MOVE ITM-POINT-ITEM-ID TO
055700                                ITB-POINT-ITEM-ID (ITB-ITEM-COUNT)
055800            MOVE ITM-ORIGINAL-AMOUNT TO
055900                                ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT)
056000            MOVE ITM-REMAIN-AMOUNT TO
056100                                ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT)
056200            MOVE ITM-EXPIRE-DATE TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT)
056300            MOVE ITM-EXPIRE-TIME TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT)
056400            STRING ITM-EXPIRE-DATE ITM-EXPIRE-TIME
056500                INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT)
056600            MOVE ITM-IS-MANUAL TO ITB-IS-MANUAL (ITB-ITEM-COUNT)
056700            MOVE ITM-STATUS TO ITB-STATUS (ITB-ITEM-COUNT)
056800            IF ITM-MANUAL-GRANT
056900               MOVE 0 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT)
057000            ELSE
057100               MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
057200 
0573006100-READ-ONE-ITEM-ROW-EXIT.
057400    EXIT.
057500*-----------------------------------------------------------------
057600*    A PLAIN SELECTION SORT -- THE TABLE IS SMALL ENOUGH FOR A RUN
057700*    OF THIS SIZE, AND KEEPS THE SORT VERB (SEE DEDUCTIBLES-REPORT)
057800*    RESERVED FOR THE FILE-TO-FILE SORT IN THE EXPIRE BATCH.
057900 
0580006500-SORT-ITEM-TABLE.
058100 
058200    IF ITB-ITEM-COUNT > 1
058300       PERFORM 6510-SORT-OUTER-PASS
058400           THRU 6510-SORT-OUTER-PASS-EXIT
058500           VARYING W-SORT-I FROM 1 BY 1
058600           UNTIL W-SORT-I >= ITB-ITEM-COUNT.
058700 
0588006500-SORT-ITEM-TABLE-EXIT.
058900    EXIT.
059000*-----------------------------------------------------------------
059100 
0592006510-SORT-OUTER-PASS.
059300 
059400    PERFORM 6520-SORT-INNER-COMPARE
059500        THRU 6520-SORT-INNER-COMPARE-EXIT
059600        VARYING W-SORT-J FROM 1 BY 1
059700        UNTIL W-SORT-J > ITB-ITEM-COUNT - W-SORT-I.
059800 
0599006510-SORT-OUTER-PASS-EXIT.
060000    EXIT.
060100*-----------------------------------------------------------------
060200 
0603006520-SORT-INNER-COMPARE.
060400 
060500    IF ITB-USER-ID (W-SORT-J) > ITB-USER-ID (W-SORT-J + 1)
060600       OR (ITB-USER-ID (W-SORT-J) = ITB-USER-ID (W-SORT-J + 1) AND
060700           ITB-MANUAL-RANK (W-SORT-J) >
060800               ITB-MANUAL-RANK (W-SORT-J + 1))
060900       OR (ITB-USER-ID (W-SORT-J) = ITB-USER-ID (W-SORT-J + 1) AND
061000           ITB-MANUAL-RANK (W-SORT-J) =
061100               ITB-MANUAL-RANK (W-SORT-J + 1) AND
061200           ITB-EXPIRE-STAMP (W-SORT-J) >
061300               ITB-EXPIRE-STAMP (W-SORT-J + 1))
061400       PERFORM 6530-SWAP-TABLE-ENTRIES
061500           THRU 6530-SWAP-TABLE-ENTRIES-EXIT.
061600 
0617006520-SORT-INNER-COMPARE-EXIT.
061800    EXIT.
061900*-----------------------------------------------------------------
062000 
0621006530-SWAP-TABLE-ENTRIES.
062200 
062300    MOVE ITB-ITEM-ENTRY (W-SORT-J)     TO W-ITEM-SWAP-AREA.
062400    MOVE ITB-ITEM-ENTRY (W-SORT-J + 1) TO ITB-ITEM-ENTRY (W-SORT-J).
062500    MOVE W-ITEM-SWAP-AREA TO ITB-ITEM-ENTRY (W-SORT-J + 1).
062600 
0627006530-SWAP-TABLE-ENTRIES-EXIT.
062800    EXIT.
062900*-----------------------------------------------------------------
063000 
0631007100-GET-NEXT-HISTORY-ID.
063200 
063300    MOVE 1 TO PCTL-KEY.
063400    READ PCONTROL-FILE RECORD
063500        INVALID KEY
063600            DISPLAY "PUSE0013 CONTROL RECORD MISSING - ABORT"
063700            STOP RUN.
063800    ADD 1 TO PCTL-NEXT-HISTORY-ID.
063900    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
064000    REWRITE PCONTROL-RECORD
064100        INVALID KEY
064200            DISPLAY "PUSE0014 UNABLE TO REWRITE CONTROL RECORD".
064300 
0644007100-GET-NEXT-HISTORY-ID-EXIT.
064500    EXIT.
064600*-----------------------------------------------------------------
064700 
0648007200-GET-NEXT-DETAIL-ID.
064900 
065000    MOVE 1 TO PCTL-KEY.
065100    READ PCONTROL-FILE RECORD
065200        INVALID KEY
065300            DISPLAY "PUSE0015 CONTROL RECORD MISSING - ABORT"
065400            STOP RUN.
065500    ADD 1 TO PCTL-NEXT-DETAIL-ID.
065600    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
065700    REWRITE PCONTROL-RECORD
065800        INVALID KEY
065900            DISPLAY "PUSE0016 UNABLE TO REWRITE CONTROL RECORD".
066000 
0661007200-GET-NEXT-DETAIL-ID-EXIT.
066200    EXIT.
066300*-----------------------------------------------------------------
066400 
0665008000-REWRITE-ITEM-FILE.
066600 
066700    OPEN OUTPUT ITEM-FILE.
066800    PERFORM 8100-WRITE-ONE-ITEM-ROW THRU 8100-WRITE-ONE-ITEM-ROW-EXIT
066900        VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > ITB-ITEM-COUNT.
067000    CLOSE ITEM-FILE.
067100 
0672008000-REWRITE-ITEM-FILE-EXIT.
067300    EXIT.
067400*-----------------------------------------------------------------
067500 
0676008100-WRITE-ONE-ITEM-ROW.
067700 
067800    MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO ITM-POINT-ITEM-ID.
067900    MOVE ITB-USER-ID (ITB-IDX) TO ITM-USER-ID.
068000    MOVE ITB-ORIGINAL-AMOUNT (ITB-IDX) TO ITM-ORIGINAL-AMOUNT.
068100    MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO ITM-REMAIN-AMOUNT.
068200    MOVE ITB-EXPIRE-DATE (ITB-IDX) TO ITM-EXPIRE-DATE.
068300    MOVE ITB-EXPIRE-TIME (ITB-IDX) TO ITM-EXPIRE-TIME.
068400    MOVE ITB-IS-MANUAL (ITB-IDX) TO ITM-IS-MANUAL.
068500    MOVE ITB-STATUS (ITB-IDX) TO ITM-STATUS.
068600    WRITE POINT-ITEM-RECORD.
068700 
0688008100-WRITE-ONE-ITEM-ROW-EXIT.
068900    EXIT.
069000 
