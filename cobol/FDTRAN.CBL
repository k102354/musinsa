000100*****************************************************************
000200*    FDTRAN.CBL
000300*    FD + RECORD LAYOUT FOR THE POINT TRANSACTION-REQUEST FILE.
000400*    TRN-TYPE SELECTS WHICH PROGRAM POINT-BATCH-DRIVER CALLS; THE
000500*    REMAINING FIELDS ARE OVERLOADED PER TYPE THE SAME WAY THE OLD
000600*    VOUCHER BATCH-ENTRY CARD OVERLOADED ITS AMOUNT FIELD:
000700*        EARN  - TRN-USER-ID, TRN-AMOUNT, TRN-IS-MANUAL
000800*        ECAN  - TRN-USER-ID, TRN-ITEM-ID
000900*        USE   - TRN-USER-ID, TRN-AMOUNT, TRN-REF-ID (ORDER ID)
001000*        UCAN  - TRN-USER-ID, TRN-AMOUNT, TRN-REF-ID (ORDER ID)
001100*        PUPD  - TRN-NEW-MAX-EARN-AMOUNT, TRN-NEW-MAX-POSSESSION-
001200*                LIMIT, TRN-NEW-DEFAULT-EXPIRE-DAYS (ZERO IN ANY
001300*                OF THE THREE MEANS "NOT SUPPLIED, CARRY FORWARD")
001400*-----------------------------------------------------------------
001500*    CHANGED    BY   TICKET     DESCRIPTION
001600*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
001700*    02/18/97   RMG  PT-0031    ADDED TRN-IS-MANUAL FOR ADMIN GRANTS
001800*    04/02/97   RMG  PT-0034    ADDED THE THREE PUPD POLICY-UPDATE
001900*                                TUNABLE FIELDS
002000*****************************************************************
002100    FD  PTRAN-FILE
002200        LABEL RECORDS ARE STANDARD.
002300    01  PTRAN-RECORD.
002400        05  TRN-TYPE                    PIC X(04).
002500            88  TRN-IS-EARN                  VALUE "EARN".
002600            88  TRN-IS-CANCEL-EARN            VALUE "ECAN".
002700            88  TRN-IS-USE                    VALUE "USE ".
002800            88  TRN-IS-CANCEL-USE             VALUE "UCAN".
002900            88  TRN-IS-POLICY-UPDATE         VALUE "PUPD".
003000        05  TRN-USER-ID                 PIC 9(09).
003100        05  TRN-AMOUNT                  PIC S9(09).
003200        05  TRN-REF-ID                  PIC X(20).
003300        05  TRN-ITEM-ID                 PIC 9(15).
003400        05  TRN-IS-MANUAL               PIC X(01).
003500        05  TRN-NEW-MAX-EARN-AMOUNT     PIC S9(09).
003600        05  TRN-NEW-MAX-POSSESSION-LIMIT PIC S9(11).
003700        05  TRN-NEW-DEFAULT-EXPIRE-DAYS  PIC S9(04).
003800        05  FILLER                      PIC X(12).
003900 
004000*    EDITED-AMOUNT VIEW FOR THE RUN-CONTROL LISTING WRITTEN TO
004100*    SYSOUT AS EACH TRANSACTION IS ACCEPTED OR REJECTED.
004200    01  FILLER REDEFINES PTRAN-RECORD.
004300        05  FILLER                      PIC X(13).
004400        05  TRN-AMOUNT-EDIT             PIC Z(08)9-.
004500        05  FILLER                      PIC X(71).
