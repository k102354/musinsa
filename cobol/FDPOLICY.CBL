000100*****************************************************************
000200*    FDPOLICY.CBL
000300*    FD + RECORD LAYOUT FOR THE POINT-POLICY PARAMETER FILE.
000400*    APPEND-ONLY VERSION HISTORY -- THE HIGHEST POL-ID READ IS THE
000500*    CURRENT POLICY.  MIN-EARN-AMOUNT IS ALWAYS WRITTEN AS 1.
000600*-----------------------------------------------------------------
000700*    CHANGED    BY   TICKET     DESCRIPTION
000800*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
000900*    11/02/98   RMG  PT-0061    Y2K -- POL-ID WIDENED, NO DATE FIELD
001000*                                IN THIS RECORD SO NO CENTURY IMPACT
001100*****************************************************************
001200    FD  POLICY-FILE
001300        LABEL RECORDS ARE STANDARD.
001400    01  POINT-POLICY-RECORD.
001500        05  POL-ID                      PIC 9(09).
001600        05  POL-MIN-EARN-AMOUNT         PIC S9(09).
001700        05  POL-MAX-EARN-AMOUNT         PIC S9(09).
001800        05  POL-MAX-POSSESSION-LIMIT    PIC S9(11).
001900        05  POL-DEFAULT-EXPIRE-DAYS     PIC S9(04).
002000        05  FILLER                      PIC X(20).
002100 
002200*    ALTERNATE VIEW USED BY POINT-CONTROL-MAINTENANCE WHEN STAMPING
002300*    A NEW POLICY VERSION NUMBER OVER THE PRIOR ONE'S HIGH-ORDER
002400*    DIGITS (SEE PCTL-NEXT-POLICY-ID IN FDCONTRL.CBL).
002500    01  FILLER REDEFINES POINT-POLICY-RECORD.
002600        05  POL-ID-EDIT                 PIC Z(08)9.
002700        05  FILLER                      PIC X(53).
