000100*****************************************************************
000200*    WSDATE.CBL
000300*    WORKING-STORAGE FOR THE EXPIRE-DATE CALCULATION LOGIC IN
000400*    PLEXPDT.CBL.  ORIGINALLY THE INPUT-DATE-VALIDATION SCRATCH AREA
000500*    FOR THE OLD PLDATE.CBL ACCEPT-A-DATE ROUTINE; THIS SYSTEM HAS NO
000600*    OPERATOR SCREENS SO THE SAME CALENDAR-MATH FIELDS (LEAP-YEAR
000700*    CHECK, DAYS-PER-MONTH TABLE) ARE REUSED HERE TO ADD N DAYS TO A
000800*    BASE DATE INSTEAD OF VALIDATING A KEYED-IN ONE.
000900*-----------------------------------------------------------------
001000*    CHANGED    BY   TICKET     DESCRIPTION
001100*    04/11/91   JLR  AP-0104    ORIGINAL PLDATE.CBL SCRATCH AREA
001200*    06/14/94   RMG  PT-0004    REWORKED FOR ITEM-EXPIRE-DATE CALC
001300*    09/30/98   RMG  PT-0058    Y2K -- CENTURY IS NOW PART OF THE
001400*                                8-DIGIT DATE, NO 2-DIGIT YEAR LEFT
001500*                                ANYWHERE IN THIS COPYBOOK
001600*****************************************************************
00170001  GDTV-DATE-CCYYMMDD               PIC 9(08).
00180001  FILLER REDEFINES GDTV-DATE-CCYYMMDD.
001900    05  GDTV-DATE-CCYY               PIC 9(04).
002000    05  GDTV-DATE-MM                 PIC 9(02).
002100        88  GDTV-MONTH-VALID              VALUE 1 THRU 12.
002200    05  GDTV-DATE-DD                 PIC 9(02).
002300 
00240001  GDTV-MATRIX.
002500    05  GDTV-TABLE-MONTH OCCURS 12 TIMES.
002600        10  GDTV-TABLE-MONTH-NUMBER  PIC 9(02).
002700        10  GDTV-TABLE-MONTH-DAYS    PIC 9(02).
002800    05  FILLER                      PIC X(01).
002900 
00300077  GDTV-DATE-TEMP-FOR-CALC          PIC 9(12).
00310077  GDTV-LEAP-YEAR-REMAINDER         PIC 9(03).
00320077  GDTV-LEAP-YEAR-DUMMY-QUO         PIC 9(04).
00330077  GDTV-DUMMY                       PIC X(01).
00340077  GDTV-DAYS-IN-MONTH               PIC 9(02).
00350077  GDTV-DAYS-TO-ADD                 PIC 9(04).
00360077  GDTV-DAY-COUNTER                 PIC 9(04) COMP.
003700 
003800*    STATIC DAYS-PER-MONTH VALUES, LOADED INTO GDTV-MATRIX AT THE
003900*    TOP OF EXPD-COMPUTE-EXPIRE-DATE (SEE PLEXPDT.CBL) -- FEBRUARY'S
004000*    28 IS BUMPED TO 29 THERE FOR A LEAP YEAR.
00410001  GDTV-MONTH-DAYS-VALUES.
004200    05  FILLER                       PIC 9(02) VALUE 31.
004300    05  FILLER                       PIC 9(02) VALUE 28.
004400    05  FILLER                       PIC 9(02) VALUE 31.
004500    05  FILLER                       PIC 9(02) VALUE 30.
004600    05  FILLER                       PIC 9(02) VALUE 31.
004700    05  FILLER                       PIC 9(02) VALUE 30.
004800    05  FILLER                       PIC 9(02) VALUE 31.
004900    05  FILLER                       PIC 9(02) VALUE 31.
005000    05  FILLER                       PIC 9(02) VALUE 30.
005100    05  FILLER                       PIC 9(02) VALUE 31.
005200    05  FILLER                       PIC 9(02) VALUE 30.
005300    05  FILLER                       PIC 9(02) VALUE 31.
005400    05  FILLER                       PIC X(01).
00550001  FILLER REDEFINES GDTV-MONTH-DAYS-VALUES.
005600    05  GDTV-MONTH-DAYS-INIT OCCURS 12 TIMES
005700                             PIC 9(02).
005800    05  FILLER                      PIC X(01).
005900 
