000100*****************************************************************
000200*    PLEXPDT.CBL
000300*    PROCEDURE COPYBOOK -- COPY THIS AT THE BOTTOM OF THE PROCEDURE
000400*    DIVISION OF ANY PROGRAM THAT NEEDS TO OPEN A NEW POINT-ITEM LOT.
000500*    EXPD-COMPUTE-EXPIRE-DATE ADDS GDTV-DAYS-TO-ADD DAYS TO THE DATE
000600*    ALREADY SITTING IN GDTV-DATE-CCYYMMDD AND LEAVES THE ANSWER
000700*    THERE.  CALLER LOADS THE TWO INPUT FIELDS AND PERFORMS THIS
000800*    PARAGRAPH; NO LINKAGE, NO CALL -- SAME COPY-IN-PLACE IDIOM THE
000900*    SHOP HAS ALWAYS USED FOR PLDATE.CBL.
001000*-----------------------------------------------------------------
001100*    CHANGED    BY   TICKET     DESCRIPTION
001200*    04/11/91   JLR  AP-0104    ORIGINAL PLDATE.CBL ACCEPT-A-DATE
001300*    06/14/94   RMG  PT-0004    REWRITTEN AS EXPD-COMPUTE-EXPIRE-DATE
001400*    09/30/98   RMG  PT-0058    Y2K -- CENTURY CARRY-OVER ON DEC 31ST
001500*                                RETESTED THROUGH YEAR 2000 AND 2004
001600*    09/30/98   RMG  PT-0058    ADDED GDTV-MONTH-VALID GUARD AT THE
001700*                                TOP OF EXPD-COMPUTE-EXPIRE-DATE --
001800*                                SEE NOTE ABOVE THE PARAGRAPH.
001900*****************************************************************
002000EXPD-COMPUTE-EXPIRE-DATE.
002100 
002200*    RMG 09/30/98 -- A CORRUPTED CALL-IN MONTH BLEW UP THIS ROUTINE
002300*    ON TEST DATA DURING THE Y2K PASS.  FORCE IT TO JANUARY RATHER
002400*    THAN LET GDTV-TABLE-MONTH-DAYS BE SUBSCRIPTED OUT OF RANGE.
002500    IF NOT GDTV-MONTH-VALID
002600       MOVE 1 TO GDTV-DATE-MM.
002700 
002800    PERFORM EXPD-LOAD-MONTH-TABLE THRU EXPD-LOAD-MONTH-TABLE-EXIT.
002900    PERFORM EXPD-SET-FEBRUARY-DAYS THRU EXPD-SET-FEBRUARY-DAYS-EXIT.
003000    PERFORM EXPD-ADD-ONE-DAY THRU EXPD-ADD-ONE-DAY-EXIT
003100                             GDTV-DAYS-TO-ADD TIMES.
003200 
003300EXPD-COMPUTE-EXPIRE-DATE-EXIT.
003400    EXIT.
003500*-----------------------------------------------------------------
003600 
003700EXPD-LOAD-MONTH-TABLE.
003800 
003900    MOVE 1 TO GDTV-DAY-COUNTER.
004000    PERFORM EXPD-LOAD-ONE-MONTH THRU EXPD-LOAD-ONE-MONTH-EXIT
004100                                UNTIL GDTV-DAY-COUNTER > 12.
004200 
004300EXPD-LOAD-MONTH-TABLE-EXIT.
004400    EXIT.
004500*-----------------------------------------------------------------
004600 
004700EXPD-LOAD-ONE-MONTH.
004800 
004900    MOVE GDTV-DAY-COUNTER TO GDTV-TABLE-MONTH-NUMBER (GDTV-DAY-COUNTER).
005000    MOVE GDTV-MONTH-DAYS-INIT (GDTV-DAY-COUNTER)
005100                            TO GDTV-TABLE-MONTH-DAYS (GDTV-DAY-COUNTER).
005200    ADD 1 TO GDTV-DAY-COUNTER.
005300 
005400EXPD-LOAD-ONE-MONTH-EXIT.
005500    EXIT.
005600*-----------------------------------------------------------------
005700*    A YEAR DIVISIBLE BY 4 IS A LEAP YEAR FOR EVERY CCYY THIS
005800*    PROGRAM WILL EVER SEE (1900-2099) -- THE CENTURY EXCEPTION AT
005900*    2100 DOES NOT MATTER UNTIL THIS SHOP HAS RETIRED THE PROGRAM.
006000 
006100EXPD-SET-FEBRUARY-DAYS.
006200 
006300    DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
006400                               REMAINDER GDTV-LEAP-YEAR-REMAINDER.
006500    IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
006600       MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2)
006700    ELSE
006800       MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).
006900 
007000EXPD-SET-FEBRUARY-DAYS-EXIT.
007100    EXIT.
007200*-----------------------------------------------------------------
007300 
007400EXPD-ADD-ONE-DAY.
007500 
007600    ADD 1 TO GDTV-DATE-DD.
007700    IF GDTV-DATE-DD > GDTV-TABLE-MONTH-DAYS (GDTV-DATE-MM)
007800       MOVE 1 TO GDTV-DATE-DD
007900       ADD 1 TO GDTV-DATE-MM
008000       IF GDTV-DATE-MM > 12
008100          MOVE 1 TO GDTV-DATE-MM
008200          ADD 1 TO GDTV-DATE-CCYY
008300          PERFORM EXPD-SET-FEBRUARY-DAYS THRU EXPD-SET-FEBRUARY-DAYS-EXIT.
008400 
008500EXPD-ADD-ONE-DAY-EXIT.
008600    EXIT.
