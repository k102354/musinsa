000100*****************************************************************
000200*    WSITEM.CBL
000300*    IN-MEMORY POINT-ITEM TABLE, LOADED FROM ITEM-FILE AT PROGRAM
000400*    START.  KEPT IN ALLOCATION ORDER -- MAJOR KEY ITB-USER-ID, THEN
000500*    ITB-MANUAL-RANK (0=MANUAL GRANT, 1=NORMAL -- ASCENDING PUTS
000600*    MANUAL LOTS FIRST), THEN ITB-EXPIRE-STAMP ASCENDING (SOONEST
000700*    EXPIRY FIRST) -- SO SEARCH ALL LANDS ON A USER'S FIRST ELIGIBLE
000800*    LOT AND A FORWARD PERFORM WALKS THE REST OF THAT USER'S LOTS
000900*    ALREADY IN PRIORITY ORDER.  LOAD-ITEM-TABLE (IN THE CALLING
001000*    PROGRAM) SORTS THE TABLE INTO THIS ORDER AFTER THE
001100*    LINE-SEQUENTIAL READ LOOP.
001200*-----------------------------------------------------------------
001300*    CHANGED    BY   TICKET     DESCRIPTION
001400*    06/14/94   RMG  PT-0004    ORIGINAL LOGIC
001500*****************************************************************
00160001  ITB-ITEM-COUNT                  PIC 9(07) COMP.
00170001  ITEM-TABLE.
001800    05  ITB-ITEM-ENTRY OCCURS 0 TO 200000 TIMES
001900                        DEPENDING ON ITB-ITEM-COUNT
002000                        ASCENDING KEY IS ITB-USER-ID
002100                                        ITB-MANUAL-RANK
002200                                        ITB-EXPIRE-STAMP
002300                        INDEXED BY ITB-IDX.
002400        10  ITB-USER-ID              PIC 9(09).
002500        10  ITB-MANUAL-RANK          PIC 9(01) COMP.
002600        10  ITB-EXPIRE-STAMP         PIC 9(14).
002700        10  ITB-POINT-ITEM-ID        PIC 9(15).
002800        10  ITB-ORIGINAL-AMOUNT      PIC S9(09).
002900        10  ITB-REMAIN-AMOUNT        PIC S9(09).
003000        10  ITB-EXPIRE-DATE          PIC 9(08).
003100        10  ITB-EXPIRE-TIME          PIC 9(06).
003200        10  ITB-IS-MANUAL            PIC X(01).
003300        10  ITB-STATUS               PIC X(01).
003400    05  FILLER                      PIC X(01).
003500 
