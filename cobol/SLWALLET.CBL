000100*****************************************************************
000200*    SLWALLET.CBL
000300*    FILE-CONTROL ENTRY FOR THE USER POINT WALLET MASTER.
000400*    RELATIVE ORGANIZATION -- RELATIVE RECORD NUMBER IS RESOLVED
000500*    AGAINST THE IN-MEMORY USER-ID INDEX BUILT AT OPEN TIME (SEE
000600*    BUILD-WALLET-INDEX IN THE CALLING PROGRAM).
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT, MODELLED ON SLVND02
001000*****************************************************************
001100    SELECT WALLET-FILE
001200        ASSIGN TO WALLETDD
001300        ORGANIZATION IS RELATIVE
001400        ACCESS MODE IS RANDOM
001500        RELATIVE KEY IS WAL-RRN
001600        FILE STATUS IS FS-WALLET.
