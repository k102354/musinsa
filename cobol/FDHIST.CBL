000100*****************************************************************
000200*    FDHIST.CBL
000300*    FD + RECORD LAYOUT FOR THE POINT-HISTORY MASTER LEDGER FILE.
000400*    ONE ROW PER BALANCE-AFFECTING TRANSACTION.  HST-AMOUNT IS ALWAYS
000500*    THE TOTAL MOVED BY THE TRANSACTION -- THE PER-LOT BREAKDOWN
000600*    RIDES IN THE DETAIL ROWS OVER IN FDHISTDT.CBL.
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
001000*    02/18/97   RMG  PT-0031    ADDED AG/AR TYPES FOR MANUAL GRANTS
001100*    11/09/98   RMG  PT-0059    Y2K -- HST-CREATE-DATE ALREADY CCYYMMDD
001200*****************************************************************
001300    FD  HISTORY-FILE
001400        LABEL RECORDS ARE STANDARD.
001500    01  POINT-HISTORY-RECORD.
001600        05  HST-POINT-HISTORY-ID        PIC 9(15).
001700        05  HST-USER-ID                 PIC 9(09).
001800        05  HST-TYPE                    PIC X(02).
001900            88  HST-TYPE-EARN                VALUE "EA".
002000            88  HST-TYPE-EARN-CANCEL          VALUE "EC".
002100            88  HST-TYPE-USE                  VALUE "US".
002200            88  HST-TYPE-USE-CANCEL           VALUE "UC".
002300            88  HST-TYPE-EXPIRE               VALUE "EX".
002400            88  HST-TYPE-RESTORE              VALUE "RS".
002500            88  HST-TYPE-ADMIN-GRANT          VALUE "AG".
002600            88  HST-TYPE-ADMIN-REVOKE         VALUE "AR".
002700        05  HST-AMOUNT                  PIC S9(09).
002800        05  HST-REF-ID                  PIC X(20).
002900        05  HST-CREATE-DATE             PIC 9(08).
003000        05  FILLER                      PIC X(17).
003100 
003200*    CALENDAR-COMPONENT VIEW, USED BY POINT-EXPIRE-BATCH TO STAMP
003300*    THE REF-ID "BATCH_"+RUN-DATE AND BY THE CUTOFF COMPARE.
003400    01  FILLER REDEFINES POINT-HISTORY-RECORD.
003500        05  FILLER                      PIC X(55).
003600        05  HST-CREATE-CCYY             PIC 9(04).
003700        05  HST-CREATE-MM               PIC 9(02).
003800        05  HST-CREATE-DD               PIC 9(02).
003900        05  FILLER                      PIC X(17).
