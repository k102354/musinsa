000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-BATCH-DRIVER.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/24/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/24/94   RMG  PT-0011    ORIGINAL PROGRAM.  TOP-MENU / DO-
001300*                                OPTIONS SHAPE OF THE OLD ACCOUNTS-
001400*                                PAYABLE-SYSTEM AND PAYMENT-MODE
001500*                                DRIVERS CLONED HERE AS A STRAIGHT
001600*                                BATCH STEP DISPATCH -- NO OPERATOR
001700*                                MENU, ONE CALL PER TRANSACTION TYPE
001800*                                EVERY NIGHT.
001900*    02/18/97   RMG  PT-0031    STEP 4 (POINT-CANCEL-USE) ADDED AHEAD
002000*                                OF THE POLICY STEP SO A POLICY CHANGE
002100*                                TAKING EFFECT THIS RUN NEVER APPLIES
002200*                                TO THE SAME NIGHT'S USE CANCELLATIONS.
002300*    04/02/97   RMG  PT-0034    ADDED STEP 5, CALL TO POINT-POLICY-
002400*                                UPDATE, FOR THE NEW PUPD TRANSACTION
002500*                                TYPE ON PTRAN-FILE.
002600*    11/09/98   RMG  PT-0059    Y2K REVIEW -- RUN-DATE BANNER IS CCYY-
002700*                                MM-DD THROUGHOUT, NO 2-DIGIT YEAR.
002800*    07/21/03   DKH  PT-0088    RUN-DATE AND RUN-TIME FOR THE STARTUP
002900*                                BANNER NOW COME FROM ACCEPT FROM DATE
003000*                                AND ACCEPT FROM TIME INSTEAD OF A
003100*                                HARD-CODED CONTROL CARD.
003200*****************************************************************
003300ENVIRONMENT DIVISION.
003400CONFIGURATION SECTION.
003500SPECIAL-NAMES.
003600    C01 IS TOP-OF-FORM.
003700INPUT-OUTPUT SECTION.
003800FILE-CONTROL.
003900 
004000DATA DIVISION.
004100FILE SECTION.
004200 
004300WORKING-STORAGE SECTION.
004400 
00450001  W-RUN-DATE-FIELDS.
004600    05  W-RUN-DATE.
004700        10  W-RUN-CCYY              PIC 9(04).
004800        10  W-RUN-MM                PIC 9(02).
004900        10  W-RUN-DD                PIC 9(02).
005000    05  W-RUN-TIME                  PIC 9(06).
005100    05  FILLER                      PIC X(01).
005200 
005300*    STARTUP-BANNER VIEW OF THE RUN DATE, USED ONLY ON PBAT0000.
00540001  FILLER REDEFINES W-RUN-DATE-FIELDS.
005500    05  W-NOW-STAMP                 PIC 9(14).
005600    05  FILLER                      PIC X(01).
005700 
00580001  W-CLOCK-FIELDS.
005900    05  W-CLOCK-HH                  PIC 9(02).
006000    05  W-CLOCK-MM                  PIC 9(02).
006100    05  W-CLOCK-SS                  PIC 9(02).
006200    05  FILLER                      PIC X(01).
006300 
006400*    EDITED HH:MM:SS VIEW FOR THE STARTUP AND SHUTDOWN BANNERS.
00650001  FILLER REDEFINES W-CLOCK-FIELDS.
006600    05  W-CLOCK-COMBINED            PIC 9(06).
006700    05  FILLER                      PIC X(01).
006800 
00690001  W-STEP-FIELDS.
007000    05  W-STEP-NUMBER               PIC 9(02) COMP.
007100    05  FILLER                      PIC X(01).
007200 
007300*    EDITED VIEW OF THE STEP NUMBER FOR THE PER-STEP TRACE LINE.
00740001  FILLER REDEFINES W-STEP-FIELDS.
007500    05  W-STEP-NUMBER-EDIT          PIC Z9.
007600    05  FILLER                      PIC X(01).
007700 
00780001  W-TOTAL-STEPS                   PIC 9(02) COMP VALUE 6.
00790001  W-PROGRAMS-CALLED-COUNT         PIC 9(02) COMP VALUE ZERO.
008000*-----------------------------------------------------------------
008100 
008200PROCEDURE DIVISION.
008300 
008400    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
008500    ACCEPT W-RUN-TIME FROM TIME.
008600    MOVE W-RUN-TIME TO W-CLOCK-COMBINED.
008700    MOVE ZERO TO W-PROGRAMS-CALLED-COUNT.
008800 
008900    DISPLAY "PBAT0000 POINT-BATCH-DRIVER STARTING FOR " W-RUN-CCYY "-"
009000                                    W-RUN-MM "-" W-RUN-DD " AT "
009100                                    W-CLOCK-HH ":" W-CLOCK-MM ":"
009200                                    W-CLOCK-SS.
009300    DISPLAY "PBAT0009 RUN STAMP " W-NOW-STAMP.
009400 
009500    PERFORM 2000-DISPATCH-ONE-STEP THRU 2000-DISPATCH-ONE-STEP-EXIT
009600        VARYING W-STEP-NUMBER FROM 1 BY 1
009700        UNTIL W-STEP-NUMBER > W-TOTAL-STEPS.
009800 
009900    DISPLAY "PBAT0001 " W-PROGRAMS-CALLED-COUNT " PROGRAM(S) CALLED".
010000    DISPLAY "PBAT0002 POINT-BATCH-DRIVER RUN COMPLETE FOR "
010100                                    W-RUN-CCYY "-" W-RUN-MM "-" W-RUN-DD.
010200 
010300    EXIT PROGRAM.
010400 
010500    STOP RUN.
010600*-----------------------------------------------------------------
010700 
010800*    ONE STEP OF THE NIGHTLY RUN PER PASS.  STEPS 1-5 EACH CALL A
010900*    PROGRAM THAT OPENS PTRAN-FILE ON ITS OWN AND READS IT END TO
011000*    END, ACTING ONLY ON THE ONE TRANSACTION TYPE IT OWNS AND
011100*    IGNORING EVERY OTHER ROW -- THE SAME WAY PAYMENT-MODE USED TO
011200*    CALL ONE VOUCHER-PROCESSING PROGRAM PER MENU OPTION.  STEP 6,
011300*    POINT-EXPIRE-BATCH, TAKES NO TRANSACTION INPUT AT ALL; IT IS
011400*    THE NIGHTLY LOT-EXPIRATION SWEEP AND RUNS UNCONDITIONALLY EVERY
011500*    NIGHT AFTER THE DAY'S TRANSACTIONS ARE POSTED.
0116002000-DISPATCH-ONE-STEP.
011700 
011800    DISPLAY "PBAT0010 STARTING STEP " W-STEP-NUMBER-EDIT.
011900 
012000    IF W-STEP-NUMBER = 1
012100        CALL "point-earn".
012200 
012300    IF W-STEP-NUMBER = 2
012400        CALL "point-cancel-earn".
012500 
012600    IF W-STEP-NUMBER = 3
012700        CALL "point-use".
012800 
012900    IF W-STEP-NUMBER = 4
013000        CALL "point-cancel-use".
013100 
013200    IF W-STEP-NUMBER = 5
013300        CALL "point-policy-update".
013400 
013500    IF W-STEP-NUMBER = 6
013600        CALL "point-expire-batch".
013700 
013800    ADD 1 TO W-PROGRAMS-CALLED-COUNT.
013900 
0140002000-DISPATCH-ONE-STEP-EXIT.
014100    EXIT.
014200*-----------------------------------------------------------------
014300 
