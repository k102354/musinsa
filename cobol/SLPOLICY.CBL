000100*****************************************************************
000200*    SLPOLICY.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT-POLICY PARAMETER FILE.
000400*    ONE ROW IS APPENDED PER POLICY-UPDATE RUN; THE ROW WITH THE
000500*    HIGHEST POL-ID IS THE POLICY "IN EFFECT" FOR EARN, USE AND
000600*    THE NIGHTLY EXPIRE SWEEP.
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    01/09/89   RMG  AP-0231    ORIGINAL SLCONTRL.CBL PATTERN
001000*    06/14/94   RMG  PT-0004    CLONED FOR POINT-POLICY FILE
001100*****************************************************************
001200    SELECT POLICY-FILE
001300        ASSIGN TO POLICYDD
001400        ORGANIZATION IS LINE SEQUENTIAL
001500        FILE STATUS IS FS-POLICY.
