000100*****************************************************************
000200*    FDITEM.CBL
000300*    FD + RECORD LAYOUT FOR THE POINT-ITEM (POINT LOT) FILE.
000400*    ONE ROW PER EARN LOT.  STATUS FLIPS A->E WHEN A SPEND DRAINS
000500*    THE LOT TO ZERO, A->X WHEN THE NIGHTLY EXPIRE SWEEP PASSES IT,
000600*    A->C WHEN AN UNTOUCHED EARN IS CANCELLED.  A LOT NEVER GOES
000700*    BACKWARDS FROM X EXCEPT BY OPENING A BRAND-NEW REPLACEMENT LOT.
000800*-----------------------------------------------------------------
000900*    CHANGED    BY   TICKET     DESCRIPTION
001000*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
001100*    09/30/98   RMG  PT-0058    Y2K -- ITM-EXPIRE-DATE CENTURY-DIGIT
001200*                                CHECK ADDED IN PLEXPDT.CBL, NOT HERE
001300*****************************************************************
001400    FD  ITEM-FILE
001500        LABEL RECORDS ARE STANDARD.
001600    01  POINT-ITEM-RECORD.
001700        05  ITM-POINT-ITEM-ID           PIC 9(15).
001800        05  ITM-USER-ID                 PIC 9(09).
001900        05  ITM-ORIGINAL-AMOUNT         PIC S9(09).
002000        05  ITM-REMAIN-AMOUNT           PIC S9(09).
002100        05  ITM-EXPIRE-DATE             PIC 9(08).
002200        05  ITM-EXPIRE-TIME             PIC 9(06).
002300        05  ITM-IS-MANUAL               PIC X(01).
002400            88  ITM-MANUAL-GRANT             VALUE "Y".
002500            88  ITM-NOT-MANUAL-GRANT         VALUE "N".
002600        05  ITM-STATUS                  PIC X(01).
002700            88  ITM-AVAILABLE                VALUE "A".
002800            88  ITM-EXHAUSTED                VALUE "E".
002900            88  ITM-EXPIRED                  VALUE "X".
003000            88  ITM-CANCELED                 VALUE "C".
003100        05  FILLER                      PIC X(12).
003200 
003300*    CALENDAR-COMPONENT VIEW OF THE EXPIRE DATE, USED BY THE LEAP
003400*    YEAR CHECK IN PLEXPDT.CBL WHEN A REPLACEMENT LOT IS OPENED.
003500    01  FILLER REDEFINES POINT-ITEM-RECORD.
003600        05  FILLER                      PIC X(42).
003700        05  ITM-EXPIRE-CCYY             PIC 9(04).
003800        05  ITM-EXPIRE-MM               PIC 9(02).
003900        05  ITM-EXPIRE-DD               PIC 9(02).
004000        05  FILLER                      PIC X(20).
