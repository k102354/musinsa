000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-CANCEL-USE.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/17/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/17/94   RMG  PT-0007    ORIGINAL PROGRAM.  DETAIL-ROW WALK
001300*                                CLONED FROM PAY-SELECTED-VOUCHER'S
001400*                                BALANCE-SPLIT LOGIC, RUN BACKWARDS.
001500*    09/20/94   RMG  PT-0015    A CANCEL-USE AGAINST AN EXPIRED LOT
001600*                                NOW OPENS A FRESH REPLACEMENT LOT
001700*                                (TYPE RS) INSTEAD OF CREDITING BACK
001800*                                A LOT THAT CAN NO LONGER BE SPENT.
001900*    03/11/97   RMG  PT-0033    POSSESSION-LIMIT CHECK MOVED AHEAD OF
002000*                                THE DETAIL WALK SO A TRANSACTION THAT
002100*                                WOULD BREACH THE CEILING IS REJECTED
002200*                                BEFORE ANY LOT OR HISTORY ROW IS
002300*                                TOUCHED, NOT AFTER.
002400*    11/09/98   RMG  PT-0059    Y2K REVIEW -- ITB-EXPIRE-STAMP IS A
002500*                                14-DIGIT CCYYMMDDHHMMSS VALUE, NO
002600*                                2-DIGIT YEAR ANYWHERE IN THIS PROGRAM.
002700*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002800*                                DATE INSTEAD OF A HARD-CODED CARD.
002900*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
003000*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
003100*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
003200*****************************************************************
003300ENVIRONMENT DIVISION.
003400CONFIGURATION SECTION.
003500SPECIAL-NAMES.
003600    C01 IS TOP-OF-FORM.
003700INPUT-OUTPUT SECTION.
003800FILE-CONTROL.
003900 
004000    COPY "SLTRAN.CBL".
004100    COPY "SLWALLET.CBL".
004200    COPY "SLPOLICY.CBL".
004300    COPY "SLITEM.CBL".
004400    COPY "SLHIST.CBL".
004500    COPY "SLHISTDT.CBL".
004600    COPY "SLCONTRL.CBL".
004700 
004800DATA DIVISION.
004900FILE SECTION.
005000 
005100    COPY "FDTRAN.CBL".
005200    COPY "FDWALLET.CBL".
005300    COPY "FDPOLICY.CBL".
005400    COPY "FDITEM.CBL".
005500    COPY "FDHIST.CBL".
005600    COPY "FDHISTDT.CBL".
005700    COPY "FDCONTRL.CBL".
005800 
005900WORKING-STORAGE SECTION.
006000 
006100    COPY "WSWALLET.CBL".
006200    COPY "WSITEM.CBL".
006300    COPY "WSDATE.CBL".
006400 
00650001  W-ORIG-DETAIL-COUNT               PIC 9(03) COMP.
00660001  W-ORIG-DETAIL-TABLE.
006700    05  W-ORIG-DETAIL-ENTRY OCCURS 200 TIMES.
006800        10  W-ORIG-DETAIL-ITEM-ID     PIC 9(15).
006900        10  W-ORIG-DETAIL-AMOUNT      PIC S9(09).
007000    05  FILLER                      PIC X(01).
007100 
00720001  W-UCAN-DETAIL-COUNT               PIC 9(03) COMP.
00730001  W-UCAN-DETAIL-TABLE.
007400    05  W-UCAN-DETAIL-ENTRY OCCURS 200 TIMES.
007500        10  W-UCAN-DETAIL-ITEM-ID     PIC 9(15).
007600        10  W-UCAN-DETAIL-AMOUNT      PIC S9(09).
007700    05  FILLER                      PIC X(01).
007800 
00790001  W-RSTR-DETAIL-COUNT               PIC 9(03) COMP.
00800001  W-RSTR-DETAIL-TABLE.
008100    05  W-RSTR-DETAIL-ENTRY OCCURS 200 TIMES.
008200        10  W-RSTR-DETAIL-ITEM-ID     PIC 9(15).
008300        10  W-RSTR-DETAIL-AMOUNT      PIC S9(09).
008400        10  W-RSTR-DETAIL-FROM-ID     PIC 9(15).
008500    05  FILLER                      PIC X(01).
008600 
00870001  W-END-OF-TRAN-FILE                PIC X(01).
008800    88  END-OF-TRAN-FILE                  VALUE "Y".
008900 
00900001  W-END-OF-ITEM-FILE                PIC X(01).
009100    88  END-OF-ITEM-FILE                  VALUE "Y".
009200 
00930001  W-END-OF-POLICY-FILE              PIC X(01).
009400    88  END-OF-POLICY-FILE                VALUE "Y".
009500 
00960001  W-END-OF-HIST-FILE                PIC X(01).
009700    88  END-OF-HIST-FILE                  VALUE "Y".
009800 
00990001  W-END-OF-HISTDT-FILE              PIC X(01).
010000    88  END-OF-HISTDT-FILE                VALUE "Y".
010100 
01020001  W-WALLET-FOUND                    PIC X(01).
010300    88  WALLET-FOUND                      VALUE "Y".
010400 
01050001  W-ORIGINAL-USE-FOUND              PIC X(01).
010600    88  ORIGINAL-USE-FOUND                VALUE "Y".
010700 
01080001  W-CURRENT-POLICY-LOADED           PIC X(01).
010900    88  CURRENT-POLICY-LOADED             VALUE "Y".
011000 
01110001  W-CANCEL-IS-REJECTED              PIC X(01).
011200    88  CANCEL-IS-REJECTED                VALUE "Y".
011300 
01140001  W-TARGET-ITEM-FOUND               PIC X(01).
011500    88  TARGET-ITEM-FOUND                  VALUE "Y".
011600 
01170001  W-RUN-DATE-FIELDS.
011800    05  W-RUN-DATE                    PIC 9(08).
011900    05  W-RUN-TIME                    PIC 9(06).
012000    05  FILLER                      PIC X(01).
01210001  FILLER REDEFINES W-RUN-DATE-FIELDS.
012200    05  W-RUN-CCYY                    PIC 9(04).
012300    05  W-RUN-MM                      PIC 9(02).
012400    05  W-RUN-DD                      PIC 9(02).
012500    05  FILLER                        PIC X(06).
01260001  FILLER REDEFINES W-RUN-DATE-FIELDS.
012700    05  W-NOW-STAMP                   PIC 9(14).
012800    05  FILLER                      PIC X(01).
012900 
01300001  W-ORIGINAL-HISTORY-ID             PIC 9(15).
01310001  W-ORIGINAL-USE-AMOUNT             PIC S9(09).
01320001  W-PRIOR-REFUND-TOTAL              PIC S9(09).
013300 
01340001  W-SKIP-AMOUNT                     PIC S9(09).
01350001  W-REQUESTED-REMAINING             PIC S9(09).
01360001  W-REFUNDABLE-SLICE                PIC S9(09).
01370001  W-REFUND-THIS-DETAIL              PIC S9(09).
013800 
01390001  W-UCAN-BUCKET-FIELDS.
014000    05  W-UCAN-BUCKET-TOTAL           PIC S9(09).
014100    05  FILLER                      PIC X(02).
01420001  FILLER REDEFINES W-UCAN-BUCKET-FIELDS.
014300    05  W-UCAN-BUCKET-EDIT            PIC Z(08)9-.
014400    05  FILLER                      PIC X(01).
014500 
01460001  W-RSTR-BUCKET-TOTAL               PIC S9(09).
014700 
01480001  W-PROPOSED-BALANCE-FIELDS.
014900    05  W-PROPOSED-BALANCE            PIC S9(11).
015000    05  FILLER                      PIC X(02).
01510001  FILLER REDEFINES W-PROPOSED-BALANCE-FIELDS.
015200    05  W-PROPOSED-BALANCE-EDIT       PIC Z(10)9-.
015300    05  FILLER                      PIC X(01).
015400 
01550001  W-TARGET-ITEM-FIELDS.
015600    05  W-TARGET-ITEM-RRN             PIC 9(07) COMP.
015700    05  FILLER                      PIC X(04).
01580001  FILLER REDEFINES W-TARGET-ITEM-FIELDS.
015900    05  W-TARGET-ITEM-RRN-EDIT        PIC Z(06)9.
016000    05  FILLER                      PIC X(01).
016100 
01620001  W-NEW-ITEM-ID                     PIC 9(15).
016300 
01640001  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
01650001  W-TRAN-CANCEL-COUNT               PIC 9(07) COMP.
01660001  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
016700 
01680001  W-SORT-I                          PIC 9(07) COMP.
016900 
01700077  W-NEW-HISTORY-ID                  PIC 9(15).
01710077  W-NEW-DETAIL-ID                   PIC 9(15).
017200*-----------------------------------------------------------------
017300 
017400PROCEDURE DIVISION.
017500 
0176000000-CANCEL-USE-CONTROL.
017700 
017800    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
017900    ACCEPT W-RUN-TIME FROM TIME.
018000    MOVE ZERO TO W-TRAN-READ-COUNT
018100                 W-TRAN-CANCEL-COUNT
018200                 W-TRAN-REJECT-COUNT.
018300    DISPLAY "PUCN0000 CANCEL-USE RUN STARTING FOR " W-RUN-CCYY "-"
018400                                                W-RUN-MM "-" W-RUN-DD.
018500 
018600    OPEN INPUT PTRAN-FILE.
018700    OPEN I-O WALLET-FILE.
018800    OPEN INPUT POLICY-FILE.
018900    OPEN EXTEND HISTORY-FILE.
019000    OPEN EXTEND HISTORY-DETAIL-FILE.
019100    OPEN I-O PCONTROL-FILE.
019200 
019300    PERFORM 5000-BUILD-WALLET-INDEX
019400        THRU 5000-BUILD-WALLET-INDEX-EXIT.
019500    PERFORM 6000-LOAD-ITEM-TABLE
019600        THRU 6000-LOAD-ITEM-TABLE-EXIT.
019700    PERFORM 6600-READ-CURRENT-POLICY
019800        THRU 6600-READ-CURRENT-POLICY-EXIT.
019900 
020000    IF NOT CURRENT-POLICY-LOADED
020100       DISPLAY "PUCN0001 NO POLICY ON FILE - ABORT"
020200    ELSE
020300       PERFORM 1000-READ-A-TRANSACTION
020400           THRU 1000-READ-A-TRANSACTION-EXIT
020500       PERFORM 2000-PROCESS-ONE-CANCEL-USE
020600           THRU 2000-PROCESS-ONE-CANCEL-USE-EXIT
020700           UNTIL END-OF-TRAN-FILE.
020800 
020900    PERFORM 8000-REWRITE-ITEM-FILE THRU 8000-REWRITE-ITEM-FILE-EXIT.
021000 
021100    CLOSE PTRAN-FILE
021200          WALLET-FILE
021300          POLICY-FILE
021400          HISTORY-FILE
021500          HISTORY-DETAIL-FILE
021600          PCONTROL-FILE.
021700 
021800    DISPLAY "PUCN0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
021900    DISPLAY "PUCN0003 USE-CANCELS POSTED....: " W-TRAN-CANCEL-COUNT.
022000    DISPLAY "PUCN0004 REQUESTS REJECTED.....: " W-TRAN-REJECT-COUNT.
022100 
022200    EXIT PROGRAM.
022300 
022400    STOP RUN.
022500*-----------------------------------------------------------------
022600 
0227001000-READ-A-TRANSACTION.
022800 
022900    READ PTRAN-FILE
023000        AT END
023100            MOVE "Y" TO W-END-OF-TRAN-FILE.
023200 
0233001000-READ-A-TRANSACTION-EXIT.
023400    EXIT.
023500*-----------------------------------------------------------------
023600 
0237002000-PROCESS-ONE-CANCEL-USE.
023800 
023900    ADD 1 TO W-TRAN-READ-COUNT.
024000 
024100    IF TRN-IS-CANCEL-USE
024200       MOVE "N" TO W-CANCEL-IS-REJECTED
024300       MOVE ZERO TO W-UCAN-DETAIL-COUNT
024400       MOVE ZERO TO W-RSTR-DETAIL-COUNT
024500       MOVE ZERO TO W-UCAN-BUCKET-TOTAL
024600       MOVE ZERO TO W-RSTR-BUCKET-TOTAL
024700       PERFORM 2100-READ-WALLET-LOCKED
024800           THRU 2100-READ-WALLET-LOCKED-EXIT
024900       IF NOT CANCEL-IS-REJECTED
025000          PERFORM 2200-FIND-ORIGINAL-USE
025100              THRU 2200-FIND-ORIGINAL-USE-EXIT
025200       IF NOT CANCEL-IS-REJECTED
025300          PERFORM 2300-SUM-PRIOR-REFUNDS
025400              THRU 2300-SUM-PRIOR-REFUNDS-EXIT
025500       IF NOT CANCEL-IS-REJECTED
025600          PERFORM 2400-CHECK-REFUND-CEILING
025700              THRU 2400-CHECK-REFUND-CEILING-EXIT
025800       IF NOT CANCEL-IS-REJECTED
025900          PERFORM 2500-CHECK-POSSESSION-LIMIT
026000              THRU 2500-CHECK-POSSESSION-LIMIT-EXIT
026100       IF NOT CANCEL-IS-REJECTED
026200          PERFORM 2600-LOAD-ORIGINAL-DETAIL-ROWS
026300              THRU 2600-LOAD-ORIGINAL-DETAIL-ROWS-EXIT
026400       IF NOT CANCEL-IS-REJECTED
026500          PERFORM 2700-WALK-DETAIL-ROWS
026600              THRU 2700-WALK-DETAIL-ROWS-EXIT
026700          PERFORM 2800-WRITE-USE-CANCEL-HISTORY
026800              THRU 2800-WRITE-USE-CANCEL-HISTORY-EXIT
026900          PERFORM 2900-WRITE-RESTORE-HISTORY
027000              THRU 2900-WRITE-RESTORE-HISTORY-EXIT
027100          PERFORM 3000-CREDIT-WALLET-BALANCE
027200              THRU 3000-CREDIT-WALLET-BALANCE-EXIT
027300          ADD 1 TO W-TRAN-CANCEL-COUNT
027400       ELSE
027500          ADD 1 TO W-TRAN-REJECT-COUNT.
027600 
027700    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
027800 
0279002000-PROCESS-ONE-CANCEL-USE-EXIT.
028000    EXIT.
028100*-----------------------------------------------------------------
028200 
0283002100-READ-WALLET-LOCKED.
028400 
028500    MOVE "N" TO W-WALLET-FOUND.
028600    SET WIX-IDX TO 1.
028700    SEARCH WAL-INDEX-ENTRY
028800        AT END
028900            NEXT SENTENCE
029000        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
029100            MOVE "Y" TO W-WALLET-FOUND
029200            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
029300 
029400    IF WALLET-FOUND
029500       READ WALLET-FILE RECORD
029600           INVALID KEY
029700               MOVE "Y" TO W-CANCEL-IS-REJECTED
029800               DISPLAY "PUCN0005 WALLET INDEX OUT OF STEP WITH FILE"
029900    ELSE
030000       MOVE "Y" TO W-CANCEL-IS-REJECTED
030100       DISPLAY "PUCN0006 NO WALLET ON FILE, USER " TRN-USER-ID.
030200 
0303002100-READ-WALLET-LOCKED-EXIT.
030400    EXIT.
030500*-----------------------------------------------------------------
030600*    HISTORY-FILE IS SCANNED SEQUENTIALLY FOR THE USE MASTER THAT
030700*    ORIGINALLY POSTED THIS ORDER -- HST-REF-ID CARRIES THE ORDER ID
030800*    ON EVERY HISTORY ROW REGARDLESS OF TYPE, THE SAME FIELD THE
030900*    OLD VOUCHER SYSTEM USED TO CARRY THE INVOICE NUMBER.
031000 
0311002200-FIND-ORIGINAL-USE.
031200 
031300    MOVE "N" TO W-ORIGINAL-USE-FOUND.
031400    MOVE "N" TO W-END-OF-HIST-FILE.
031500    OPEN INPUT HISTORY-FILE.
031600 
031700    PERFORM 2210-SCAN-FOR-ORIGINAL-USE
031800        THRU 2210-SCAN-FOR-ORIGINAL-USE-EXIT
031900        UNTIL END-OF-HIST-FILE.
032000 
032100    CLOSE HISTORY-FILE.
032200    OPEN EXTEND HISTORY-FILE.
032300 
032400    IF NOT ORIGINAL-USE-FOUND
032500       MOVE "Y" TO W-CANCEL-IS-REJECTED
032600       DISPLAY "PUCN0007 ORIGINAL USE NOT FOUND, USER " TRN-USER-ID
032700                                     " REF " TRN-REF-ID.
032800 
0329002200-FIND-ORIGINAL-USE-EXIT.
033000    EXIT.
033100*-----------------------------------------------------------------
033200 
0333002210-SCAN-FOR-ORIGINAL-USE.
033400 
033500    READ HISTORY-FILE
033600        AT END
033700            MOVE "Y" TO W-END-OF-HIST-FILE
033800        NOT AT END
033900            IF HST-USER-ID = TRN-USER-ID
034000               AND HST-REF-ID = TRN-REF-ID
034100               AND HST-TYPE-USE
034200               MOVE "Y" TO W-ORIGINAL-USE-FOUND
034300               MOVE HST-POINT-HISTORY-ID TO W-ORIGINAL-HISTORY-ID
034400               MOVE HST-AMOUNT TO W-ORIGINAL-USE-AMOUNT.
034500 
0346002210-SCAN-FOR-ORIGINAL-USE-EXIT.
034700    EXIT.
034800*-----------------------------------------------------------------
034900*    A CANCEL-USE OR RESTORE ALREADY POSTED AGAINST THIS SAME ORDER
035000*    COUNTS AGAINST HOW MUCH OF THE ORIGINAL USE IS STILL REFUNDABLE.
035100 
0352002300-SUM-PRIOR-REFUNDS.
035300 
035400    MOVE ZERO TO W-PRIOR-REFUND-TOTAL.
035500    MOVE "N" TO W-END-OF-HIST-FILE.
035600    OPEN INPUT HISTORY-FILE.
035700 
035800    PERFORM 2310-SCAN-FOR-PRIOR-REFUND
035900        THRU 2310-SCAN-FOR-PRIOR-REFUND-EXIT
036000        UNTIL END-OF-HIST-FILE.
036100 
036200    CLOSE HISTORY-FILE.
036300    OPEN EXTEND HISTORY-FILE.
036400 
0365002300-SUM-PRIOR-REFUNDS-EXIT.
036600    EXIT.
036700*-----------------------------------------------------------------
036800 
0369002310-SCAN-FOR-PRIOR-REFUND.
037000 
037100    READ HISTORY-FILE
037200        AT END
037300            MOVE "Y" TO W-END-OF-HIST-FILE
037400        NOT AT END
037500            IF HST-USER-ID = TRN-USER-ID
037600               AND HST-REF-ID = TRN-REF-ID
037700               AND (HST-TYPE-USE-CANCEL OR HST-TYPE-RESTORE)
037800               ADD HST-AMOUNT TO W-PRIOR-REFUND-TOTAL.
037900 
0380002310-SCAN-FOR-PRIOR-REFUND-EXIT.
038100    EXIT.
038200*-----------------------------------------------------------------
038300 
0384002400-CHECK-REFUND-CEILING.
038500 
038600    IF W-PRIOR-REFUND-TOTAL + TRN-AMOUNT > W-ORIGINAL-USE-AMOUNT
038700       MOVE "Y" TO W-CANCEL-IS-REJECTED
038800       DISPLAY "PUCN0008 REFUND EXCEEDS ORIGINAL USE, USER "
038900                                                       TRN-USER-ID.
039000 
0391002400-CHECK-REFUND-CEILING-EXIT.
039200    EXIT.
039300*-----------------------------------------------------------------
039400 
0395002500-CHECK-POSSESSION-LIMIT.
039600 
039700    COMPUTE W-PROPOSED-BALANCE = WAL-BALANCE + TRN-AMOUNT.
039800 
039900    IF W-PROPOSED-BALANCE > POL-MAX-POSSESSION-LIMIT
040000       MOVE "Y" TO W-CANCEL-IS-REJECTED
040100       DISPLAY "PUCN0009 POSSESSION LIMIT EXCEEDED, USER "
040200                    TRN-USER-ID " PROPOSED " W-PROPOSED-BALANCE-EDIT.
040300 
0404002500-CHECK-POSSESSION-LIMIT-EXIT.
040500    EXIT.
040600*-----------------------------------------------------------------
040700*    HISTORY-DETAIL-FILE HAS NO KEY OF ITS OWN -- THE ROWS FOR ONE
040800*    HISTORY MASTER ARE PULLED OUT BY A STRAIGHT SEQUENTIAL SCAN,
040900*    WHICH ALSO PRESERVES THE ORDER THEY WERE ORIGINALLY WRITTEN IN
041000*    SINCE THE FILE IS APPEND-ONLY.
041100 
0412002600-LOAD-ORIGINAL-DETAIL-ROWS.
041300 
041400    MOVE ZERO TO W-ORIG-DETAIL-COUNT.
041500    MOVE "N" TO W-END-OF-HISTDT-FILE.
041600    OPEN INPUT HISTORY-DETAIL-FILE.
041700 
041800    PERFORM 2610-SCAN-ONE-DETAIL-ROW
041900        THRU 2610-SCAN-ONE-DETAIL-ROW-EXIT
042000        UNTIL END-OF-HISTDT-FILE.
042100 
042200    CLOSE HISTORY-DETAIL-FILE.
042300    OPEN EXTEND HISTORY-DETAIL-FILE.
042400 
0425002600-LOAD-ORIGINAL-DETAIL-ROWS-EXIT.
042600    EXIT.
042700*-----------------------------------------------------------------
042800 
0429002610-SCAN-ONE-DETAIL-ROW.
043000 
043100    READ HISTORY-DETAIL-FILE
043200        AT END
043300            MOVE "Y" TO W-END-OF-HISTDT-FILE
043400        NOT AT END
043500            IF DTL-POINT-HISTORY-ID = W-ORIGINAL-HISTORY-ID
043600               ADD 1 TO W-ORIG-DETAIL-COUNT
043700               MOVE DTL-POINT-ITEM-ID TO
043800                          W-ORIG-DETAIL-ITEM-ID (W-ORIG-DETAIL-COUNT)
043900               COMPUTE W-ORIG-DETAIL-AMOUNT (W-ORIG-DETAIL-COUNT) =
044000                          ZERO - DTL-AMOUNT.
044100 
0442002610-SCAN-ONE-DETAIL-ROW-EXIT.
044300    EXIT.
044400*-----------------------------------------------------------------
044500*    WALKS THE ORIGINAL USE'S DETAIL ROWS IN CREATION ORDER, SKIPPING
044600*    OVER WHATEVER WAS ALREADY REFUNDED BY AN EARLIER CANCEL-USE
044700*    AGAINST THIS SAME ORDER, THEN REFUNDS OUT OF WHAT IS LEFT UNTIL
044800*    THE REQUESTED AMOUNT IS SATISFIED.
044900 
0450002700-WALK-DETAIL-ROWS.
045100 
045200    MOVE W-PRIOR-REFUND-TOTAL TO W-SKIP-AMOUNT.
045300    MOVE TRN-AMOUNT TO W-REQUESTED-REMAINING.
045400 
045500    PERFORM 2710-WALK-ONE-DETAIL-ROW
045600        THRU 2710-WALK-ONE-DETAIL-ROW-EXIT
045700        VARYING W-SORT-I FROM 1 BY 1
045800        UNTIL W-SORT-I > W-ORIG-DETAIL-COUNT
045900           OR W-REQUESTED-REMAINING = ZERO.
046000 
0461002700-WALK-DETAIL-ROWS-EXIT.
046200    EXIT.
046300*-----------------------------------------------------------------
046400 
0465002710-WALK-ONE-DETAIL-ROW.
046600 
046700    IF W-ORIG-DETAIL-AMOUNT (W-SORT-I) NOT > W-SKIP-AMOUNT
046800       SUBTRACT W-ORIG-DETAIL-AMOUNT (W-SORT-I) FROM W-SKIP-AMOUNT
046900    ELSE
047000       COMPUTE W-REFUNDABLE-SLICE =
047100                   W-ORIG-DETAIL-AMOUNT (W-SORT-I) - W-SKIP-AMOUNT
047200       MOVE ZERO TO W-SKIP-AMOUNT
047300       PERFORM 2720-REFUND-ONE-DETAIL-ROW
047400           THRU 2720-REFUND-ONE-DETAIL-ROW-EXIT.
047500 
0476002710-WALK-ONE-DETAIL-ROW-EXIT.
047700    EXIT.
047800*-----------------------------------------------------------------
047900 
0480002720-REFUND-ONE-DETAIL-ROW.
048100 
048200    IF W-REFUNDABLE-SLICE < W-REQUESTED-REMAINING
048300       MOVE W-REFUNDABLE-SLICE TO W-REFUND-THIS-DETAIL
048400    ELSE
048500       MOVE W-REQUESTED-REMAINING TO W-REFUND-THIS-DETAIL.
048600 
048700    SUBTRACT W-REFUND-THIS-DETAIL FROM W-REQUESTED-REMAINING.
048800 
048900    PERFORM 2730-FIND-DETAIL-ITEM-IN-TABLE
049000        THRU 2730-FIND-DETAIL-ITEM-IN-TABLE-EXIT.
049100 
049200    IF NOT TARGET-ITEM-FOUND
049300       DISPLAY "PUCN0010 ORIGINAL LOT MISSING FROM ITEM FILE, ITEM "
049400                            W-ORIG-DETAIL-ITEM-ID (W-SORT-I)
049500    ELSE
049600       DISPLAY "PUCN0018 REFUND TARGET LOT FOUND, RRN "
049700                                              W-TARGET-ITEM-RRN-EDIT
049800       IF ITB-EXPIRE-STAMP (W-TARGET-ITEM-RRN) < W-NOW-STAMP
049900          PERFORM 2740-OPEN-REPLACEMENT-ITEM
050000              THRU 2740-OPEN-REPLACEMENT-ITEM-EXIT
050100       ELSE
050200          PERFORM 2750-CREDIT-ORIGINAL-ITEM
050300              THRU 2750-CREDIT-ORIGINAL-ITEM-EXIT.
050400 
0505002720-REFUND-ONE-DETAIL-ROW-EXIT.
050600    EXIT.
050700*-----------------------------------------------------------------
050800*    ITEM-FILE HAS NO KEY OF ITS OWN, SO THE TARGET LOT IS LOOKED UP
050900*    BY A SERIAL SEARCH OF THE IN-MEMORY TABLE, THE SAME DISCIPLINE
051000*    POINT-CANCEL-EARN USES -- THE ASCENDING-KEY DECLARATION ON THIS
051100*    TABLE (SEE WSITEM.CBL) IS FOR SEARCH ALL IN POINT-USE AND IS NOT
051200*    RELIED ON HERE.
051300 
0514002730-FIND-DETAIL-ITEM-IN-TABLE.
051500 
051600    MOVE "N" TO W-TARGET-ITEM-FOUND.
051700    SET ITB-IDX TO 1.
051800    SEARCH ITB-ITEM-ENTRY
051900        AT END
052000            NEXT SENTENCE
052100        WHEN ITB-POINT-ITEM-ID (ITB-IDX) =
052200                                  W-ORIG-DETAIL-ITEM-ID (W-SORT-I)
052300             AND ITB-USER-ID (ITB-IDX) = TRN-USER-ID
052400            MOVE "Y" TO W-TARGET-ITEM-FOUND
052500            SET W-TARGET-ITEM-RRN FROM ITB-IDX.
052600 
0527002730-FIND-DETAIL-ITEM-IN-TABLE-EXIT.
052800    EXIT.
052900*-----------------------------------------------------------------
053000*    THE ORIGINAL LOT HAS ALREADY LAPSED -- A BRAND NEW LOT IS
053100*    OPENED FOR THE REFUNDED AMOUNT INSTEAD, CARRYING ITS OWN FRESH
053200*    EXPIRATION DATE OFF TODAY'S POLICY, WITH THE DETAIL ROW POINTING
053300*    BACK AT THE EXPIRED LOT IT REPLACES.
053400 
0535002740-OPEN-REPLACEMENT-ITEM.
053600 
053700    PERFORM 7000-GET-NEXT-ITEM-ID THRU 7000-GET-NEXT-ITEM-ID-EXIT.
053800 
053900    ADD 1 TO ITB-ITEM-COUNT.
054000    MOVE TRN-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT).
054100    MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
054200    MOVE W-NEW-ITEM-ID TO ITB-POINT-ITEM-ID (ITB-ITEM-COUNT).
054300    MOVE W-REFUND-THIS-DETAIL TO ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT).
054400    MOVE W-REFUND-THIS-DETAIL TO ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT).
054500    MOVE "N" TO ITB-IS-MANUAL (ITB-ITEM-COUNT).
054600    MOVE "A" TO ITB-STATUS (ITB-ITEM-COUNT).
054700 
054800    MOVE W-RUN-DATE TO GDTV-DATE-CCYYMMDD.
054900    MOVE POL-DEFAULT-EXPIRE-DAYS TO GDTV-DAYS-TO-ADD.
055000    PERFORM EXPD-COMPUTE-EXPIRE-DATE.
055100    MOVE GDTV-DATE-CCYYMMDD TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT).
055200    MOVE ZERO TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT).
055300    STRING GDTV-DATE-CCYYMMDD "000000"
055400        INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT).
055500 
055600    ADD 1 TO W-RSTR-DETAIL-COUNT.
055700    MOVE W-NEW-ITEM-ID TO W-RSTR-DETAIL-ITEM-ID (W-RSTR-DETAIL-COUNT).
055800    MOVE W-REFUND-THIS-DETAIL TO
055900                          W-RSTR-DETAIL-AMOUNT (W-RSTR-DETAIL-COUNT).
056000    MOVE W-ORIG-DETAIL-ITEM-ID (W-SORT-I) TO
056100                          W-RSTR-DETAIL-FROM-ID (W-RSTR-DETAIL-COUNT).
056200    ADD W-REFUND-THIS-DETAIL TO W-RSTR-BUCKET-TOTAL.
056300 
0564002740-OPEN-REPLACEMENT-ITEM-EXIT.
056500    EXIT.
056600*-----------------------------------------------------------------
056700*    THE ORIGINAL LOT IS STILL LIVE -- CREDIT THE REFUND STRAIGHT
056800*    BACK ONTO IT, CAPPED AT WHAT IT WAS ORIGINALLY GRANTED FOR, AND
056900*    REOPEN IT IF THE CREDIT BRINGS IT BACK ABOVE ZERO.
057000 
0571002750-CREDIT-ORIGINAL-ITEM.
057200 
057300    ADD W-REFUND-THIS-DETAIL TO ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN).
057400 
057500    IF ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN) >
057600                             ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN)
057700       MOVE ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN) TO
057800                             ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN).
057900 
058000    IF ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN) > ZERO
058100       MOVE "A" TO ITB-STATUS (W-TARGET-ITEM-RRN).
058200 
058300    ADD 1 TO W-UCAN-DETAIL-COUNT.
058400    MOVE W-ORIG-DETAIL-ITEM-ID (W-SORT-I) TO
058500                          W-UCAN-DETAIL-ITEM-ID (W-UCAN-DETAIL-COUNT).
058600    MOVE W-REFUND-THIS-DETAIL TO
058700                          W-UCAN-DETAIL-AMOUNT (W-UCAN-DETAIL-COUNT).
058800    ADD W-REFUND-THIS-DETAIL TO W-UCAN-BUCKET-TOTAL.
058900 
0590002750-CREDIT-ORIGINAL-ITEM-EXIT.
059100    EXIT.
059200*-----------------------------------------------------------------
059300 
0594002800-WRITE-USE-CANCEL-HISTORY.
059500 
059600    IF W-UCAN-BUCKET-TOTAL > ZERO
059700       PERFORM 7100-GET-NEXT-HISTORY-ID
059800           THRU 7100-GET-NEXT-HISTORY-ID-EXIT
059900       MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID
060000       MOVE TRN-USER-ID TO HST-USER-ID
060100       SET HST-TYPE-USE-CANCEL TO TRUE
060200       MOVE W-UCAN-BUCKET-TOTAL TO HST-AMOUNT
060300       MOVE TRN-REF-ID TO HST-REF-ID
060400       MOVE W-RUN-DATE TO HST-CREATE-DATE
060500       WRITE POINT-HISTORY-RECORD
060600       PERFORM 2810-WRITE-ONE-UCAN-DETAIL
060700           THRU 2810-WRITE-ONE-UCAN-DETAIL-EXIT
060800           VARYING W-SORT-I FROM 1 BY 1
060900           UNTIL W-SORT-I > W-UCAN-DETAIL-COUNT
061000       DISPLAY "PUCN0019 USE-CANCEL POSTED, AMOUNT "
061100                                                  W-UCAN-BUCKET-EDIT.
061200 
0613002800-WRITE-USE-CANCEL-HISTORY-EXIT.
061400    EXIT.
061500*-----------------------------------------------------------------
061600 
0617002810-WRITE-ONE-UCAN-DETAIL.
061800 
061900    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
062000 
062100    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
062200    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
062300    MOVE W-UCAN-DETAIL-ITEM-ID (W-SORT-I) TO DTL-POINT-ITEM-ID.
062400    MOVE W-UCAN-DETAIL-AMOUNT (W-SORT-I) TO DTL-AMOUNT.
062500    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
062600 
062700    WRITE POINT-HISTORY-DETAIL-RECORD.
062800 
0629002810-WRITE-ONE-UCAN-DETAIL-EXIT.
063000    EXIT.
063100*-----------------------------------------------------------------
063200 
0633002900-WRITE-RESTORE-HISTORY.
063400 
063500    IF W-RSTR-BUCKET-TOTAL > ZERO
063600       PERFORM 7100-GET-NEXT-HISTORY-ID
063700           THRU 7100-GET-NEXT-HISTORY-ID-EXIT
063800       MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID
063900       MOVE TRN-USER-ID TO HST-USER-ID
064000       SET HST-TYPE-RESTORE TO TRUE
064100       MOVE W-RSTR-BUCKET-TOTAL TO HST-AMOUNT
064200       MOVE TRN-REF-ID TO HST-REF-ID
064300       MOVE W-RUN-DATE TO HST-CREATE-DATE
064400       WRITE POINT-HISTORY-RECORD
064500       PERFORM 2910-WRITE-ONE-RSTR-DETAIL
064600           THRU 2910-WRITE-ONE-RSTR-DETAIL-EXIT
064700           VARYING W-SORT-I FROM 1 BY 1
064800           UNTIL W-SORT-I > W-RSTR-DETAIL-COUNT.
064900 
0650002900-WRITE-RESTORE-HISTORY-EXIT.
065100    EXIT.
065200*-----------------------------------------------------------------
065300 
0654002910-WRITE-ONE-RSTR-DETAIL.
065500 
065600    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
065700 
065800    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
065900    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
066000    MOVE W-RSTR-DETAIL-ITEM-ID (W-SORT-I) TO DTL-POINT-ITEM-ID.
066100    MOVE W-RSTR-DETAIL-AMOUNT (W-SORT-I) TO DTL-AMOUNT.
066200    MOVE W-RSTR-DETAIL-FROM-ID (W-SORT-I) TO DTL-RESTORED-FROM-ITEM-ID.
066300 
066400    IF DTL-RESTORED-FLAG NOT = ZERO
066500        DISPLAY "PUCN0020 RE-GRANT DETAIL AGAINST EXPIRED LOT "
066600                                    DTL-RESTORED-FROM-ITEM-ID.
066700 
066800    WRITE POINT-HISTORY-DETAIL-RECORD.
066900 
0670002910-WRITE-ONE-RSTR-DETAIL-EXIT.
067100    EXIT.
067200*-----------------------------------------------------------------
067300 
0674003000-CREDIT-WALLET-BALANCE.
067500 
067600    ADD TRN-AMOUNT TO WAL-BALANCE.
067700    REWRITE USER-POINT-WALLET-RECORD
067800        INVALID KEY
067900            DISPLAY "PUCN0011 UNABLE TO REWRITE WALLET ROW".
068000 
0681003000-CREDIT-WALLET-BALANCE-EXIT.
068200    EXIT.
068300*-----------------------------------------------------------------
068400 
0685005000-BUILD-WALLET-INDEX.
068600 
068700    MOVE ZERO TO WAL-INDEX-COUNT.
068800    MOVE ZERO TO WAL-RRN.
068900 
0690005000-READ-NEXT-WALLET-ROW.
069100 
069200    ADD 1 TO WAL-RRN.
069300    READ WALLET-FILE RECORD
069400        INVALID KEY
069500            NEXT SENTENCE.
069600 
069700    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
069800       ADD 1 TO WAL-INDEX-COUNT
069900       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
070000       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
070100 
070200    IF WAL-RRN < 5000
070300       GO TO 5000-READ-NEXT-WALLET-ROW.
070400 
0705005000-BUILD-WALLET-INDEX-EXIT.
070600    EXIT.
070700*-----------------------------------------------------------------
070800*    LOADED ONCE AT THE START OF THE RUN AND REWRITTEN IN FULL AT
070900*    8000-REWRITE-ITEM-FILE -- ANY REPLACEMENT LOT OPENED BY
071000*    2740-OPEN-REPLACEMENT-ITEM IS SIMPLY ADDED ONTO THE END OF THIS
071100*    SAME TABLE, SO ONE FINAL REWRITE CATCHES BOTH THE CREDITED
071200*    LOTS AND THE BRAND NEW ONES.  NOT SORTED HERE -- THIS PROGRAM
071300*    ONLY EVER SEARCHES IT SERIALLY BY POINT-ITEM-ID.
071400 
0715006000-LOAD-ITEM-TABLE.
071600 
071700    MOVE "N" TO W-END-OF-ITEM-FILE.
071800    MOVE ZERO TO ITB-ITEM-COUNT.
071900    OPEN INPUT ITEM-FILE.
072000 
072100    PERFORM 6100-READ-ONE-ITEM-ROW THRU 6100-READ-ONE-ITEM-ROW-EXIT
072200        UNTIL END-OF-ITEM-FILE.
072300 
072400    CLOSE ITEM-FILE.
072500 
0726006000-LOAD-ITEM-TABLE-EXIT.
072700    EXIT.
072800*-----------------------------------------------------------------
072900 
0730006100-READ-ONE-ITEM-ROW.
073100 
073200    READ ITEM-FILE
073300        AT END
073400            MOVE "Y" TO W-END-OF-ITEM-FILE
073500        NOT AT END
073600            ADD 1 TO ITB-ITEM-COUNT
073700            MOVE ITM-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT)
073800            MOVE ITM-POINT-ITEM-ID TO
073900                                ITB-POINT-ITEM-ID (ITB-ITEM-COUNT)
074000            MOVE ITM-ORIGINAL-AMOUNT TO
074100                                ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT)
074200            MOVE ITM-REMAIN-AMOUNT TO
074300                                ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT)
074400            MOVE ITM-EXPIRE-DATE TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT)
074500            MOVE ITM-EXPIRE-TIME TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT)
074600            STRING ITM-EXPIRE-DATE ITM-EXPIRE-TIME
074700                INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT)
074800            MOVE ITM-IS-MANUAL TO ITB-IS-MANUAL (ITB-ITEM-COUNT)
074900            MOVE ITM-STATUS TO ITB-STATUS (ITB-ITEM-COUNT)
075000            IF ITM-MANUAL-GRANT
075100               MOVE 0 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT)
075200            ELSE
075300               MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
075400 
0755006100-READ-ONE-ITEM-ROW-EXIT.
075600    EXIT.
075700*-----------------------------------------------------------------
075800*    POLICY-FILE IS APPEND-ONLY VERSION HISTORY -- THE LAST ROW READ
075900*    ON A STRAIGHT SEQUENTIAL PASS IS THE CURRENT POLICY.
076000 
0761006600-READ-CURRENT-POLICY.
076200 
076300    MOVE "N" TO W-END-OF-POLICY-FILE.
076400    MOVE "N" TO W-CURRENT-POLICY-LOADED.
076500 
076600    PERFORM 6610-READ-ONE-POLICY-ROW
076700        THRU 6610-READ-ONE-POLICY-ROW-EXIT
076800        UNTIL END-OF-POLICY-FILE.
076900 
0770006600-READ-CURRENT-POLICY-EXIT.
077100    EXIT.
077200*-----------------------------------------------------------------
077300 
0774006610-READ-ONE-POLICY-ROW.
077500 
077600    READ POLICY-FILE
077700        AT END
077800            MOVE "Y" TO W-END-OF-POLICY-FILE
077900        NOT AT END
078000            MOVE "Y" TO W-CURRENT-POLICY-LOADED.
078100 
0782006610-READ-ONE-POLICY-ROW-EXIT.
078300    EXIT.
078400*-----------------------------------------------------------------
078500 
0786007000-GET-NEXT-ITEM-ID.
078700 
078800    MOVE 1 TO PCTL-KEY.
078900    READ PCONTROL-FILE RECORD
079000        INVALID KEY
079100            DISPLAY "PUCN0012 CONTROL RECORD MISSING - ABORT"
079200            STOP RUN.
079300    ADD 1 TO PCTL-NEXT-ITEM-ID.
079400    MOVE PCTL-NEXT-ITEM-ID TO W-NEW-ITEM-ID.
079500    REWRITE PCONTROL-RECORD
079600        INVALID KEY
079700            DISPLAY "PUCN0013 UNABLE TO REWRITE CONTROL RECORD".
079800 
0799007000-GET-NEXT-ITEM-ID-EXIT.
080000    EXIT.
080100*-----------------------------------------------------------------
080200 
0803007100-GET-NEXT-HISTORY-ID.
080400 
080500    MOVE 1 TO PCTL-KEY.
080600    READ PCONTROL-FILE RECORD
080700        INVALID KEY
080800            DISPLAY "PUCN0014 CONTROL RECORD MISSING - ABORT"
080900            STOP RUN.
081000    ADD 1 TO PCTL-NEXT-HISTORY-ID.
081100    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
081200    REWRITE PCONTROL-RECORD
081300        INVALID KEY
081400            DISPLAY "PUCN0015 UNABLE TO REWRITE CONTROL RECORD".
081500 
0816007100-GET-NEXT-HISTORY-ID-EXIT.
081700    EXIT.
081800*-----------------------------------------------------------------
081900 
0820007200-GET-NEXT-DETAIL-ID.
082100 
082200    MOVE 1 TO PCTL-KEY.
082300    READ PCONTROL-FILE RECORD
082400        INVALID KEY
082500            DISPLAY "PUCN0016 CONTROL RECORD MISSING - ABORT"
082600            STOP RUN.
082700    ADD 1 TO PCTL-NEXT-DETAIL-ID.
082800    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
082900    REWRITE PCONTROL-RECORD
083000        INVALID KEY
083100            DISPLAY "PUCN0017 UNABLE TO REWRITE CONTROL RECORD".
083200 
0833007200-GET-NEXT-DETAIL-ID-EXIT.
083400    EXIT.
083500*-----------------------------------------------------------------
083600 
0837008000-REWRITE-ITEM-FILE.
083800 
083900    OPEN OUTPUT ITEM-FILE.
084000    PERFORM 8100-WRITE-ONE-ITEM-ROW THRU 8100-WRITE-ONE-ITEM-ROW-EXIT
084100        VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > ITB-ITEM-COUNT.
084200    CLOSE ITEM-FILE.
084300 
0844008000-REWRITE-ITEM-FILE-EXIT.
084500    EXIT.
084600*-----------------------------------------------------------------
084700 
0848008100-WRITE-ONE-ITEM-ROW.
084900 
085000    MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO ITM-POINT-ITEM-ID.
085100    MOVE ITB-USER-ID (ITB-IDX) TO ITM-USER-ID.
085200    MOVE ITB-ORIGINAL-AMOUNT (ITB-IDX) TO ITM-ORIGINAL-AMOUNT.
085300    MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO ITM-REMAIN-AMOUNT.
085400    MOVE ITB-EXPIRE-DATE (ITB-IDX) TO ITM-EXPIRE-DATE.
085500    MOVE ITB-EXPIRE-TIME (ITB-IDX) TO ITM-EXPIRE-TIME.
085600    MOVE ITB-IS-MANUAL (ITB-IDX) TO ITM-IS-MANUAL.
085700    MOVE ITB-STATUS (ITB-IDX) TO ITM-STATUS.
085800    WRITE POINT-ITEM-RECORD.
085900 
0860008100-WRITE-ONE-ITEM-ROW-EXIT.
086100    EXIT.
086200*-----------------------------------------------------------------
086300 
086400    COPY "PLEXPDT.CBL".
086500 
