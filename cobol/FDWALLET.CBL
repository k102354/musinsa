000100*****************************************************************
000200*    FDWALLET.CBL
000300*    FD + RECORD LAYOUT FOR THE USER POINT WALLET MASTER.
000400*    ONE ROW PER USER.  WAL-BALANCE MUST ALWAYS EQUAL THE SUM OF
000500*    LIVE POINT-ITEM REMAIN-AMOUNTS FOR THE SAME USER -- IF THAT ONE
000600*    EVER TRIPS, IT'S A RECONCILIATION RUN AND NOT THIS PROGRAM.
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
001000*    03/22/97   RMG  PT-0038    WAL-BALANCE WIDENED TO S9(11)
001100*****************************************************************
001200    FD  WALLET-FILE
001300        LABEL RECORDS ARE STANDARD.
001400    01  USER-POINT-WALLET-RECORD.
001500        05  WAL-USER-ID                 PIC 9(09).
001600        05  WAL-BALANCE                 PIC S9(11).
001700        05  FILLER                      PIC X(15).
001800 
001900*    EDIT VIEW USED WHEN THE BALANCE IS DISPLAYED ON AN OPERATOR
002000*    OVERRIDE CONSOLE MESSAGE (SEE POINT-CONTROL-MAINTENANCE).
002100    01  FILLER REDEFINES USER-POINT-WALLET-RECORD.
002200        05  FILLER                      PIC X(13).
002300        05  WAL-BALANCE-EDIT            PIC Z(10)9-.
002400        05  FILLER                      PIC X(10).
