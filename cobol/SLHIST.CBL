000100*****************************************************************
000200*    SLHIST.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT-HISTORY MASTER LEDGER FILE.
000400*    APPEND-ONLY -- OPENED EXTEND BY EVERY POSTING PROGRAM.
000500*-----------------------------------------------------------------
000600*    CHANGED    BY   TICKET     DESCRIPTION
000700*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
000800*****************************************************************
000900    SELECT HISTORY-FILE
001000        ASSIGN TO HISTORYDD
001100        ORGANIZATION IS LINE SEQUENTIAL
001200        FILE STATUS IS FS-HIST.
