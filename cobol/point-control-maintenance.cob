000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-CONTROL-MAINTENANCE.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/14/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/14/94   RMG  PT-0004    ORIGINAL PROGRAM.  CLONED FROM
001300*                                CONTROL-FILE-MAINTENANCE TO CARRY
001400*                                THE POINT-ITEM/HISTORY/DETAIL/POLICY
001500*                                NEXT-ID COUNTERS INSTEAD OF THE
001600*                                LAST-VOUCHER-NUMBER.
001700*    08/02/94   RMG  PT-0011    INITIALIZE-CONTROL-RECORD NOW REFUSES
001800*                                TO STOMP AN EXISTING RECORD.
001900*    02/18/97   RMG  PT-0031    ADDED PCTL-NEXT-POLICY-ID DISPLAY LINE.
002000*    11/09/98   RMG  PT-0059    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
002100*                                IN THIS PROGRAM, NO CHANGE REQUIRED.
002200*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002300*                                DATE INSTEAD OF A HARD-CODED CARD.
002400*****************************************************************
002500ENVIRONMENT DIVISION.
002600CONFIGURATION SECTION.
002700SPECIAL-NAMES.
002800    C01 IS TOP-OF-FORM.
002900INPUT-OUTPUT SECTION.
003000FILE-CONTROL.
003100 
003200    COPY "SLCONTRL.CBL".
003300 
003400DATA DIVISION.
003500FILE SECTION.
003600 
003700    COPY "FDCONTRL.CBL".
003800 
003900WORKING-STORAGE SECTION.
004000 
00410001  W-ERROR-READING-CTRL-FILE        PIC X(01).
004200    88  ERROR-READING-CTRL-FILE          VALUE "Y".
004300 
00440001  W-ERROR-WRITING-CTRL-FILE        PIC X(01).
004500    88  ERROR-WRITING-CTRL-FILE          VALUE "Y".
004600 
00470001  W-CONTROL-RECORD-EXISTS          PIC X(01).
004800    88  CONTROL-RECORD-EXISTS            VALUE "Y".
004900 
00500001  W-RUN-DATE-FIELDS.
005100    05  W-RUN-DATE                   PIC 9(08).
005200    05  W-RUN-TIME                   PIC 9(06).
005300    05  FILLER                      PIC X(01).
00540001  FILLER REDEFINES W-RUN-DATE-FIELDS.
005500    05  W-RUN-CCYY                   PIC 9(04).
005600    05  W-RUN-MM                     PIC 9(02).
005700    05  W-RUN-DD                     PIC 9(02).
005800    05  FILLER                       PIC X(06).
005900 
00600001  W-COUNTER-WORK-AREA.
006100    05  W-COUNTER-VALUE              PIC 9(15).
006200    05  FILLER                      PIC X(01).
00630001  FILLER REDEFINES W-COUNTER-WORK-AREA.
006400    05  W-COUNTER-HIGH               PIC 9(08).
006500    05  W-COUNTER-LOW                PIC 9(07).
006600    05  FILLER                      PIC X(01).
006700 
00680077  W-LINE-COUNT                     PIC 9(03) COMP.
006900*-----------------------------------------------------------------
007000 
007100PROCEDURE DIVISION.
007200 
0073000000-MAIN-CONTROL.
007400 
007500    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
007600    ACCEPT W-RUN-TIME FROM TIME.
007700 
007800    OPEN I-O PCONTROL-FILE.
007900 
008000    PERFORM 1000-READ-CONTROL-RECORD
008100        THRU 1000-READ-CONTROL-RECORD-EXIT.
008200 
008300    IF NOT CONTROL-RECORD-EXISTS
008400       PERFORM 2000-INITIALIZE-CONTROL-RECORD
008500           THRU 2000-INITIALIZE-CONTROL-RECORD-EXIT
008600    ELSE
008700       PERFORM 3000-DISPLAY-CONTROL-RECORD
008800           THRU 3000-DISPLAY-CONTROL-RECORD-EXIT.
008900 
009000    CLOSE PCONTROL-FILE.
009100 
009200    STOP RUN.
009300*-----------------------------------------------------------------
009400 
0095001000-READ-CONTROL-RECORD.
009600 
009700    MOVE 1 TO PCTL-KEY.
009800    MOVE "N" TO W-ERROR-READING-CTRL-FILE.
009900    MOVE "Y" TO W-CONTROL-RECORD-EXISTS.
010000 
010100    READ PCONTROL-FILE RECORD
010200        INVALID KEY
010300            MOVE "N" TO W-CONTROL-RECORD-EXISTS.
010400 
0105001000-READ-CONTROL-RECORD-EXIT.
010600    EXIT.
010700*-----------------------------------------------------------------
010800 
0109002000-INITIALIZE-CONTROL-RECORD.
011000 
011100    INITIALIZE PCONTROL-RECORD.
011200    MOVE 1 TO PCTL-KEY.
011300    MOVE 0 TO PCTL-NEXT-ITEM-ID.
011400    MOVE 0 TO PCTL-NEXT-HISTORY-ID.
011500    MOVE 0 TO PCTL-NEXT-DETAIL-ID.
011600    MOVE 0 TO PCTL-NEXT-POLICY-ID.
011700 
011800    WRITE PCONTROL-RECORD
011900        INVALID KEY
012000            MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
012100 
012200    IF ERROR-WRITING-CTRL-FILE
012300       DISPLAY "PCTL0001 UNABLE TO CREATE CONTROL RECORD - ABORT".
012400 
0125002000-INITIALIZE-CONTROL-RECORD-EXIT.
012600    EXIT.
012700*-----------------------------------------------------------------
012800 
0129003000-DISPLAY-CONTROL-RECORD.
013000 
013100    MOVE ZERO TO W-LINE-COUNT.
013200    DISPLAY "PCTL0002 POINT-SYSTEM CONTROL RECORD AS OF " W-RUN-DATE.
013300    ADD 1 TO W-LINE-COUNT.
013400    DISPLAY "         NEXT POINT-ITEM ID..........: "
013500                                              PCTL-NEXT-ITEM-ID.
013600    ADD 1 TO W-LINE-COUNT.
013700    DISPLAY "         NEXT POINT-HISTORY ID.......: "
013800                                              PCTL-NEXT-HISTORY-ID.
013900    DISPLAY "         NEXT POINT-HISTORY ID, EDITED..: "
014000                                              PCTL-NEXT-HISTORY-ID-EDIT.
014100    ADD 1 TO W-LINE-COUNT.
014200    DISPLAY "         NEXT POINT-HISTORY-DETAIL ID: "
014300                                              PCTL-NEXT-DETAIL-ID.
014400    ADD 1 TO W-LINE-COUNT.
014500    DISPLAY "         NEXT POINT-POLICY ID........: "
014600                                              PCTL-NEXT-POLICY-ID.
014700    ADD 1 TO W-LINE-COUNT.
014800 
014900    MOVE PCTL-NEXT-ITEM-ID TO W-COUNTER-VALUE.
015000    DISPLAY "         NEXT ITEM ID, HIGH/LOW SPLIT: "
015100                             W-COUNTER-HIGH "/" W-COUNTER-LOW.
015200    ADD 1 TO W-LINE-COUNT.
015300    DISPLAY "PCTL0003 " W-LINE-COUNT " LINE(S) LISTED.".
015400 
0155003000-DISPLAY-CONTROL-RECORD-EXIT.
015600    EXIT.
015700 
