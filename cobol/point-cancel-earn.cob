000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-CANCEL-EARN.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/15/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/15/94   RMG  PT-0005    ORIGINAL PROGRAM.  CLONED FROM THE
001300*                                DELETE-MODULE OF VENDOR-MAINTENANCE.
001400*    09/02/94   RMG  PT-0013    REJECTS AN ITEM WHOSE REMAIN-AMOUNT
001500*                                NO LONGER EQUALS ITS ORIGINAL-AMOUNT
001600*                                INSTEAD OF CANCELING IT PARTWAY.
001700*    02/18/97   RMG  PT-0031    ADMIN-REVOKE (ITM ORIGINALLY MANUAL)
001800*                                NOW POSTS HISTORY TYPE AR NOT EC.
001900*    11/09/98   RMG  PT-0059    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
002000*                                IN THIS PROGRAM, NO CHANGE REQUIRED.
002100*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002200*                                DATE INSTEAD OF A HARD-CODED CARD.
002300*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
002400*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
002500*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
002600*****************************************************************
002700ENVIRONMENT DIVISION.
002800CONFIGURATION SECTION.
002900SPECIAL-NAMES.
003000    C01 IS TOP-OF-FORM.
003100INPUT-OUTPUT SECTION.
003200FILE-CONTROL.
003300 
003400    COPY "SLTRAN.CBL".
003500    COPY "SLWALLET.CBL".
003600    COPY "SLITEM.CBL".
003700    COPY "SLHIST.CBL".
003800    COPY "SLHISTDT.CBL".
003900    COPY "SLCONTRL.CBL".
004000 
004100DATA DIVISION.
004200FILE SECTION.
004300 
004400    COPY "FDTRAN.CBL".
004500    COPY "FDWALLET.CBL".
004600    COPY "FDITEM.CBL".
004700    COPY "FDHIST.CBL".
004800    COPY "FDHISTDT.CBL".
004900    COPY "FDCONTRL.CBL".
005000 
005100WORKING-STORAGE SECTION.
005200 
005300    COPY "WSWALLET.CBL".
005400    COPY "WSITEM.CBL".
005500 
00560001  W-END-OF-TRAN-FILE                PIC X(01).
005700    88  END-OF-TRAN-FILE                  VALUE "Y".
005800 
00590001  W-END-OF-ITEM-FILE                PIC X(01).
006000    88  END-OF-ITEM-FILE                   VALUE "Y".
006100 
00620001  W-WALLET-FOUND                    PIC X(01).
006300    88  WALLET-FOUND                      VALUE "Y".
006400 
00650001  W-ITEM-FOUND                      PIC X(01).
006600    88  ITEM-FOUND                        VALUE "Y".
006700 
00680001  W-CANCEL-IS-REJECTED               PIC X(01).
006900    88  CANCEL-IS-REJECTED                VALUE "Y".
007000 
00710001  W-RUN-DATE-FIELDS.
007200    05  W-RUN-DATE                     PIC 9(08).
007300    05  W-RUN-TIME                     PIC 9(06).
007400    05  FILLER                      PIC X(01).
00750001  FILLER REDEFINES W-RUN-DATE-FIELDS.
007600    05  W-RUN-CCYY                     PIC 9(04).
007700    05  W-RUN-MM                       PIC 9(02).
007800    05  W-RUN-DD                       PIC 9(02).
007900    05  FILLER                         PIC X(06).
008000 
00810001  W-CANCEL-AMOUNT-FIELDS.
008200    05  W-CANCEL-AMOUNT                PIC S9(09).
008300    05  FILLER                      PIC X(02).
00840001  FILLER REDEFINES W-CANCEL-AMOUNT-FIELDS.
008500    05  W-CANCEL-AMOUNT-EDIT           PIC Z(08)9-.
008600    05  FILLER                      PIC X(01).
008700 
00880001  W-TARGET-ITEM-FIELDS.
008900    05  W-TARGET-ITEM-RRN              PIC 9(07) COMP.
009000    05  FILLER                      PIC X(04).
00910001  FILLER REDEFINES W-TARGET-ITEM-FIELDS.
009200    05  W-TARGET-ITEM-RRN-EDIT         PIC Z(06)9.
009300    05  FILLER                      PIC X(01).
009400 
00950001  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
00960001  W-TRAN-CANCEL-COUNT               PIC 9(07) COMP.
00970001  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
009800 
00990077  W-NEW-HISTORY-ID                  PIC 9(15).
01000077  W-NEW-DETAIL-ID                   PIC 9(15).
010100*-----------------------------------------------------------------
010200 
010300PROCEDURE DIVISION.
010400 
0105000000-CANCEL-EARN-CONTROL.
010600 
010700    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
010800    ACCEPT W-RUN-TIME FROM TIME.
010900    MOVE ZERO TO W-TRAN-READ-COUNT
011000                 W-TRAN-CANCEL-COUNT
011100                 W-TRAN-REJECT-COUNT.
011200    DISPLAY "PECN0000 CANCEL-EARN RUN STARTING FOR " W-RUN-CCYY "-"
011300                                                W-RUN-MM "-" W-RUN-DD.
011400 
011500    OPEN INPUT PTRAN-FILE.
011600    OPEN I-O WALLET-FILE.
011700    OPEN EXTEND HISTORY-FILE.
011800    OPEN EXTEND HISTORY-DETAIL-FILE.
011900    OPEN I-O PCONTROL-FILE.
012000 
012100    PERFORM 5000-BUILD-WALLET-INDEX
012200        THRU 5000-BUILD-WALLET-INDEX-EXIT.
012300    PERFORM 6000-LOAD-ITEM-TABLE
012400        THRU 6000-LOAD-ITEM-TABLE-EXIT.
012500 
012600    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
012700    PERFORM 2000-PROCESS-ONE-CANCEL THRU 2000-PROCESS-ONE-CANCEL-EXIT
012800        UNTIL END-OF-TRAN-FILE.
012900 
013000    PERFORM 8000-REWRITE-ITEM-FILE THRU 8000-REWRITE-ITEM-FILE-EXIT.
013100 
013200    CLOSE PTRAN-FILE
013300          WALLET-FILE
013400          HISTORY-FILE
013500          HISTORY-DETAIL-FILE
013600          PCONTROL-FILE.
013700 
013800    DISPLAY "PECN0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
013900    DISPLAY "PECN0003 EARNS CANCELED........: " W-TRAN-CANCEL-COUNT.
014000    DISPLAY "PECN0004 REQUESTS REJECTED.....: " W-TRAN-REJECT-COUNT.
014100 
014200    EXIT PROGRAM.
014300 
014400    STOP RUN.
014500*-----------------------------------------------------------------
014600 
0147001000-READ-A-TRANSACTION.
014800 
014900    READ PTRAN-FILE
015000        AT END
015100            MOVE "Y" TO W-END-OF-TRAN-FILE.
015200 
0153001000-READ-A-TRANSACTION-EXIT.
015400    EXIT.
015500*-----------------------------------------------------------------
015600 
0157002000-PROCESS-ONE-CANCEL.
015800 
015900    ADD 1 TO W-TRAN-READ-COUNT.
016000 
016100    IF TRN-IS-CANCEL-EARN
016200       MOVE "N" TO W-CANCEL-IS-REJECTED
016300       PERFORM 2100-READ-WALLET-LOCKED
016400           THRU 2100-READ-WALLET-LOCKED-EXIT
016500       IF NOT CANCEL-IS-REJECTED
016600          PERFORM 2200-READ-TARGET-ITEM
016700              THRU 2200-READ-TARGET-ITEM-EXIT
016800       IF NOT CANCEL-IS-REJECTED
016900          PERFORM 2300-VALIDATE-ITEM-UNTOUCHED
017000              THRU 2300-VALIDATE-ITEM-UNTOUCHED-EXIT
017100       IF NOT CANCEL-IS-REJECTED
017200          PERFORM 2400-CANCEL-THE-ITEM
017300              THRU 2400-CANCEL-THE-ITEM-EXIT
017400          PERFORM 2500-DEBIT-WALLET-BALANCE
017500              THRU 2500-DEBIT-WALLET-BALANCE-EXIT
017600          PERFORM 2600-WRITE-CANCEL-HISTORY
017700              THRU 2600-WRITE-CANCEL-HISTORY-EXIT
017800          ADD 1 TO W-TRAN-CANCEL-COUNT
017900       ELSE
018000          ADD 1 TO W-TRAN-REJECT-COUNT.
018100 
018200    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
018300 
0184002000-PROCESS-ONE-CANCEL-EXIT.
018500    EXIT.
018600*-----------------------------------------------------------------
018700 
0188002100-READ-WALLET-LOCKED.
018900 
019000    MOVE "N" TO W-WALLET-FOUND.
019100    SET WIX-IDX TO 1.
019200    SEARCH WAL-INDEX-ENTRY
019300        AT END
019400            NEXT SENTENCE
019500        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
019600            MOVE "Y" TO W-WALLET-FOUND
019700            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
019800 
019900    IF WALLET-FOUND
020000       READ WALLET-FILE RECORD
020100           INVALID KEY
020200               MOVE "Y" TO W-CANCEL-IS-REJECTED
020300               DISPLAY "PECN0005 WALLET INDEX OUT OF STEP WITH FILE"
020400    ELSE
020500       MOVE "Y" TO W-CANCEL-IS-REJECTED
020600       DISPLAY "PECN0006 NO WALLET ON FILE, USER " TRN-USER-ID.
020700 
0208002100-READ-WALLET-LOCKED-EXIT.
020900    EXIT.
021000*-----------------------------------------------------------------
021100*    ITEM-FILE IS LINE SEQUENTIAL SO THE TARGET LOT IS LOOKED UP IN
021200*    THE IN-MEMORY TABLE LOADED AT 6000-LOAD-ITEM-TABLE, NOT BY A
021300*    KEYED READ -- THE ORDER-DEPENDENT ASCENDING KEY ON THIS TABLE
021400*    IS FOR SEARCH ALL IN POINT-USE, SO THIS PROGRAM SEARCHES IT
021500*    SERIALLY BY POINT-ITEM-ID INSTEAD.
021600 
0217002200-READ-TARGET-ITEM.
021800 
021900    MOVE "N" TO W-ITEM-FOUND.
022000    SET ITB-IDX TO 1.
022100    SEARCH ITB-ITEM-ENTRY
022200        AT END
022300            NEXT SENTENCE
022400        WHEN ITB-POINT-ITEM-ID (ITB-IDX) = TRN-ITEM-ID
022500             AND ITB-USER-ID (ITB-IDX) = TRN-USER-ID
022600            MOVE "Y" TO W-ITEM-FOUND
022700            SET W-TARGET-ITEM-RRN FROM ITB-IDX.
022800 
022900    IF NOT ITEM-FOUND
023000       MOVE "Y" TO W-CANCEL-IS-REJECTED
023100       DISPLAY "PECN0007 ITEM NOT FOUND FOR USER, ITEM "
023200                                              TRN-ITEM-ID.
023300 
0234002200-READ-TARGET-ITEM-EXIT.
023500    EXIT.
023600*-----------------------------------------------------------------
023700 
0238002300-VALIDATE-ITEM-UNTOUCHED.
023900 
024000    IF ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN) NOT =
024100       ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN)
024200       MOVE "Y" TO W-CANCEL-IS-REJECTED
024300       DISPLAY "PECN0008 LOT ALREADY TOUCHED, ITEM "
024400                     TRN-ITEM-ID " RRN " W-TARGET-ITEM-RRN-EDIT.
024500 
0246002300-VALIDATE-ITEM-UNTOUCHED-EXIT.
024700    EXIT.
024800*-----------------------------------------------------------------
024900 
0250002400-CANCEL-THE-ITEM.
025100 
025200    MOVE ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN) TO W-CANCEL-AMOUNT.
025300    MOVE "C" TO ITB-STATUS (W-TARGET-ITEM-RRN).
025400    MOVE ZERO TO ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN).
025500    DISPLAY "PECN0014 LOT CANCELED, AMOUNT " W-CANCEL-AMOUNT-EDIT
025600 
0257002400-CANCEL-THE-ITEM-EXIT.
025800    EXIT.
025900*-----------------------------------------------------------------
026000 
0261002500-DEBIT-WALLET-BALANCE.
026200 
026300    SUBTRACT W-CANCEL-AMOUNT FROM WAL-BALANCE.
026400    REWRITE USER-POINT-WALLET-RECORD
026500        INVALID KEY
026600            DISPLAY "PECN0009 UNABLE TO REWRITE WALLET ROW".
026700 
0268002500-DEBIT-WALLET-BALANCE-EXIT.
026900    EXIT.
027000*-----------------------------------------------------------------
027100 
0272002600-WRITE-CANCEL-HISTORY.
027300 
027400    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
027500    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
027600 
027700    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
027800    MOVE TRN-USER-ID TO HST-USER-ID.
027900    IF ITB-IS-MANUAL (W-TARGET-ITEM-RRN) = "Y"
028000       SET HST-TYPE-ADMIN-REVOKE TO TRUE
028100    ELSE
028200       SET HST-TYPE-EARN-CANCEL TO TRUE.
028300    MOVE W-CANCEL-AMOUNT TO HST-AMOUNT.
028400    MOVE TRN-ITEM-ID TO HST-REF-ID.
028500    MOVE W-RUN-DATE TO HST-CREATE-DATE.
028600 
028700    WRITE POINT-HISTORY-RECORD.
028800 
028900    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
029000    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
029100    MOVE TRN-ITEM-ID TO DTL-POINT-ITEM-ID.
029200    COMPUTE DTL-AMOUNT = ZERO - W-CANCEL-AMOUNT.
029300    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
029400 
029500    WRITE POINT-HISTORY-DETAIL-RECORD.
029600 
0297002600-WRITE-CANCEL-HISTORY-EXIT.
029800    EXIT.
029900*-----------------------------------------------------------------
030000 
0301005000-BUILD-WALLET-INDEX.
030200 
030300    MOVE ZERO TO WAL-INDEX-COUNT.
030400    MOVE ZERO TO WAL-RRN.
030500 
0306005000-READ-NEXT-WALLET-ROW.
030700 
030800    ADD 1 TO WAL-RRN.
030900    READ WALLET-FILE RECORD
031000        INVALID KEY
031100            NEXT SENTENCE.
031200 
031300    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
031400       ADD 1 TO WAL-INDEX-COUNT
031500       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
031600       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
031700 
031800    IF WAL-RRN < 5000
031900       GO TO 5000-READ-NEXT-WALLET-ROW.
032000 
0321005000-BUILD-WALLET-INDEX-EXIT.
032200    EXIT.
032300*-----------------------------------------------------------------
032400*    LOADS EVERY ROW OF ITEM-FILE INTO ITEM-TABLE IN THE ORDER READ.
032500*    NOT SORTED HERE -- THIS PROGRAM ONLY EVER SEARCHES IT SERIALLY,
032600*    SO THE ASCENDING-KEY DECLARATION ON THE TABLE (SEE WSITEM.CBL)
032700*    IS SIMPLY NOT RELIED ON BY THIS PROGRAM.
032800 
0329006000-LOAD-ITEM-TABLE.
033000 
033100    MOVE "N" TO W-END-OF-ITEM-FILE.
033200    MOVE ZERO TO ITB-ITEM-COUNT.
033300    OPEN INPUT ITEM-FILE.
033400 
033500    PERFORM 6100-READ-ONE-ITEM-ROW THRU 6100-READ-ONE-ITEM-ROW-EXIT
033600        UNTIL END-OF-ITEM-FILE.
033700 
033800    CLOSE ITEM-FILE.
033900 
0340006000-LOAD-ITEM-TABLE-EXIT.
034100    EXIT.
034200*-----------------------------------------------------------------
034300 
0344006100-READ-ONE-ITEM-ROW.
034500 
034600    READ ITEM-FILE
034700        AT END
034800            MOVE "Y" TO W-END-OF-ITEM-FILE
034900        NOT AT END
035000            ADD 1 TO ITB-ITEM-COUNT
035100            MOVE ITM-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT)
035200            MOVE ITM-POINT-ITEM-ID TO ITB-POINT-ITEM-ID (ITB-ITEM-COUNT)
035300            MOVE ITM-ORIGINAL-AMOUNT TO
035400                                ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT)
035500            MOVE ITM-REMAIN-AMOUNT TO
035600                                ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT)
035700            MOVE ITM-EXPIRE-DATE TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT)
035800            MOVE ITM-EXPIRE-TIME TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT)
035900            STRING ITM-EXPIRE-DATE ITM-EXPIRE-TIME
036000                INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT)
036100            MOVE ITM-IS-MANUAL TO ITB-IS-MANUAL (ITB-ITEM-COUNT)
036200            MOVE ITM-STATUS TO ITB-STATUS (ITB-ITEM-COUNT)
036300            IF ITM-MANUAL-GRANT
036400               MOVE 0 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT)
036500            ELSE
036600               MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
036700 
0368006100-READ-ONE-ITEM-ROW-EXIT.
036900    EXIT.
037000*-----------------------------------------------------------------
037100 
0372007100-GET-NEXT-HISTORY-ID.
037300 
037400    MOVE 1 TO PCTL-KEY.
037500    READ PCONTROL-FILE RECORD
037600        INVALID KEY
037700            DISPLAY "PECN0010 CONTROL RECORD MISSING - ABORT"
037800            STOP RUN.
037900    ADD 1 TO PCTL-NEXT-HISTORY-ID.
038000    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
038100    REWRITE PCONTROL-RECORD
038200        INVALID KEY
038300            DISPLAY "PECN0011 UNABLE TO REWRITE CONTROL RECORD".
038400 
0385007100-GET-NEXT-HISTORY-ID-EXIT.
038600    EXIT.
038700*-----------------------------------------------------------------
038800 
0389007200-GET-NEXT-DETAIL-ID.
039000 
039100    MOVE 1 TO PCTL-KEY.
039200    READ PCONTROL-FILE RECORD
039300        INVALID KEY
039400            DISPLAY "PECN0012 CONTROL RECORD MISSING - ABORT"
039500            STOP RUN.
039600    ADD 1 TO PCTL-NEXT-DETAIL-ID.
039700    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
039800    REWRITE PCONTROL-RECORD
039900        INVALID KEY
040000            DISPLAY "PECN0013 UNABLE TO REWRITE CONTROL RECORD".
040100 
0402007200-GET-NEXT-DETAIL-ID-EXIT.
040300    EXIT.
040400*-----------------------------------------------------------------
040500*    ITEM-FILE HAS NO KEY OF ITS OWN -- THE WHOLE TABLE, INCLUDING
040600*    THIS RUN'S CANCELLATION, IS WRITTEN BACK OUT IN THE ORDER IT
040700*    WAS READ, THE SAME REWRITE-FROM-TABLE DISCIPLINE THE SHOP HAS
040800*    ALWAYS USED FOR A LINE SEQUENTIAL MASTER (SEE SLITEM.CBL).
040900 
0410008000-REWRITE-ITEM-FILE.
041100 
041200    OPEN OUTPUT ITEM-FILE.
041300    PERFORM 8100-WRITE-ONE-ITEM-ROW THRU 8100-WRITE-ONE-ITEM-ROW-EXIT
041400        VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > ITB-ITEM-COUNT.
041500    CLOSE ITEM-FILE.
041600 
0417008000-REWRITE-ITEM-FILE-EXIT.
041800    EXIT.
041900*-----------------------------------------------------------------
042000 
0421008100-WRITE-ONE-ITEM-ROW.
042200 
042300    MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO ITM-POINT-ITEM-ID.
042400    MOVE ITB-USER-ID (ITB-IDX) TO ITM-USER-ID.
042500    MOVE ITB-ORIGINAL-AMOUNT (ITB-IDX) TO ITM-ORIGINAL-AMOUNT.
042600    MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO ITM-REMAIN-AMOUNT.
042700    MOVE ITB-EXPIRE-DATE (ITB-IDX) TO ITM-EXPIRE-DATE.
042800    MOVE ITB-EXPIRE-TIME (ITB-IDX) TO ITM-EXPIRE-TIME.
042900    MOVE ITB-IS-MANUAL (ITB-IDX) TO ITM-IS-MANUAL.
043000    MOVE ITB-STATUS (ITB-IDX) TO ITM-STATUS.
043100    WRITE POINT-ITEM-RECORD.
043200 
0433008100-WRITE-ONE-ITEM-ROW-EXIT.
043400    EXIT.
043500 
