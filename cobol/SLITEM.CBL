000100*****************************************************************
000200*    SLITEM.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT-ITEM LOAD FILE.
000400*    LINE SEQUENTIAL -- READ ONCE AT PROGRAM START TO BUILD THE
000500*    IN-MEMORY ITEM-TABLE (WSITEM.CBL), REWRITTEN IN FULL AT
000600*    PROGRAM END FROM THAT SAME TABLE.
000700*-----------------------------------------------------------------
000800*    CHANGED    BY   TICKET     DESCRIPTION
000900*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT, MODELLED ON SLVOUCH
001000*****************************************************************
001100    SELECT ITEM-FILE
001200        ASSIGN TO ITEMDD
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        FILE STATUS IS FS-ITEM.
