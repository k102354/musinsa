000100IDENTIFICATION DIVISION.
000200PROGRAM-ID.    POINT-EXPIRE-BATCH.
000300AUTHOR.        R M GUNDERSON.
000400INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
000500DATE-WRITTEN.  06/20/94.
000600DATE-COMPILED.
000700SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
000800*****************************************************************
000900*    CHANGE LOG
001000*-----------------------------------------------------------------
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    06/20/94   RMG  PT-0009    ORIGINAL PROGRAM.  SORT/CONTROL-BREAK
001300*                                SHAPE CLONED FROM DEDUCTIBLES-REPORT,
001400*                                USER-DEBIT LOOP CLONED FROM THE OLD
001500*                                CLEARING-EXISTING-SELECTIONS SWEEP.
001600*    01/14/95   RMG  PT-0019    A LOT ALREADY AT ZERO REMAIN-AMOUNT IS
001700*                                NO LONGER RE-EXPIRED OR RE-HISTORIED.
001800*    11/09/98   RMG  PT-0059    Y2K REVIEW -- CUTOFF STAMP IS A
001900*                                14-DIGIT CCYYMMDDHHMMSS VALUE, NO
002000*                                2-DIGIT YEAR ANYWHERE IN THIS PROGRAM.
002100*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
002200*                                DATE INSTEAD OF A HARD-CODED CARD.
002300*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
002400*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
002500*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
002600*****************************************************************
002700ENVIRONMENT DIVISION.
002800CONFIGURATION SECTION.
002900SPECIAL-NAMES.
003000    C01 IS TOP-OF-FORM.
003100INPUT-OUTPUT SECTION.
003200FILE-CONTROL.
003300 
003400    COPY "SLITEM.CBL".
003500    COPY "SLWALLET.CBL".
003600    COPY "SLHIST.CBL".
003700    COPY "SLHISTDT.CBL".
003800    COPY "SLCONTRL.CBL".
003900 
004000    SELECT WORK-ITEM-FILE
004100        ASSIGN TO WORKITMDD
004200        ORGANIZATION IS SEQUENTIAL
004300        FILE STATUS IS FS-WORKITM.
004400 
004500    SELECT SORT-ITEM-FILE
004600        ASSIGN TO SRTITEMDD.
004700 
004800DATA DIVISION.
004900FILE SECTION.
005000 
005100    COPY "FDITEM.CBL".
005200    COPY "FDWALLET.CBL".
005300    COPY "FDHIST.CBL".
005400    COPY "FDHISTDT.CBL".
005500    COPY "FDCONTRL.CBL".
005600 
005700*    WORK-ITEM-FILE AND SORT-ITEM-FILE MIRROR POINT-ITEM-RECORD FIELD
005800*    FOR FIELD SO THE SORT VERB'S USING/GIVING PHASES LINE THE BYTES
005900*    UP CORRECTLY -- SAME DISCIPLINE DEDUCTIBLES-REPORT USES FOR ITS
006000*    OWN WORK-FILE/SORT-FILE PAIR AGAINST THE VOUCHER RECORD.
006100    FD  WORK-ITEM-FILE
006200        LABEL RECORDS ARE STANDARD.
006300    01  WORK-ITEM-RECORD.
006400        05  WRK-POINT-ITEM-ID           PIC 9(15).
006500        05  WRK-USER-ID                 PIC 9(09).
006600        05  WRK-ORIGINAL-AMOUNT         PIC S9(09).
006700        05  WRK-REMAIN-AMOUNT           PIC S9(09).
006800        05  WRK-EXPIRE-DATE             PIC 9(08).
006900        05  WRK-EXPIRE-TIME             PIC 9(06).
007000        05  WRK-IS-MANUAL               PIC X(01).
007100        05  WRK-STATUS                  PIC X(01).
007200        05  FILLER                      PIC X(12).
007300 
007400    SD  SORT-ITEM-FILE.
007500    01  SORT-ITEM-RECORD.
007600        05  SRT-POINT-ITEM-ID           PIC 9(15).
007700        05  SRT-USER-ID                 PIC 9(09).
007800        05  SRT-ORIGINAL-AMOUNT         PIC S9(09).
007900        05  SRT-REMAIN-AMOUNT           PIC S9(09).
008000        05  SRT-EXPIRE-DATE             PIC 9(08).
008100        05  SRT-EXPIRE-TIME             PIC 9(06).
008200        05  SRT-IS-MANUAL               PIC X(01).
008300        05  SRT-STATUS                  PIC X(01).
008400        05  FILLER                      PIC X(12).
008500 
008600WORKING-STORAGE SECTION.
008700 
008800    COPY "WSWALLET.CBL".
008900 
00900001  W-END-OF-WORK-FILE                PIC X(01).
009100    88  END-OF-WORK-FILE                  VALUE "Y".
009200 
00930001  W-WALLET-FOUND                    PIC X(01).
009400    88  WALLET-FOUND                      VALUE "Y".
009500 
00960001  W-RUN-DATE-FIELDS.
009700    05  W-RUN-DATE                    PIC 9(08).
009800    05  W-RUN-TIME                    PIC 9(06).
009900    05  FILLER                      PIC X(01).
01000001  FILLER REDEFINES W-RUN-DATE-FIELDS.
010100    05  W-RUN-CCYY                    PIC 9(04).
010200    05  W-RUN-MM                      PIC 9(02).
010300    05  W-RUN-DD                      PIC 9(02).
010400    05  FILLER                        PIC X(06).
01050001  FILLER REDEFINES W-RUN-DATE-FIELDS.
010600    05  W-NOW-STAMP                   PIC 9(14).
010700    05  FILLER                      PIC X(01).
010800 
01090001  W-BATCH-REF-ID                    PIC X(20).
011000 
01110001  W-EXPIRE-STAMP-FIELDS.
011200    05  W-EXPIRE-DATE                 PIC 9(08).
011300    05  W-EXPIRE-TIME                 PIC 9(06).
011400    05  FILLER                      PIC X(01).
01150001  FILLER REDEFINES W-EXPIRE-STAMP-FIELDS.
011600    05  W-EXPIRE-STAMP-COMBINED       PIC 9(14).
011700    05  FILLER                      PIC X(01).
011800 
01190001  W-BREAK-USER-ID                   PIC 9(09).
012000 
01210001  W-USER-EXPIRE-FIELDS.
012200    05  W-USER-EXPIRE-TOTAL           PIC S9(09).
012300    05  FILLER                      PIC X(02).
01240001  FILLER REDEFINES W-USER-EXPIRE-FIELDS.
012500    05  W-USER-EXPIRE-EDIT            PIC Z(08)9-.
012600    05  FILLER                      PIC X(01).
012700 
01280001  W-ITEM-SNAPSHOT-AMOUNT             PIC S9(09).
012900 
01300001  W-ITEMS-READ-COUNT                PIC 9(07) COMP.
01310001  W-ITEMS-EXPIRED-COUNT             PIC 9(07) COMP.
01320001  W-USERS-DEBITED-COUNT             PIC 9(07) COMP.
013300 
01340077  W-NEW-HISTORY-ID                  PIC 9(15).
01350077  W-NEW-DETAIL-ID                   PIC 9(15).
013600*-----------------------------------------------------------------
013700 
013800PROCEDURE DIVISION.
013900 
0140000000-EXPIRE-CONTROL.
014100 
014200    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
014300    ACCEPT W-RUN-TIME FROM TIME.
014400    MOVE ZERO TO W-ITEMS-READ-COUNT
014500                 W-ITEMS-EXPIRED-COUNT
014600                 W-USERS-DEBITED-COUNT.
014700    STRING "BATCH_" W-RUN-DATE DELIMITED BY SIZE INTO W-BATCH-REF-ID.
014800    DISPLAY "PEXP0000 EXPIRE RUN STARTING FOR " W-RUN-CCYY "-"
014900                                                W-RUN-MM "-" W-RUN-DD.
015000 
015100    SORT SORT-ITEM-FILE
015200        ON ASCENDING KEY SRT-USER-ID
015300        USING ITEM-FILE
015400        GIVING WORK-ITEM-FILE.
015500 
015600    OPEN I-O WORK-ITEM-FILE.
015700    OPEN I-O WALLET-FILE.
015800    OPEN EXTEND HISTORY-FILE.
015900    OPEN EXTEND HISTORY-DETAIL-FILE.
016000    OPEN I-O PCONTROL-FILE.
016100 
016200    PERFORM 5000-BUILD-WALLET-INDEX
016300        THRU 5000-BUILD-WALLET-INDEX-EXIT.
016400 
016500    MOVE "N" TO W-END-OF-WORK-FILE.
016600    PERFORM 1000-READ-A-WORK-RECORD THRU 1000-READ-A-WORK-RECORD-EXIT.
016700    PERFORM 2000-PROCESS-ALL-ITEMS-FOR-ONE-USER
016800        THRU 2000-PROCESS-ALL-ITEMS-FOR-ONE-USER-EXIT
016900        UNTIL END-OF-WORK-FILE.
017000 
017100    CLOSE WORK-ITEM-FILE
017200          WALLET-FILE
017300          HISTORY-FILE
017400          HISTORY-DETAIL-FILE
017500          PCONTROL-FILE.
017600 
017700    PERFORM 8000-COPY-WORK-FILE-TO-ITEM-FILE
017800        THRU 8000-COPY-WORK-FILE-TO-ITEM-FILE-EXIT.
017900 
018000    DISPLAY "PEXP0001 LOTS READ.............: " W-ITEMS-READ-COUNT.
018100    DISPLAY "PEXP0002 LOTS EXPIRED...........: " W-ITEMS-EXPIRED-COUNT.
018200    DISPLAY "PEXP0003 WALLETS DEBITED.........: " W-USERS-DEBITED-COUNT.
018300 
018400    EXIT PROGRAM.
018500 
018600    STOP RUN.
018700*-----------------------------------------------------------------
018800 
0189001000-READ-A-WORK-RECORD.
019000 
019100    READ WORK-ITEM-FILE
019200        AT END
019300            MOVE "Y" TO W-END-OF-WORK-FILE
019400        NOT AT END
019500            ADD 1 TO W-ITEMS-READ-COUNT.
019600 
0197001000-READ-A-WORK-RECORD-EXIT.
019800    EXIT.
019900*-----------------------------------------------------------------
020000*    CONTROL-BREAK GROUP -- ONE GROUP PER USER ID, THE SAME SHAPE AS
020100*    DEDUCTIBLES-REPORT'S PRINT-ALL-VOUCHERS-BY-PAID-DATE, BUT ENDING
020200*    IN A SINGLE WALLET DEBIT INSTEAD OF A PRINTED SUBTOTAL LINE.
020300 
0204002000-PROCESS-ALL-ITEMS-FOR-ONE-USER.
020500 
020600    MOVE WRK-USER-ID TO W-BREAK-USER-ID.
020700    MOVE ZERO TO W-USER-EXPIRE-TOTAL.
020800 
020900    PERFORM 2100-PROCESS-ONE-ITEM-ROW
021000        THRU 2100-PROCESS-ONE-ITEM-ROW-EXIT
021100        UNTIL END-OF-WORK-FILE
021200           OR WRK-USER-ID NOT = W-BREAK-USER-ID.
021300 
021400    IF W-USER-EXPIRE-TOTAL > ZERO
021500       PERFORM 2900-POST-USER-EXPIRE-TOTAL
021600           THRU 2900-POST-USER-EXPIRE-TOTAL-EXIT.
021700 
0218002000-PROCESS-ALL-ITEMS-FOR-ONE-USER-EXIT.
021900    EXIT.
022000*-----------------------------------------------------------------
022100 
0222002100-PROCESS-ONE-ITEM-ROW.
022300 
022400    MOVE WRK-EXPIRE-DATE TO W-EXPIRE-DATE.
022500    MOVE WRK-EXPIRE-TIME TO W-EXPIRE-TIME.
022600 
022700    IF WRK-STATUS = "A"
022800       AND WRK-REMAIN-AMOUNT > ZERO
022900       AND W-EXPIRE-STAMP-COMBINED < W-NOW-STAMP
023000       PERFORM 2200-EXPIRE-ONE-ITEM
023100           THRU 2200-EXPIRE-ONE-ITEM-EXIT.
023200 
023300    PERFORM 1000-READ-A-WORK-RECORD THRU 1000-READ-A-WORK-RECORD-EXIT.
023400 
0235002100-PROCESS-ONE-ITEM-ROW-EXIT.
023600    EXIT.
023700*-----------------------------------------------------------------
023800 
0239002200-EXPIRE-ONE-ITEM.
024000 
024100    MOVE WRK-REMAIN-AMOUNT TO W-ITEM-SNAPSHOT-AMOUNT.
024200    MOVE ZERO TO WRK-REMAIN-AMOUNT.
024300    MOVE "X" TO WRK-STATUS.
024400 
024500    REWRITE WORK-ITEM-RECORD
024600        INVALID KEY
024700            DISPLAY "PEXP0004 UNABLE TO REWRITE WORK RECORD, ITEM "
024800                                                WRK-POINT-ITEM-ID.
024900 
025000    ADD W-ITEM-SNAPSHOT-AMOUNT TO W-USER-EXPIRE-TOTAL.
025100    ADD 1 TO W-ITEMS-EXPIRED-COUNT.
025200 
025300    PERFORM 2300-WRITE-EXPIRE-HISTORY
025400        THRU 2300-WRITE-EXPIRE-HISTORY-EXIT.
025500 
0256002200-EXPIRE-ONE-ITEM-EXIT.
025700    EXIT.
025800*-----------------------------------------------------------------
025900 
0260002300-WRITE-EXPIRE-HISTORY.
026100 
026200    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
026300 
026400    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
026500    MOVE WRK-USER-ID TO HST-USER-ID.
026600    SET HST-TYPE-EXPIRE TO TRUE.
026700    MOVE W-ITEM-SNAPSHOT-AMOUNT TO HST-AMOUNT.
026800    MOVE W-BATCH-REF-ID TO HST-REF-ID.
026900    MOVE W-RUN-DATE TO HST-CREATE-DATE.
027000    DISPLAY "PEXP0012 HISTORY ROW STAMPED " HST-CREATE-CCYY "-"
027100                                    HST-CREATE-MM "-" HST-CREATE-DD.
027200 
027300    WRITE POINT-HISTORY-RECORD.
027400 
027500    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
027600 
027700    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
027800    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
027900    MOVE WRK-POINT-ITEM-ID TO DTL-POINT-ITEM-ID.
028000    COMPUTE DTL-AMOUNT = ZERO - W-ITEM-SNAPSHOT-AMOUNT.
028100    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
028200 
028300    WRITE POINT-HISTORY-DETAIL-RECORD.
028400 
0285002300-WRITE-EXPIRE-HISTORY-EXIT.
028600    EXIT.
028700*-----------------------------------------------------------------
028800*    ONE WALLET DEBIT PER USER PER RUN, NOT ONE PER EXPIRED LOT --
028900*    THE SAME "POST THE GRAND TOTAL, NOT EACH LINE" DISCIPLINE
029000*    DEDUCTIBLES-REPORT USES FOR ITS PAID-DATE SUBTOTAL.
029100 
0292002900-POST-USER-EXPIRE-TOTAL.
029300 
029400    MOVE "N" TO W-WALLET-FOUND.
029500    SET WIX-IDX TO 1.
029600    SEARCH WAL-INDEX-ENTRY
029700        AT END
029800            NEXT SENTENCE
029900        WHEN WIX-USER-ID (WIX-IDX) = W-BREAK-USER-ID
030000            MOVE "Y" TO W-WALLET-FOUND
030100            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
030200 
030300    IF NOT WALLET-FOUND
030400       DISPLAY "PEXP0005 NO WALLET ON FILE, USER " W-BREAK-USER-ID
030500                          " EXPIRE TOTAL " W-USER-EXPIRE-EDIT
030600    ELSE
030700       READ WALLET-FILE RECORD
030800           INVALID KEY
030900               DISPLAY "PEXP0006 WALLET INDEX OUT OF STEP WITH FILE"
031000       SUBTRACT W-USER-EXPIRE-TOTAL FROM WAL-BALANCE
031100       REWRITE USER-POINT-WALLET-RECORD
031200           INVALID KEY
031300               DISPLAY "PEXP0007 UNABLE TO REWRITE WALLET ROW"
031400       ADD 1 TO W-USERS-DEBITED-COUNT.
031500 
0316002900-POST-USER-EXPIRE-TOTAL-EXIT.
031700    EXIT.
031800*-----------------------------------------------------------------
031900 
0320005000-BUILD-WALLET-INDEX.
032100 
032200    MOVE ZERO TO WAL-INDEX-COUNT.
032300    MOVE ZERO TO WAL-RRN.
032400 
0325005000-READ-NEXT-WALLET-ROW.
032600 
032700    ADD 1 TO WAL-RRN.
032800    READ WALLET-FILE RECORD
032900        INVALID KEY
033000            NEXT SENTENCE.
033100 
033200    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
033300       ADD 1 TO WAL-INDEX-COUNT
033400       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
033500       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
033600 
033700    IF WAL-RRN < 5000
033800       GO TO 5000-READ-NEXT-WALLET-ROW.
033900 
0340005000-BUILD-WALLET-INDEX-EXIT.
034100    EXIT.
034200*-----------------------------------------------------------------
034300 
0344007100-GET-NEXT-HISTORY-ID.
034500 
034600    MOVE 1 TO PCTL-KEY.
034700    READ PCONTROL-FILE RECORD
034800        INVALID KEY
034900            DISPLAY "PEXP0008 CONTROL RECORD MISSING - ABORT"
035000            STOP RUN.
035100    ADD 1 TO PCTL-NEXT-HISTORY-ID.
035200    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
035300    REWRITE PCONTROL-RECORD
035400        INVALID KEY
035500            DISPLAY "PEXP0009 UNABLE TO REWRITE CONTROL RECORD".
035600 
0357007100-GET-NEXT-HISTORY-ID-EXIT.
035800    EXIT.
035900*-----------------------------------------------------------------
036000 
0361007200-GET-NEXT-DETAIL-ID.
036200 
036300    MOVE 1 TO PCTL-KEY.
036400    READ PCONTROL-FILE RECORD
036500        INVALID KEY
036600            DISPLAY "PEXP0010 CONTROL RECORD MISSING - ABORT"
036700            STOP RUN.
036800    ADD 1 TO PCTL-NEXT-DETAIL-ID.
036900    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
037000    REWRITE PCONTROL-RECORD
037100        INVALID KEY
037200            DISPLAY "PEXP0011 UNABLE TO REWRITE CONTROL RECORD".
037300 
0374007200-GET-NEXT-DETAIL-ID-EXIT.
037500    EXIT.
037600*-----------------------------------------------------------------
037700*    THE SORT'S GIVING PHASE LEFT ALL OF THIS RUN'S EXPIRY UPDATES
037800*    SITTING IN WORK-ITEM-FILE, SORTED BY USER ID -- ITEM-FILE ITSELF
037900*    WAS ONLY EVER READ BY THE SORT, SO IT IS COPIED BACK OVER NOW.
038000*    ITEM-FILE DOES NOT CARE ABOUT RECORD ORDER, ONLY THE PROGRAMS
038100*    THAT LOAD IT INTO A TABLE DO, AND THEY EACH SORT THEIR OWN COPY.
038200 
0383008000-COPY-WORK-FILE-TO-ITEM-FILE.
038400 
038500    MOVE "N" TO W-END-OF-WORK-FILE.
038600    OPEN INPUT WORK-ITEM-FILE.
038700    OPEN OUTPUT ITEM-FILE.
038800 
038900    PERFORM 8100-COPY-ONE-ITEM-ROW THRU 8100-COPY-ONE-ITEM-ROW-EXIT
039000        UNTIL END-OF-WORK-FILE.
039100 
039200    CLOSE WORK-ITEM-FILE.
039300    CLOSE ITEM-FILE.
039400 
0395008000-COPY-WORK-FILE-TO-ITEM-FILE-EXIT.
039600    EXIT.
039700*-----------------------------------------------------------------
039800 
0399008100-COPY-ONE-ITEM-ROW.
040000 
040100    READ WORK-ITEM-FILE
040200        AT END
040300            MOVE "Y" TO W-END-OF-WORK-FILE
040400        NOT AT END
040500            MOVE WRK-POINT-ITEM-ID TO ITM-POINT-ITEM-ID
040600            MOVE WRK-USER-ID TO ITM-USER-ID
040700            MOVE WRK-ORIGINAL-AMOUNT TO ITM-ORIGINAL-AMOUNT
040800            MOVE WRK-REMAIN-AMOUNT TO ITM-REMAIN-AMOUNT
040900            MOVE WRK-EXPIRE-DATE TO ITM-EXPIRE-DATE
041000            MOVE WRK-EXPIRE-TIME TO ITM-EXPIRE-TIME
041100            MOVE WRK-IS-MANUAL TO ITM-IS-MANUAL
041200            MOVE WRK-STATUS TO ITM-STATUS
041300            WRITE POINT-ITEM-RECORD.
041400 
0415008100-COPY-ONE-ITEM-ROW-EXIT.
041600    EXIT.
041700*-----------------------------------------------------------------
041800 
