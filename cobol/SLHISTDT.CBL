000100*****************************************************************
000200*    SLHISTDT.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT-HISTORY-DETAIL FILE.
000400*    APPEND-ONLY -- ONE OR MORE ROWS PER POINT-HISTORY MASTER ROW.
000500*-----------------------------------------------------------------
000600*    CHANGED    BY   TICKET     DESCRIPTION
000700*    06/14/94   RMG  PT-0004    ORIGINAL LAYOUT
000800*****************************************************************
000900    SELECT HISTORY-DETAIL-FILE
001000        ASSIGN TO HISTDTLDD
001100        ORGANIZATION IS LINE SEQUENTIAL
001200        FILE STATUS IS FS-HISTDT.
