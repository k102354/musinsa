IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-EARN.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/14/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/14/94   RMG  PT-0004    ORIGINAL PROGRAM.  CLONED FROM THE
*                                ADD-MODULE OF VENDOR-MAINTENANCE.
*    09/02/94   RMG  PT-0013    CHECK-POSSESSION-LIMIT NOW COMPARES
*                                THE PROPOSED BALANCE, NOT JUST THE
*                                EARN AMOUNT, AGAINST THE POLICY CAP.
*    02/18/97   RMG  PT-0031    ADMIN-GRANT (TRN-IS-MANUAL = "Y")
*                                NOW POSTS HISTORY TYPE AG NOT EA.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- POLICY AND ITEM DATES
*                                ALREADY CCYYMMDD, NO CHANGE REQUIRED.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLTRAN.CBL".
    COPY "SLWALLET.CBL".
    COPY "SLPOLICY.CBL".
    COPY "SLITEM.CBL".
    COPY "SLHIST.CBL".
    COPY "SLHISTDT.CBL".
    COPY "SLCONTRL.CBL".
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDTRAN.CBL".
    COPY "FDWALLET.CBL".
    COPY "FDPOLICY.CBL".
    COPY "FDITEM.CBL".
    COPY "FDHIST.CBL".
    COPY "FDHISTDT.CBL".
    COPY "FDCONTRL.CBL".
 
WORKING-STORAGE SECTION.
 
    COPY "WSWALLET.CBL".
    COPY "WSDATE.CBL".
 
01  W-END-OF-TRAN-FILE               PIC X(01).
    88  END-OF-TRAN-FILE                 VALUE "Y".
 
01  W-END-OF-POLICY-FILE             PIC X(01).
    88  END-OF-POLICY-FILE               VALUE "Y".
 
01  W-WALLET-FOUND                   PIC X(01).
    88  WALLET-FOUND                     VALUE "Y".
 
01  W-EARN-IS-REJECTED               PIC X(01).
    88  EARN-IS-REJECTED                 VALUE "Y".
 
01  W-CURRENT-POLICY-LOADED          PIC X(01).
    88  CURRENT-POLICY-LOADED            VALUE "Y".
 
01  W-PROPOSED-BALANCE-FIELDS.
    05  W-PROPOSED-BALANCE            PIC S9(11).
    05  FILLER                      PIC X(02).
01  FILLER REDEFINES W-PROPOSED-BALANCE-FIELDS.
    05  W-PROPOSED-BALANCE-EDIT       PIC Z(10)9-.
    05  FILLER                      PIC X(01).
 
01  W-NEW-ITEM-ID-FIELDS.
    05  W-NEW-ITEM-ID                 PIC 9(15).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-NEW-ITEM-ID-FIELDS.
    05  W-NEW-ITEM-ID-EDIT            PIC Z(14)9.
    05  FILLER                      PIC X(01).
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                    PIC 9(08).
    05  W-RUN-TIME                    PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-RUN-CCYY                    PIC 9(04).
    05  W-RUN-MM                      PIC 9(02).
    05  W-RUN-DD                      PIC 9(02).
    05  FILLER                        PIC X(06).
 
01  W-TRAN-READ-COUNT                PIC 9(07) COMP.
01  W-TRAN-EARN-COUNT                PIC 9(07) COMP.
01  W-TRAN-REJECT-COUNT              PIC 9(07) COMP.
 
77  W-NEW-HISTORY-ID                 PIC 9(15).
77  W-NEW-DETAIL-ID                  PIC 9(15).
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-EARN-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE ZERO TO W-TRAN-READ-COUNT
                 W-TRAN-EARN-COUNT
                 W-TRAN-REJECT-COUNT.
    DISPLAY "PEAR0000 EARN RUN STARTING FOR " W-RUN-CCYY "-"
                                               W-RUN-MM "-" W-RUN-DD.
 
    OPEN INPUT PTRAN-FILE.
    OPEN I-O WALLET-FILE.
    OPEN INPUT POLICY-FILE.
    OPEN EXTEND ITEM-FILE.
    OPEN EXTEND HISTORY-FILE.
    OPEN EXTEND HISTORY-DETAIL-FILE.
    OPEN I-O PCONTROL-FILE.
 
    PERFORM 5000-BUILD-WALLET-INDEX
        THRU 5000-BUILD-WALLET-INDEX-EXIT.
    PERFORM 6000-READ-CURRENT-POLICY
        THRU 6000-READ-CURRENT-POLICY-EXIT.
 
    IF NOT CURRENT-POLICY-LOADED
       DISPLAY "PEAR0001 NO POLICY ON FILE - EARN RUN ABORTED"
    ELSE
       PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT
       PERFORM 2000-PROCESS-ONE-EARN THRU 2000-PROCESS-ONE-EARN-EXIT
           UNTIL END-OF-TRAN-FILE.
 
    CLOSE PTRAN-FILE
          WALLET-FILE
          POLICY-FILE
          ITEM-FILE
          HISTORY-FILE
          HISTORY-DETAIL-FILE
          PCONTROL-FILE.
 
    DISPLAY "PEAR0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
    DISPLAY "PEAR0003 EARNS POSTED..........: " W-TRAN-EARN-COUNT.
    DISPLAY "PEAR0004 EARNS REJECTED........: " W-TRAN-REJECT-COUNT.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-A-TRANSACTION.
 
    READ PTRAN-FILE
        AT END
            MOVE "Y" TO W-END-OF-TRAN-FILE.
 
1000-READ-A-TRANSACTION-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2000-PROCESS-ONE-EARN.
 
    ADD 1 TO W-TRAN-READ-COUNT.
 
    IF TRN-IS-EARN
       DISPLAY "PEAR0018 EARN REQUEST, USER " TRN-USER-ID " AMOUNT "
                                    TRN-AMOUNT-EDIT
       MOVE "N" TO W-EARN-IS-REJECTED
       PERFORM 2100-READ-OR-OPEN-WALLET
           THRU 2100-READ-OR-OPEN-WALLET-EXIT
       PERFORM 2200-VALIDATE-EARN-AMOUNT
           THRU 2200-VALIDATE-EARN-AMOUNT-EXIT
       IF NOT EARN-IS-REJECTED
          PERFORM 2300-CHECK-POSSESSION-LIMIT
              THRU 2300-CHECK-POSSESSION-LIMIT-EXIT
       IF NOT EARN-IS-REJECTED
          PERFORM 2400-CREATE-POINT-ITEM
              THRU 2400-CREATE-POINT-ITEM-EXIT
          PERFORM 2500-WRITE-EARN-HISTORY
              THRU 2500-WRITE-EARN-HISTORY-EXIT
          ADD 1 TO W-TRAN-EARN-COUNT
       ELSE
          ADD 1 TO W-TRAN-REJECT-COUNT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
 
2000-PROCESS-ONE-EARN-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    A USER'S FIRST EARN CREATES THE WALLET ROW RIGHT HERE, WITH A
*    ZERO OPENING BALANCE, THE SAME WAY THE OLD ADD-MODULE CREATED A
*    VENDOR ROW ON FIRST SIGHT OF A NEW VENDOR NUMBER.
 
2100-READ-OR-OPEN-WALLET.
 
    MOVE "N" TO W-WALLET-FOUND.
    SET WIX-IDX TO 1.
    SEARCH WAL-INDEX-ENTRY
        AT END
            NEXT SENTENCE
        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
            MOVE "Y" TO W-WALLET-FOUND
            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
 
    IF WALLET-FOUND
       READ WALLET-FILE RECORD
           INVALID KEY
               DISPLAY "PEAR0005 WALLET INDEX OUT OF STEP WITH FILE"
    ELSE
       ADD 1 TO WAL-INDEX-COUNT
       MOVE WAL-INDEX-COUNT TO WAL-RRN
       MOVE TRN-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT)
       MOVE TRN-USER-ID TO WAL-USER-ID
       MOVE ZERO TO WAL-BALANCE
       WRITE USER-POINT-WALLET-RECORD
           INVALID KEY
               DISPLAY "PEAR0006 UNABLE TO CREATE WALLET ROW".
 
2100-READ-OR-OPEN-WALLET-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2200-VALIDATE-EARN-AMOUNT.
 
    IF TRN-AMOUNT < POL-MIN-EARN-AMOUNT
       OR TRN-AMOUNT > POL-MAX-EARN-AMOUNT
       MOVE "Y" TO W-EARN-IS-REJECTED
       DISPLAY "PEAR0007 AMOUNT OUT OF POLICY RANGE, USER "
                                                     TRN-USER-ID.
 
2200-VALIDATE-EARN-AMOUNT-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2300-CHECK-POSSESSION-LIMIT.
 
    COMPUTE W-PROPOSED-BALANCE = WAL-BALANCE + TRN-AMOUNT.
    IF W-PROPOSED-BALANCE > POL-MAX-POSSESSION-LIMIT
       MOVE "Y" TO W-EARN-IS-REJECTED
       DISPLAY "PEAR0008 POSSESSION LIMIT EXCEEDED, USER "
                     TRN-USER-ID " PROPOSED BALANCE "
                     W-PROPOSED-BALANCE-EDIT
    ELSE
       MOVE W-PROPOSED-BALANCE TO WAL-BALANCE
       REWRITE USER-POINT-WALLET-RECORD
           INVALID KEY
               DISPLAY "PEAR0009 UNABLE TO REWRITE WALLET ROW".
 
2300-CHECK-POSSESSION-LIMIT-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2400-CREATE-POINT-ITEM.
 
    PERFORM 7000-GET-NEXT-ITEM-ID THRU 7000-GET-NEXT-ITEM-ID-EXIT.
 
    MOVE W-NEW-ITEM-ID TO ITM-POINT-ITEM-ID.
    MOVE TRN-USER-ID TO ITM-USER-ID.
    MOVE TRN-AMOUNT TO ITM-ORIGINAL-AMOUNT.
    MOVE TRN-AMOUNT TO ITM-REMAIN-AMOUNT.
    MOVE TRN-IS-MANUAL TO ITM-IS-MANUAL.
    SET ITM-AVAILABLE TO TRUE.
 
    MOVE W-RUN-DATE TO GDTV-DATE-CCYYMMDD.
    MOVE POL-DEFAULT-EXPIRE-DAYS TO GDTV-DAYS-TO-ADD.
    PERFORM EXPD-COMPUTE-EXPIRE-DATE THRU EXPD-COMPUTE-EXPIRE-DATE-EXIT.
    MOVE GDTV-DATE-CCYYMMDD TO ITM-EXPIRE-DATE.
    MOVE W-RUN-TIME TO ITM-EXPIRE-TIME.
    DISPLAY "PEAR0017 NEW LOT EXPIRES " ITM-EXPIRE-CCYY "-"
                                ITM-EXPIRE-MM "-" ITM-EXPIRE-DD.
 
    WRITE POINT-ITEM-RECORD.
    DISPLAY "PEAR0016 NEW LOT OPENED, ITEM ID " W-NEW-ITEM-ID-EDIT.
 
2400-CREATE-POINT-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2500-WRITE-EARN-HISTORY.
 
    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
 
    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
    MOVE TRN-USER-ID TO HST-USER-ID.
    IF TRN-IS-MANUAL = "Y"
       SET HST-TYPE-ADMIN-GRANT TO TRUE
    ELSE
       SET HST-TYPE-EARN TO TRUE.
    MOVE TRN-AMOUNT TO HST-AMOUNT.
    MOVE W-NEW-ITEM-ID TO HST-REF-ID.
    MOVE W-RUN-DATE TO HST-CREATE-DATE.
 
    WRITE POINT-HISTORY-RECORD.
 
    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
    MOVE W-NEW-ITEM-ID TO DTL-POINT-ITEM-ID.
    MOVE TRN-AMOUNT TO DTL-AMOUNT.
    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
 
    WRITE POINT-HISTORY-DETAIL-RECORD.
 
2500-WRITE-EARN-HISTORY-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    WALLET-FILE IS RELATIVE, RANDOM ACCESS -- BUT THE INDEX THAT
*    RESOLVES A USER-ID TO ITS RRN LIVES ONLY IN MEMORY, SO EVERY
*    PROGRAM THAT TOUCHES THE WALLET MUST WALK IT ONCE AT OPEN TIME
*    THE SAME WAY BUILD-WALLET-INDEX HAS SINCE THE FIRST POINT RUN.
 
5000-BUILD-WALLET-INDEX.
 
    MOVE ZERO TO WAL-INDEX-COUNT.
    MOVE ZERO TO WAL-RRN.
 
5000-READ-NEXT-WALLET-ROW.
 
    ADD 1 TO WAL-RRN.
    READ WALLET-FILE RECORD
        INVALID KEY
            NEXT SENTENCE.
 
    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
       ADD 1 TO WAL-INDEX-COUNT
       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT)
       IF WAL-RRN < 5000
          GO TO 5000-READ-NEXT-WALLET-ROW.
 
5000-BUILD-WALLET-INDEX-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    POLICY-FILE IS AN APPEND-ONLY VERSION HISTORY -- THE LAST ROW
*    READ ON A STRAIGHT SEQUENTIAL PASS IS THE CURRENT POLICY.
 
6000-READ-CURRENT-POLICY.
 
    MOVE "N" TO W-END-OF-POLICY-FILE.
    MOVE "N" TO W-CURRENT-POLICY-LOADED.
 
    PERFORM 6100-READ-ONE-POLICY-ROW
        THRU 6100-READ-ONE-POLICY-ROW-EXIT
        UNTIL END-OF-POLICY-FILE.
 
6000-READ-CURRENT-POLICY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6100-READ-ONE-POLICY-ROW.
 
    READ POLICY-FILE
        AT END
            MOVE "Y" TO W-END-OF-POLICY-FILE
        NOT AT END
            MOVE "Y" TO W-CURRENT-POLICY-LOADED.
 
6100-READ-ONE-POLICY-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7000-GET-NEXT-ITEM-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PEAR0010 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-ITEM-ID.
    MOVE PCTL-NEXT-ITEM-ID TO W-NEW-ITEM-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PEAR0011 UNABLE TO REWRITE CONTROL RECORD".
 
7000-GET-NEXT-ITEM-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7100-GET-NEXT-HISTORY-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PEAR0012 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-HISTORY-ID.
    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PEAR0013 UNABLE TO REWRITE CONTROL RECORD".
 
7100-GET-NEXT-HISTORY-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7200-GET-NEXT-DETAIL-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PEAR0014 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-DETAIL-ID.
    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PEAR0015 UNABLE TO REWRITE CONTROL RECORD".
 
7200-GET-NEXT-DETAIL-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
    COPY "PLEXPDT.CBL".

