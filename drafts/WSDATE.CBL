*****************************************************************
*    WSDATE.CBL
*    WORKING-STORAGE FOR THE EXPIRE-DATE CALCULATION LOGIC IN
*    PLEXPDT.CBL.  ORIGINALLY THE INPUT-DATE-VALIDATION SCRATCH AREA
*    FOR THE OLD PLDATE.CBL ACCEPT-A-DATE ROUTINE; THIS SYSTEM HAS NO
*    OPERATOR SCREENS SO THE SAME CALENDAR-MATH FIELDS (LEAP-YEAR
*    CHECK, DAYS-PER-MONTH TABLE) ARE REUSED HERE TO ADD N DAYS TO A
*    BASE DATE INSTEAD OF VALIDATING A KEYED-IN ONE.
*-----------------------------------------------------------------
*    CHANGED    BY   TICKET     DESCRIPTION
*    04/11/91   JLR  AP-0104    ORIGINAL PLDATE.CBL SCRATCH AREA
*    06/14/94   RMG  PT-0004    REWORKED FOR ITEM-EXPIRE-DATE CALC
*    09/30/98   RMG  PT-0058    Y2K -- CENTURY IS NOW PART OF THE
*                                8-DIGIT DATE, NO 2-DIGIT YEAR LEFT
*                                ANYWHERE IN THIS COPYBOOK
*****************************************************************
01  GDTV-DATE-CCYYMMDD               PIC 9(08).
01  FILLER REDEFINES GDTV-DATE-CCYYMMDD.
    05  GDTV-DATE-CCYY               PIC 9(04).
    05  GDTV-DATE-MM                 PIC 9(02).
        88  GDTV-MONTH-VALID              VALUE 1 THRU 12.
    05  GDTV-DATE-DD                 PIC 9(02).

01  GDTV-MATRIX.
    05  GDTV-TABLE-MONTH OCCURS 12 TIMES.
        10  GDTV-TABLE-MONTH-NUMBER  PIC 9(02).
        10  GDTV-TABLE-MONTH-DAYS    PIC 9(02).
    05  FILLER                      PIC X(01).
 
77  GDTV-DATE-TEMP-FOR-CALC          PIC 9(12).
77  GDTV-LEAP-YEAR-REMAINDER         PIC 9(03).
77  GDTV-LEAP-YEAR-DUMMY-QUO         PIC 9(04).
77  GDTV-DUMMY                       PIC X(01).
77  GDTV-DAYS-IN-MONTH               PIC 9(02).
77  GDTV-DAYS-TO-ADD                 PIC 9(04).
77  GDTV-DAY-COUNTER                 PIC 9(04) COMP.
 
*    STATIC DAYS-PER-MONTH VALUES, LOADED INTO GDTV-MATRIX AT THE
*    TOP OF EXPD-COMPUTE-EXPIRE-DATE (SEE PLEXPDT.CBL) -- FEBRUARY'S
*    28 IS BUMPED TO 29 THERE FOR A LEAP YEAR.
01  GDTV-MONTH-DAYS-VALUES.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC 9(02) VALUE 28.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC 9(02) VALUE 30.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC 9(02) VALUE 30.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC 9(02) VALUE 30.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC 9(02) VALUE 30.
    05  FILLER                       PIC 9(02) VALUE 31.
    05  FILLER                       PIC X(01).
01  FILLER REDEFINES GDTV-MONTH-DAYS-VALUES.
    05  GDTV-MONTH-DAYS-INIT OCCURS 12 TIMES
                             PIC 9(02).
    05  FILLER                      PIC X(01).

