*****************************************************************
*    WSWALLET.CBL
*    WORKING-STORAGE FOR WALLET-FILE ACCESS.  WAL-RRN IS THE
*    RELATIVE-KEY DATA ITEM FOR SLWALLET.CBL; WAL-INDEX-TABLE IS THE
*    IN-MEMORY USER-ID -> RRN INDEX BUILT BY BUILD-WALLET-INDEX AT
*    PROGRAM START (RELATIVE FILES CARRY NO ALTERNATE KEY OF THEIR
*    OWN, SO THE SHOP HAS ALWAYS LOADED THIS SMALL INDEX FIRST).
*-----------------------------------------------------------------
*    CHANGED    BY   TICKET     DESCRIPTION
*    06/14/94   RMG  PT-0004    ORIGINAL LOGIC
*****************************************************************
01  WAL-RRN                         PIC 9(09) COMP.
01  WAL-INDEX-COUNT                 PIC 9(05) COMP.
01  WAL-INDEX-TABLE.
    05  WAL-INDEX-ENTRY OCCURS 0 TO 5000 TIMES
                         DEPENDING ON WAL-INDEX-COUNT
                         ASCENDING KEY IS WIX-USER-ID
                         INDEXED BY WIX-IDX.
        10  WIX-USER-ID             PIC 9(09).
        10  WIX-RRN                 PIC 9(09) COMP.
    05  FILLER                      PIC X(01).

