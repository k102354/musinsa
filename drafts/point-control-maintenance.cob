IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-CONTROL-MAINTENANCE.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/14/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/14/94   RMG  PT-0004    ORIGINAL PROGRAM.  CLONED FROM
*                                CONTROL-FILE-MAINTENANCE TO CARRY
*                                THE POINT-ITEM/HISTORY/DETAIL/POLICY
*                                NEXT-ID COUNTERS INSTEAD OF THE
*                                LAST-VOUCHER-NUMBER.
*    08/02/94   RMG  PT-0011    INITIALIZE-CONTROL-RECORD NOW REFUSES
*                                TO STOMP AN EXISTING RECORD.
*    02/18/97   RMG  PT-0031    ADDED PCTL-NEXT-POLICY-ID DISPLAY LINE.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
*                                IN THIS PROGRAM, NO CHANGE REQUIRED.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLCONTRL.CBL".
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDCONTRL.CBL".
 
WORKING-STORAGE SECTION.
 
01  W-ERROR-READING-CTRL-FILE        PIC X(01).
    88  ERROR-READING-CTRL-FILE          VALUE "Y".
 
01  W-ERROR-WRITING-CTRL-FILE        PIC X(01).
    88  ERROR-WRITING-CTRL-FILE          VALUE "Y".
 
01  W-CONTROL-RECORD-EXISTS          PIC X(01).
    88  CONTROL-RECORD-EXISTS            VALUE "Y".
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                   PIC 9(08).
    05  W-RUN-TIME                   PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-RUN-CCYY                   PIC 9(04).
    05  W-RUN-MM                     PIC 9(02).
    05  W-RUN-DD                     PIC 9(02).
    05  FILLER                       PIC X(06).
 
01  W-COUNTER-WORK-AREA.
    05  W-COUNTER-VALUE              PIC 9(15).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-COUNTER-WORK-AREA.
    05  W-COUNTER-HIGH               PIC 9(08).
    05  W-COUNTER-LOW                PIC 9(07).
    05  FILLER                      PIC X(01).
 
77  W-LINE-COUNT                     PIC 9(03) COMP.
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-MAIN-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
 
    OPEN I-O PCONTROL-FILE.
 
    PERFORM 1000-READ-CONTROL-RECORD
        THRU 1000-READ-CONTROL-RECORD-EXIT.
 
    IF NOT CONTROL-RECORD-EXISTS
       PERFORM 2000-INITIALIZE-CONTROL-RECORD
           THRU 2000-INITIALIZE-CONTROL-RECORD-EXIT
    ELSE
       PERFORM 3000-DISPLAY-CONTROL-RECORD
           THRU 3000-DISPLAY-CONTROL-RECORD-EXIT.
 
    CLOSE PCONTROL-FILE.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-CONTROL-RECORD.
 
    MOVE 1 TO PCTL-KEY.
    MOVE "N" TO W-ERROR-READING-CTRL-FILE.
    MOVE "Y" TO W-CONTROL-RECORD-EXISTS.
 
    READ PCONTROL-FILE RECORD
        INVALID KEY
            MOVE "N" TO W-CONTROL-RECORD-EXISTS.
 
1000-READ-CONTROL-RECORD-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2000-INITIALIZE-CONTROL-RECORD.
 
    INITIALIZE PCONTROL-RECORD.
    MOVE 1 TO PCTL-KEY.
    MOVE 0 TO PCTL-NEXT-ITEM-ID.
    MOVE 0 TO PCTL-NEXT-HISTORY-ID.
    MOVE 0 TO PCTL-NEXT-DETAIL-ID.
    MOVE 0 TO PCTL-NEXT-POLICY-ID.
 
    WRITE PCONTROL-RECORD
        INVALID KEY
            MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
 
    IF ERROR-WRITING-CTRL-FILE
       DISPLAY "PCTL0001 UNABLE TO CREATE CONTROL RECORD - ABORT".
 
2000-INITIALIZE-CONTROL-RECORD-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
3000-DISPLAY-CONTROL-RECORD.
 
    MOVE ZERO TO W-LINE-COUNT.
    DISPLAY "PCTL0002 POINT-SYSTEM CONTROL RECORD AS OF " W-RUN-DATE.
    ADD 1 TO W-LINE-COUNT.
    DISPLAY "         NEXT POINT-ITEM ID..........: "
                                              PCTL-NEXT-ITEM-ID.
    ADD 1 TO W-LINE-COUNT.
    DISPLAY "         NEXT POINT-HISTORY ID.......: "
                                              PCTL-NEXT-HISTORY-ID.
    DISPLAY "         NEXT POINT-HISTORY ID, EDITED..: "
                                              PCTL-NEXT-HISTORY-ID-EDIT.
    ADD 1 TO W-LINE-COUNT.
    DISPLAY "         NEXT POINT-HISTORY-DETAIL ID: "
                                              PCTL-NEXT-DETAIL-ID.
    ADD 1 TO W-LINE-COUNT.
    DISPLAY "         NEXT POINT-POLICY ID........: "
                                              PCTL-NEXT-POLICY-ID.
    ADD 1 TO W-LINE-COUNT.
 
    MOVE PCTL-NEXT-ITEM-ID TO W-COUNTER-VALUE.
    DISPLAY "         NEXT ITEM ID, HIGH/LOW SPLIT: "
                             W-COUNTER-HIGH "/" W-COUNTER-LOW.
    ADD 1 TO W-LINE-COUNT.
    DISPLAY "PCTL0003 " W-LINE-COUNT " LINE(S) LISTED.".
 
3000-DISPLAY-CONTROL-RECORD-EXIT.
    EXIT.

