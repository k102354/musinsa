IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-BATCH-DRIVER.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/24/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/24/94   RMG  PT-0011    ORIGINAL PROGRAM.  TOP-MENU / DO-
*                                OPTIONS SHAPE OF THE OLD ACCOUNTS-
*                                PAYABLE-SYSTEM AND PAYMENT-MODE
*                                DRIVERS CLONED HERE AS A STRAIGHT
*                                BATCH STEP DISPATCH -- NO OPERATOR
*                                MENU, ONE CALL PER TRANSACTION TYPE
*                                EVERY NIGHT.
*    02/18/97   RMG  PT-0031    STEP 4 (POINT-CANCEL-USE) ADDED AHEAD
*                                OF THE POLICY STEP SO A POLICY CHANGE
*                                TAKING EFFECT THIS RUN NEVER APPLIES
*                                TO THE SAME NIGHT'S USE CANCELLATIONS.
*    04/02/97   RMG  PT-0034    ADDED STEP 5, CALL TO POINT-POLICY-
*                                UPDATE, FOR THE NEW PUPD TRANSACTION
*                                TYPE ON PTRAN-FILE.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- RUN-DATE BANNER IS CCYY-
*                                MM-DD THROUGHOUT, NO 2-DIGIT YEAR.
*    07/21/03   DKH  PT-0088    RUN-DATE AND RUN-TIME FOR THE STARTUP
*                                BANNER NOW COME FROM ACCEPT FROM DATE
*                                AND ACCEPT FROM TIME INSTEAD OF A
*                                HARD-CODED CONTROL CARD.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
DATA DIVISION.
FILE SECTION.
 
WORKING-STORAGE SECTION.
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE.
        10  W-RUN-CCYY              PIC 9(04).
        10  W-RUN-MM                PIC 9(02).
        10  W-RUN-DD                PIC 9(02).
    05  W-RUN-TIME                  PIC 9(06).
    05  FILLER                      PIC X(01).
 
*    STARTUP-BANNER VIEW OF THE RUN DATE, USED ONLY ON PBAT0000.
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-NOW-STAMP                 PIC 9(14).
    05  FILLER                      PIC X(01).
 
01  W-CLOCK-FIELDS.
    05  W-CLOCK-HH                  PIC 9(02).
    05  W-CLOCK-MM                  PIC 9(02).
    05  W-CLOCK-SS                  PIC 9(02).
    05  FILLER                      PIC X(01).
 
*    EDITED HH:MM:SS VIEW FOR THE STARTUP AND SHUTDOWN BANNERS.
01  FILLER REDEFINES W-CLOCK-FIELDS.
    05  W-CLOCK-COMBINED            PIC 9(06).
    05  FILLER                      PIC X(01).
 
01  W-STEP-FIELDS.
    05  W-STEP-NUMBER               PIC 9(02) COMP.
    05  FILLER                      PIC X(01).
 
*    EDITED VIEW OF THE STEP NUMBER FOR THE PER-STEP TRACE LINE.
01  FILLER REDEFINES W-STEP-FIELDS.
    05  W-STEP-NUMBER-EDIT          PIC Z9.
    05  FILLER                      PIC X(01).
 
01  W-TOTAL-STEPS                   PIC 9(02) COMP VALUE 6.
01  W-PROGRAMS-CALLED-COUNT         PIC 9(02) COMP VALUE ZERO.
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE W-RUN-TIME TO W-CLOCK-COMBINED.
    MOVE ZERO TO W-PROGRAMS-CALLED-COUNT.
 
    DISPLAY "PBAT0000 POINT-BATCH-DRIVER STARTING FOR " W-RUN-CCYY "-"
                                    W-RUN-MM "-" W-RUN-DD " AT "
                                    W-CLOCK-HH ":" W-CLOCK-MM ":"
                                    W-CLOCK-SS.
    DISPLAY "PBAT0009 RUN STAMP " W-NOW-STAMP.
 
    PERFORM 2000-DISPATCH-ONE-STEP THRU 2000-DISPATCH-ONE-STEP-EXIT
        VARYING W-STEP-NUMBER FROM 1 BY 1
        UNTIL W-STEP-NUMBER > W-TOTAL-STEPS.
 
    DISPLAY "PBAT0001 " W-PROGRAMS-CALLED-COUNT " PROGRAM(S) CALLED".
    DISPLAY "PBAT0002 POINT-BATCH-DRIVER RUN COMPLETE FOR "
                                    W-RUN-CCYY "-" W-RUN-MM "-" W-RUN-DD.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
*    ONE STEP OF THE NIGHTLY RUN PER PASS.  STEPS 1-5 EACH CALL A
*    PROGRAM THAT OPENS PTRAN-FILE ON ITS OWN AND READS IT END TO
*    END, ACTING ONLY ON THE ONE TRANSACTION TYPE IT OWNS AND
*    IGNORING EVERY OTHER ROW -- THE SAME WAY PAYMENT-MODE USED TO
*    CALL ONE VOUCHER-PROCESSING PROGRAM PER MENU OPTION.  STEP 6,
*    POINT-EXPIRE-BATCH, TAKES NO TRANSACTION INPUT AT ALL; IT IS
*    THE NIGHTLY LOT-EXPIRATION SWEEP AND RUNS UNCONDITIONALLY EVERY
*    NIGHT AFTER THE DAY'S TRANSACTIONS ARE POSTED.
2000-DISPATCH-ONE-STEP.
 
    DISPLAY "PBAT0010 STARTING STEP " W-STEP-NUMBER-EDIT.
 
    IF W-STEP-NUMBER = 1
        CALL "point-earn".
 
    IF W-STEP-NUMBER = 2
        CALL "point-cancel-earn".
 
    IF W-STEP-NUMBER = 3
        CALL "point-use".
 
    IF W-STEP-NUMBER = 4
        CALL "point-cancel-use".
 
    IF W-STEP-NUMBER = 5
        CALL "point-policy-update".
 
    IF W-STEP-NUMBER = 6
        CALL "point-expire-batch".
 
    ADD 1 TO W-PROGRAMS-CALLED-COUNT.
 
2000-DISPATCH-ONE-STEP-EXIT.
    EXIT.
*-----------------------------------------------------------------

