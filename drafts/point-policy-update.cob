IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-POLICY-UPDATE.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/22/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/22/94   RMG  PT-0010    ORIGINAL PROGRAM.  MERGE-OR-CARRY-
*                                FORWARD FIELD LOGIC CLONED FROM
*                                VOUCHER-MAINTENANCE'S CHANGE-MODULE.
*    04/02/97   RMG  PT-0034    PUPD TRANSACTION TYPE ADDED TO
*                                FDTRAN.CBL TO CARRY THE THREE TUNABLES.
*    02/18/97   RMG  PT-0031    REJECT-IF-NO-TUNABLE ADDED -- A RUN
*                                THAT CHANGES NOTHING NO LONGER WASTES
*                                A POLICY VERSION NUMBER.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
*                                ANYWHERE IN THE POLICY RECORD.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLTRAN.CBL".
    COPY "SLPOLICY.CBL".
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDTRAN.CBL".
    COPY "FDPOLICY.CBL".
 
WORKING-STORAGE SECTION.
 
01  W-END-OF-TRAN-FILE                PIC X(01).
    88  END-OF-TRAN-FILE                  VALUE "Y".
 
01  W-END-OF-POLICY-FILE               PIC X(01).
    88  END-OF-POLICY-FILE                  VALUE "Y".
 
01  W-CURRENT-POLICY-LOADED           PIC X(01).
    88  CURRENT-POLICY-LOADED             VALUE "Y".
 
01  W-UPDATE-IS-REJECTED              PIC X(01).
    88  UPDATE-IS-REJECTED                VALUE "Y".
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                    PIC 9(08).
    05  W-RUN-TIME                    PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-RUN-CCYY                    PIC 9(04).
    05  W-RUN-MM                      PIC 9(02).
    05  W-RUN-DD                      PIC 9(02).
    05  FILLER                        PIC X(06).
 
01  W-CURRENT-POLICY-FIELDS.
    05  W-CURRENT-POL-ID              PIC 9(09).
    05  W-CURRENT-MIN-EARN            PIC S9(09).
    05  W-CURRENT-MAX-EARN            PIC S9(09).
    05  W-CURRENT-MAX-POSSESSION      PIC S9(11).
    05  W-CURRENT-EXPIRE-DAYS         PIC S9(04).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-CURRENT-POLICY-FIELDS.
    05  FILLER                        PIC X(09).
    05  W-CURRENT-MIN-EARN-EDIT       PIC Z(08)9-.
    05  FILLER                        PIC X(23).
 
01  W-MERGED-MAX-EARN                 PIC S9(09).
01  W-MERGED-MAX-POSSESSION           PIC S9(11).
01  W-MERGED-EXPIRE-FIELDS.
    05  W-MERGED-EXPIRE-DAYS          PIC S9(04).
    05  FILLER                        PIC X(02).
01  FILLER REDEFINES W-MERGED-EXPIRE-FIELDS.
    05  W-MERGED-EXPIRE-DAYS-EDIT     PIC Z(03)9-.
    05  FILLER                      PIC X(01).
 
01  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
01  W-TRAN-ACCEPT-COUNT               PIC 9(07) COMP.
01  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-POLICY-UPDATE-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE ZERO TO W-TRAN-READ-COUNT
                 W-TRAN-ACCEPT-COUNT
                 W-TRAN-REJECT-COUNT.
    DISPLAY "PPOL0000 POLICY UPDATE RUN STARTING FOR " W-RUN-CCYY "-"
                                                W-RUN-MM "-" W-RUN-DD.
 
    OPEN INPUT PTRAN-FILE.
    OPEN I-O POLICY-FILE.
 
    MOVE "N" TO W-END-OF-TRAN-FILE.
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
    PERFORM 2000-PROCESS-ONE-UPDATE THRU 2000-PROCESS-ONE-UPDATE-EXIT
        UNTIL END-OF-TRAN-FILE.
 
    CLOSE PTRAN-FILE POLICY-FILE.
 
    DISPLAY "PPOL0001 TRANSACTIONS READ.......: " W-TRAN-READ-COUNT.
    DISPLAY "PPOL0002 POLICY VERSIONS WRITTEN..: " W-TRAN-ACCEPT-COUNT.
    DISPLAY "PPOL0003 TRANSACTIONS REJECTED....: " W-TRAN-REJECT-COUNT.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-A-TRANSACTION.
 
    READ PTRAN-FILE
        AT END
            MOVE "Y" TO W-END-OF-TRAN-FILE
        NOT AT END
            ADD 1 TO W-TRAN-READ-COUNT.
 
1000-READ-A-TRANSACTION-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2000-PROCESS-ONE-UPDATE.
 
    IF TRN-IS-POLICY-UPDATE
       MOVE "N" TO W-UPDATE-IS-REJECTED
       PERFORM 2100-REJECT-IF-NO-TUNABLE
           THRU 2100-REJECT-IF-NO-TUNABLE-EXIT
       IF NOT UPDATE-IS-REJECTED
          PERFORM 2200-READ-CURRENT-POLICY
              THRU 2200-READ-CURRENT-POLICY-EXIT
       IF NOT UPDATE-IS-REJECTED
          PERFORM 2300-MERGE-OR-CARRY-FORWARD
              THRU 2300-MERGE-OR-CARRY-FORWARD-EXIT
       IF NOT UPDATE-IS-REJECTED
          PERFORM 2400-VALIDATE-POLICY-VALUES
              THRU 2400-VALIDATE-POLICY-VALUES-EXIT
       IF NOT UPDATE-IS-REJECTED
          PERFORM 2500-INSERT-NEW-POLICY-VERSION
              THRU 2500-INSERT-NEW-POLICY-VERSION-EXIT
          ADD 1 TO W-TRAN-ACCEPT-COUNT
       ELSE
          ADD 1 TO W-TRAN-REJECT-COUNT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
 
2000-PROCESS-ONE-UPDATE-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    A RUN THAT SUPPLIES NONE OF THE THREE TUNABLES CHANGES NOTHING
*    AND IS REJECTED BEFORE A POLICY RECORD IS EVEN READ.
 
2100-REJECT-IF-NO-TUNABLE.
 
    IF TRN-NEW-MAX-EARN-AMOUNT = ZERO
       AND TRN-NEW-MAX-POSSESSION-LIMIT = ZERO
       AND TRN-NEW-DEFAULT-EXPIRE-DAYS = ZERO
       MOVE "Y" TO W-UPDATE-IS-REJECTED
       DISPLAY "PPOL0004 NO TUNABLE SUPPLIED, TRANSACTION REJECTED".
 
2100-REJECT-IF-NO-TUNABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    THE HIGHEST POL-ID ROW ON A STRAIGHT SEQUENTIAL PASS IS THE
*    CURRENT POLICY -- SAME "LAST ROW WINS" CONVENTION AS THE READ
*    OF POLICY-FILE IN POINT-EARN, POINT-USE AND POINT-CANCEL-USE.
 
2200-READ-CURRENT-POLICY.
 
    MOVE "N" TO W-CURRENT-POLICY-LOADED.
    MOVE "N" TO W-END-OF-POLICY-FILE.
 
    PERFORM 2210-READ-ONE-POLICY-ROW
        THRU 2210-READ-ONE-POLICY-ROW-EXIT
        UNTIL END-OF-POLICY-FILE.
 
    IF NOT CURRENT-POLICY-LOADED
       MOVE "Y" TO W-UPDATE-IS-REJECTED
       DISPLAY "PPOL0005 NO POLICY ROW ON FILE, TRANSACTION REJECTED"
    ELSE
       DISPLAY "PPOL0010 CURRENT POLICY LOADED, ID " W-CURRENT-POL-ID
                          " MIN EARN " W-CURRENT-MIN-EARN-EDIT.
 
2200-READ-CURRENT-POLICY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2210-READ-ONE-POLICY-ROW.
 
    READ POLICY-FILE
        AT END
            MOVE "Y" TO W-END-OF-POLICY-FILE
        NOT AT END
            MOVE "Y" TO W-CURRENT-POLICY-LOADED
            MOVE POL-ID TO W-CURRENT-POL-ID
            MOVE POL-MIN-EARN-AMOUNT TO W-CURRENT-MIN-EARN
            MOVE POL-MAX-EARN-AMOUNT TO W-CURRENT-MAX-EARN
            MOVE POL-MAX-POSSESSION-LIMIT TO W-CURRENT-MAX-POSSESSION
            MOVE POL-DEFAULT-EXPIRE-DAYS TO W-CURRENT-EXPIRE-DAYS.
 
2210-READ-ONE-POLICY-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    PER-FIELD REPLACE-OR-KEEP, THE SAME SHAPE AS THE OLD CHANGE-
*    SAVE-GET-ANOTHER-FIELD LOOP -- EXCEPT ALL THREE FIELDS ARE
*    MERGED IN ONE PASS SINCE THE WHOLE REQUEST ARRIVES ON ONE CARD.
 
2300-MERGE-OR-CARRY-FORWARD.
 
    IF TRN-NEW-MAX-EARN-AMOUNT NOT = ZERO
       MOVE TRN-NEW-MAX-EARN-AMOUNT TO W-MERGED-MAX-EARN
    ELSE
       MOVE W-CURRENT-MAX-EARN TO W-MERGED-MAX-EARN.
 
    IF TRN-NEW-MAX-POSSESSION-LIMIT NOT = ZERO
       MOVE TRN-NEW-MAX-POSSESSION-LIMIT TO W-MERGED-MAX-POSSESSION
    ELSE
       MOVE W-CURRENT-MAX-POSSESSION TO W-MERGED-MAX-POSSESSION.
 
    IF TRN-NEW-DEFAULT-EXPIRE-DAYS NOT = ZERO
       MOVE TRN-NEW-DEFAULT-EXPIRE-DAYS TO W-MERGED-EXPIRE-DAYS
    ELSE
       MOVE W-CURRENT-EXPIRE-DAYS TO W-MERGED-EXPIRE-DAYS.
 
2300-MERGE-OR-CARRY-FORWARD-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    SAME DOMAIN RULES ENFORCED AT POLICY CREATION -- MIN-EARN-AMOUNT
*    IS NOT VALIDATED HERE BECAUSE IT IS ALWAYS FIXED AT 1, NEVER
*    TAKEN FROM THE REQUEST.
 
2400-VALIDATE-POLICY-VALUES.
 
    IF W-MERGED-MAX-EARN > 100000
       MOVE "Y" TO W-UPDATE-IS-REJECTED
       DISPLAY "PPOL0006 MAX-EARN-AMOUNT EXCEEDS 100,000, REJECTED".
 
    IF NOT UPDATE-IS-REJECTED
       IF W-MERGED-MAX-POSSESSION < W-MERGED-MAX-EARN
          MOVE "Y" TO W-UPDATE-IS-REJECTED
          DISPLAY "PPOL0007 MAX-POSSESSION-LIMIT BELOW MAX-EARN-AMOUNT"
                              ", REJECTED".
 
    IF NOT UPDATE-IS-REJECTED
       IF W-MERGED-EXPIRE-DAYS < 1 OR W-MERGED-EXPIRE-DAYS > 1824
          MOVE "Y" TO W-UPDATE-IS-REJECTED
          DISPLAY "PPOL0008 DEFAULT-EXPIRE-DAYS OUT OF RANGE 1-1824, "
                              "REJECTED, VALUE WAS "
                                                W-MERGED-EXPIRE-DAYS-EDIT.
 
2400-VALIDATE-POLICY-VALUES-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    APPEND-ONLY -- THE PRIOR ROW IS NEVER REWRITTEN, THE NEW ROW
*    JUST GETS THE NEXT HIGHER POL-ID AND BECOMES "IN EFFECT" THE
*    MOMENT IT LANDS, SINCE EVERY READER TAKES THE HIGHEST-ID ROW.
 
2500-INSERT-NEW-POLICY-VERSION.
 
    COMPUTE POL-ID = W-CURRENT-POL-ID + 1.
    MOVE 1 TO POL-MIN-EARN-AMOUNT.
    MOVE W-MERGED-MAX-EARN TO POL-MAX-EARN-AMOUNT.
    MOVE W-MERGED-MAX-POSSESSION TO POL-MAX-POSSESSION-LIMIT.
    MOVE W-MERGED-EXPIRE-DAYS TO POL-DEFAULT-EXPIRE-DAYS.
 
    WRITE POINT-POLICY-RECORD.
 
    DISPLAY "PPOL0009 POLICY VERSION " POL-ID-EDIT " WRITTEN".
 
2500-INSERT-NEW-POLICY-VERSION-EXIT.
    EXIT.
*-----------------------------------------------------------------

