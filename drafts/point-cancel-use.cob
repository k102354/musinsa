IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-CANCEL-USE.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/17/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/17/94   RMG  PT-0007    ORIGINAL PROGRAM.  DETAIL-ROW WALK
*                                CLONED FROM PAY-SELECTED-VOUCHER'S
*                                BALANCE-SPLIT LOGIC, RUN BACKWARDS.
*    09/20/94   RMG  PT-0015    A CANCEL-USE AGAINST AN EXPIRED LOT
*                                NOW OPENS A FRESH REPLACEMENT LOT
*                                (TYPE RS) INSTEAD OF CREDITING BACK
*                                A LOT THAT CAN NO LONGER BE SPENT.
*    03/11/97   RMG  PT-0033    POSSESSION-LIMIT CHECK MOVED AHEAD OF
*                                THE DETAIL WALK SO A TRANSACTION THAT
*                                WOULD BREACH THE CEILING IS REJECTED
*                                BEFORE ANY LOT OR HISTORY ROW IS
*                                TOUCHED, NOT AFTER.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- ITB-EXPIRE-STAMP IS A
*                                14-DIGIT CCYYMMDDHHMMSS VALUE, NO
*                                2-DIGIT YEAR ANYWHERE IN THIS PROGRAM.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLTRAN.CBL".
    COPY "SLWALLET.CBL".
    COPY "SLPOLICY.CBL".
    COPY "SLITEM.CBL".
    COPY "SLHIST.CBL".
    COPY "SLHISTDT.CBL".
    COPY "SLCONTRL.CBL".
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDTRAN.CBL".
    COPY "FDWALLET.CBL".
    COPY "FDPOLICY.CBL".
    COPY "FDITEM.CBL".
    COPY "FDHIST.CBL".
    COPY "FDHISTDT.CBL".
    COPY "FDCONTRL.CBL".
 
WORKING-STORAGE SECTION.
 
    COPY "WSWALLET.CBL".
    COPY "WSITEM.CBL".
    COPY "WSDATE.CBL".
 
01  W-ORIG-DETAIL-COUNT               PIC 9(03) COMP.
01  W-ORIG-DETAIL-TABLE.
    05  W-ORIG-DETAIL-ENTRY OCCURS 200 TIMES.
        10  W-ORIG-DETAIL-ITEM-ID     PIC 9(15).
        10  W-ORIG-DETAIL-AMOUNT      PIC S9(09).
    05  FILLER                      PIC X(01).
 
01  W-UCAN-DETAIL-COUNT               PIC 9(03) COMP.
01  W-UCAN-DETAIL-TABLE.
    05  W-UCAN-DETAIL-ENTRY OCCURS 200 TIMES.
        10  W-UCAN-DETAIL-ITEM-ID     PIC 9(15).
        10  W-UCAN-DETAIL-AMOUNT      PIC S9(09).
    05  FILLER                      PIC X(01).
 
01  W-RSTR-DETAIL-COUNT               PIC 9(03) COMP.
01  W-RSTR-DETAIL-TABLE.
    05  W-RSTR-DETAIL-ENTRY OCCURS 200 TIMES.
        10  W-RSTR-DETAIL-ITEM-ID     PIC 9(15).
        10  W-RSTR-DETAIL-AMOUNT      PIC S9(09).
        10  W-RSTR-DETAIL-FROM-ID     PIC 9(15).
    05  FILLER                      PIC X(01).
 
01  W-END-OF-TRAN-FILE                PIC X(01).
    88  END-OF-TRAN-FILE                  VALUE "Y".
 
01  W-END-OF-ITEM-FILE                PIC X(01).
    88  END-OF-ITEM-FILE                  VALUE "Y".
 
01  W-END-OF-POLICY-FILE              PIC X(01).
    88  END-OF-POLICY-FILE                VALUE "Y".
 
01  W-END-OF-HIST-FILE                PIC X(01).
    88  END-OF-HIST-FILE                  VALUE "Y".
 
01  W-END-OF-HISTDT-FILE              PIC X(01).
    88  END-OF-HISTDT-FILE                VALUE "Y".
 
01  W-WALLET-FOUND                    PIC X(01).
    88  WALLET-FOUND                      VALUE "Y".
 
01  W-ORIGINAL-USE-FOUND              PIC X(01).
    88  ORIGINAL-USE-FOUND                VALUE "Y".
 
01  W-CURRENT-POLICY-LOADED           PIC X(01).
    88  CURRENT-POLICY-LOADED             VALUE "Y".
 
01  W-CANCEL-IS-REJECTED              PIC X(01).
    88  CANCEL-IS-REJECTED                VALUE "Y".
 
01  W-TARGET-ITEM-FOUND               PIC X(01).
    88  TARGET-ITEM-FOUND                  VALUE "Y".
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                    PIC 9(08).
    05  W-RUN-TIME                    PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-RUN-CCYY                    PIC 9(04).
    05  W-RUN-MM                      PIC 9(02).
    05  W-RUN-DD                      PIC 9(02).
    05  FILLER                        PIC X(06).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-NOW-STAMP                   PIC 9(14).
    05  FILLER                      PIC X(01).
 
01  W-ORIGINAL-HISTORY-ID             PIC 9(15).
01  W-ORIGINAL-USE-AMOUNT             PIC S9(09).
01  W-PRIOR-REFUND-TOTAL              PIC S9(09).
 
01  W-SKIP-AMOUNT                     PIC S9(09).
01  W-REQUESTED-REMAINING             PIC S9(09).
01  W-REFUNDABLE-SLICE                PIC S9(09).
01  W-REFUND-THIS-DETAIL              PIC S9(09).
 
01  W-UCAN-BUCKET-FIELDS.
    05  W-UCAN-BUCKET-TOTAL           PIC S9(09).
    05  FILLER                      PIC X(02).
01  FILLER REDEFINES W-UCAN-BUCKET-FIELDS.
    05  W-UCAN-BUCKET-EDIT            PIC Z(08)9-.
    05  FILLER                      PIC X(01).
 
01  W-RSTR-BUCKET-TOTAL               PIC S9(09).
 
01  W-PROPOSED-BALANCE-FIELDS.
    05  W-PROPOSED-BALANCE            PIC S9(11).
    05  FILLER                      PIC X(02).
01  FILLER REDEFINES W-PROPOSED-BALANCE-FIELDS.
    05  W-PROPOSED-BALANCE-EDIT       PIC Z(10)9-.
    05  FILLER                      PIC X(01).
 
01  W-TARGET-ITEM-FIELDS.
    05  W-TARGET-ITEM-RRN             PIC 9(07) COMP.
    05  FILLER                      PIC X(04).
01  FILLER REDEFINES W-TARGET-ITEM-FIELDS.
    05  W-TARGET-ITEM-RRN-EDIT        PIC Z(06)9.
    05  FILLER                      PIC X(01).
 
01  W-NEW-ITEM-ID                     PIC 9(15).
 
01  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
01  W-TRAN-CANCEL-COUNT               PIC 9(07) COMP.
01  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
 
01  W-SORT-I                          PIC 9(07) COMP.
 
77  W-NEW-HISTORY-ID                  PIC 9(15).
77  W-NEW-DETAIL-ID                   PIC 9(15).
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-CANCEL-USE-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE ZERO TO W-TRAN-READ-COUNT
                 W-TRAN-CANCEL-COUNT
                 W-TRAN-REJECT-COUNT.
    DISPLAY "PUCN0000 CANCEL-USE RUN STARTING FOR " W-RUN-CCYY "-"
                                                W-RUN-MM "-" W-RUN-DD.
 
    OPEN INPUT PTRAN-FILE.
    OPEN I-O WALLET-FILE.
    OPEN INPUT POLICY-FILE.
    OPEN EXTEND HISTORY-FILE.
    OPEN EXTEND HISTORY-DETAIL-FILE.
    OPEN I-O PCONTROL-FILE.
 
    PERFORM 5000-BUILD-WALLET-INDEX
        THRU 5000-BUILD-WALLET-INDEX-EXIT.
    PERFORM 6000-LOAD-ITEM-TABLE
        THRU 6000-LOAD-ITEM-TABLE-EXIT.
    PERFORM 6600-READ-CURRENT-POLICY
        THRU 6600-READ-CURRENT-POLICY-EXIT.
 
    IF NOT CURRENT-POLICY-LOADED
       DISPLAY "PUCN0001 NO POLICY ON FILE - ABORT"
    ELSE
       PERFORM 1000-READ-A-TRANSACTION
           THRU 1000-READ-A-TRANSACTION-EXIT
       PERFORM 2000-PROCESS-ONE-CANCEL-USE
           THRU 2000-PROCESS-ONE-CANCEL-USE-EXIT
           UNTIL END-OF-TRAN-FILE.
 
    PERFORM 8000-REWRITE-ITEM-FILE THRU 8000-REWRITE-ITEM-FILE-EXIT.
 
    CLOSE PTRAN-FILE
          WALLET-FILE
          POLICY-FILE
          HISTORY-FILE
          HISTORY-DETAIL-FILE
          PCONTROL-FILE.
 
    DISPLAY "PUCN0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
    DISPLAY "PUCN0003 USE-CANCELS POSTED....: " W-TRAN-CANCEL-COUNT.
    DISPLAY "PUCN0004 REQUESTS REJECTED.....: " W-TRAN-REJECT-COUNT.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-A-TRANSACTION.
 
    READ PTRAN-FILE
        AT END
            MOVE "Y" TO W-END-OF-TRAN-FILE.
 
1000-READ-A-TRANSACTION-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2000-PROCESS-ONE-CANCEL-USE.
 
    ADD 1 TO W-TRAN-READ-COUNT.
 
    IF TRN-IS-CANCEL-USE
       MOVE "N" TO W-CANCEL-IS-REJECTED
       MOVE ZERO TO W-UCAN-DETAIL-COUNT
       MOVE ZERO TO W-RSTR-DETAIL-COUNT
       MOVE ZERO TO W-UCAN-BUCKET-TOTAL
       MOVE ZERO TO W-RSTR-BUCKET-TOTAL
       PERFORM 2100-READ-WALLET-LOCKED
           THRU 2100-READ-WALLET-LOCKED-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2200-FIND-ORIGINAL-USE
              THRU 2200-FIND-ORIGINAL-USE-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2300-SUM-PRIOR-REFUNDS
              THRU 2300-SUM-PRIOR-REFUNDS-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2400-CHECK-REFUND-CEILING
              THRU 2400-CHECK-REFUND-CEILING-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2500-CHECK-POSSESSION-LIMIT
              THRU 2500-CHECK-POSSESSION-LIMIT-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2600-LOAD-ORIGINAL-DETAIL-ROWS
              THRU 2600-LOAD-ORIGINAL-DETAIL-ROWS-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2700-WALK-DETAIL-ROWS
              THRU 2700-WALK-DETAIL-ROWS-EXIT
          PERFORM 2800-WRITE-USE-CANCEL-HISTORY
              THRU 2800-WRITE-USE-CANCEL-HISTORY-EXIT
          PERFORM 2900-WRITE-RESTORE-HISTORY
              THRU 2900-WRITE-RESTORE-HISTORY-EXIT
          PERFORM 3000-CREDIT-WALLET-BALANCE
              THRU 3000-CREDIT-WALLET-BALANCE-EXIT
          ADD 1 TO W-TRAN-CANCEL-COUNT
       ELSE
          ADD 1 TO W-TRAN-REJECT-COUNT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
 
2000-PROCESS-ONE-CANCEL-USE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2100-READ-WALLET-LOCKED.
 
    MOVE "N" TO W-WALLET-FOUND.
    SET WIX-IDX TO 1.
    SEARCH WAL-INDEX-ENTRY
        AT END
            NEXT SENTENCE
        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
            MOVE "Y" TO W-WALLET-FOUND
            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
 
    IF WALLET-FOUND
       READ WALLET-FILE RECORD
           INVALID KEY
               MOVE "Y" TO W-CANCEL-IS-REJECTED
               DISPLAY "PUCN0005 WALLET INDEX OUT OF STEP WITH FILE"
    ELSE
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PUCN0006 NO WALLET ON FILE, USER " TRN-USER-ID.
 
2100-READ-WALLET-LOCKED-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    HISTORY-FILE IS SCANNED SEQUENTIALLY FOR THE USE MASTER THAT
*    ORIGINALLY POSTED THIS ORDER -- HST-REF-ID CARRIES THE ORDER ID
*    ON EVERY HISTORY ROW REGARDLESS OF TYPE, THE SAME FIELD THE
*    OLD VOUCHER SYSTEM USED TO CARRY THE INVOICE NUMBER.
 
2200-FIND-ORIGINAL-USE.
 
    MOVE "N" TO W-ORIGINAL-USE-FOUND.
    MOVE "N" TO W-END-OF-HIST-FILE.
    OPEN INPUT HISTORY-FILE.
 
    PERFORM 2210-SCAN-FOR-ORIGINAL-USE
        THRU 2210-SCAN-FOR-ORIGINAL-USE-EXIT
        UNTIL END-OF-HIST-FILE.
 
    CLOSE HISTORY-FILE.
    OPEN EXTEND HISTORY-FILE.
 
    IF NOT ORIGINAL-USE-FOUND
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PUCN0007 ORIGINAL USE NOT FOUND, USER " TRN-USER-ID
                                     " REF " TRN-REF-ID.
 
2200-FIND-ORIGINAL-USE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2210-SCAN-FOR-ORIGINAL-USE.
 
    READ HISTORY-FILE
        AT END
            MOVE "Y" TO W-END-OF-HIST-FILE
        NOT AT END
            IF HST-USER-ID = TRN-USER-ID
               AND HST-REF-ID = TRN-REF-ID
               AND HST-TYPE-USE
               MOVE "Y" TO W-ORIGINAL-USE-FOUND
               MOVE HST-POINT-HISTORY-ID TO W-ORIGINAL-HISTORY-ID
               MOVE HST-AMOUNT TO W-ORIGINAL-USE-AMOUNT.
 
2210-SCAN-FOR-ORIGINAL-USE-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    A CANCEL-USE OR RESTORE ALREADY POSTED AGAINST THIS SAME ORDER
*    COUNTS AGAINST HOW MUCH OF THE ORIGINAL USE IS STILL REFUNDABLE.
 
2300-SUM-PRIOR-REFUNDS.
 
    MOVE ZERO TO W-PRIOR-REFUND-TOTAL.
    MOVE "N" TO W-END-OF-HIST-FILE.
    OPEN INPUT HISTORY-FILE.
 
    PERFORM 2310-SCAN-FOR-PRIOR-REFUND
        THRU 2310-SCAN-FOR-PRIOR-REFUND-EXIT
        UNTIL END-OF-HIST-FILE.
 
    CLOSE HISTORY-FILE.
    OPEN EXTEND HISTORY-FILE.
 
2300-SUM-PRIOR-REFUNDS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2310-SCAN-FOR-PRIOR-REFUND.
 
    READ HISTORY-FILE
        AT END
            MOVE "Y" TO W-END-OF-HIST-FILE
        NOT AT END
            IF HST-USER-ID = TRN-USER-ID
               AND HST-REF-ID = TRN-REF-ID
               AND (HST-TYPE-USE-CANCEL OR HST-TYPE-RESTORE)
               ADD HST-AMOUNT TO W-PRIOR-REFUND-TOTAL.
 
2310-SCAN-FOR-PRIOR-REFUND-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2400-CHECK-REFUND-CEILING.
 
    IF W-PRIOR-REFUND-TOTAL + TRN-AMOUNT > W-ORIGINAL-USE-AMOUNT
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PUCN0008 REFUND EXCEEDS ORIGINAL USE, USER "
                                                       TRN-USER-ID.
 
2400-CHECK-REFUND-CEILING-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2500-CHECK-POSSESSION-LIMIT.
 
    COMPUTE W-PROPOSED-BALANCE = WAL-BALANCE + TRN-AMOUNT.
 
    IF W-PROPOSED-BALANCE > POL-MAX-POSSESSION-LIMIT
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PUCN0009 POSSESSION LIMIT EXCEEDED, USER "
                    TRN-USER-ID " PROPOSED " W-PROPOSED-BALANCE-EDIT.
 
2500-CHECK-POSSESSION-LIMIT-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    HISTORY-DETAIL-FILE HAS NO KEY OF ITS OWN -- THE ROWS FOR ONE
*    HISTORY MASTER ARE PULLED OUT BY A STRAIGHT SEQUENTIAL SCAN,
*    WHICH ALSO PRESERVES THE ORDER THEY WERE ORIGINALLY WRITTEN IN
*    SINCE THE FILE IS APPEND-ONLY.
 
2600-LOAD-ORIGINAL-DETAIL-ROWS.
 
    MOVE ZERO TO W-ORIG-DETAIL-COUNT.
    MOVE "N" TO W-END-OF-HISTDT-FILE.
    OPEN INPUT HISTORY-DETAIL-FILE.
 
    PERFORM 2610-SCAN-ONE-DETAIL-ROW
        THRU 2610-SCAN-ONE-DETAIL-ROW-EXIT
        UNTIL END-OF-HISTDT-FILE.
 
    CLOSE HISTORY-DETAIL-FILE.
    OPEN EXTEND HISTORY-DETAIL-FILE.
 
2600-LOAD-ORIGINAL-DETAIL-ROWS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2610-SCAN-ONE-DETAIL-ROW.
 
    READ HISTORY-DETAIL-FILE
        AT END
            MOVE "Y" TO W-END-OF-HISTDT-FILE
        NOT AT END
            IF DTL-POINT-HISTORY-ID = W-ORIGINAL-HISTORY-ID
               ADD 1 TO W-ORIG-DETAIL-COUNT
               MOVE DTL-POINT-ITEM-ID TO
                          W-ORIG-DETAIL-ITEM-ID (W-ORIG-DETAIL-COUNT)
               COMPUTE W-ORIG-DETAIL-AMOUNT (W-ORIG-DETAIL-COUNT) =
                          ZERO - DTL-AMOUNT.
 
2610-SCAN-ONE-DETAIL-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    WALKS THE ORIGINAL USE'S DETAIL ROWS IN CREATION ORDER, SKIPPING
*    OVER WHATEVER WAS ALREADY REFUNDED BY AN EARLIER CANCEL-USE
*    AGAINST THIS SAME ORDER, THEN REFUNDS OUT OF WHAT IS LEFT UNTIL
*    THE REQUESTED AMOUNT IS SATISFIED.
 
2700-WALK-DETAIL-ROWS.
 
    MOVE W-PRIOR-REFUND-TOTAL TO W-SKIP-AMOUNT.
    MOVE TRN-AMOUNT TO W-REQUESTED-REMAINING.
 
    PERFORM 2710-WALK-ONE-DETAIL-ROW
        THRU 2710-WALK-ONE-DETAIL-ROW-EXIT
        VARYING W-SORT-I FROM 1 BY 1
        UNTIL W-SORT-I > W-ORIG-DETAIL-COUNT
           OR W-REQUESTED-REMAINING = ZERO.
 
2700-WALK-DETAIL-ROWS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2710-WALK-ONE-DETAIL-ROW.
 
    IF W-ORIG-DETAIL-AMOUNT (W-SORT-I) NOT > W-SKIP-AMOUNT
       SUBTRACT W-ORIG-DETAIL-AMOUNT (W-SORT-I) FROM W-SKIP-AMOUNT
    ELSE
       COMPUTE W-REFUNDABLE-SLICE =
                   W-ORIG-DETAIL-AMOUNT (W-SORT-I) - W-SKIP-AMOUNT
       MOVE ZERO TO W-SKIP-AMOUNT
       PERFORM 2720-REFUND-ONE-DETAIL-ROW
           THRU 2720-REFUND-ONE-DETAIL-ROW-EXIT.
 
2710-WALK-ONE-DETAIL-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2720-REFUND-ONE-DETAIL-ROW.
 
    IF W-REFUNDABLE-SLICE < W-REQUESTED-REMAINING
       MOVE W-REFUNDABLE-SLICE TO W-REFUND-THIS-DETAIL
    ELSE
       MOVE W-REQUESTED-REMAINING TO W-REFUND-THIS-DETAIL.
 
    SUBTRACT W-REFUND-THIS-DETAIL FROM W-REQUESTED-REMAINING.
 
    PERFORM 2730-FIND-DETAIL-ITEM-IN-TABLE
        THRU 2730-FIND-DETAIL-ITEM-IN-TABLE-EXIT.
 
    IF NOT TARGET-ITEM-FOUND
       DISPLAY "PUCN0010 ORIGINAL LOT MISSING FROM ITEM FILE, ITEM "
                            W-ORIG-DETAIL-ITEM-ID (W-SORT-I)
    ELSE
       DISPLAY "PUCN0018 REFUND TARGET LOT FOUND, RRN "
                                              W-TARGET-ITEM-RRN-EDIT
       IF ITB-EXPIRE-STAMP (W-TARGET-ITEM-RRN) < W-NOW-STAMP
          PERFORM 2740-OPEN-REPLACEMENT-ITEM
              THRU 2740-OPEN-REPLACEMENT-ITEM-EXIT
       ELSE
          PERFORM 2750-CREDIT-ORIGINAL-ITEM
              THRU 2750-CREDIT-ORIGINAL-ITEM-EXIT.
 
2720-REFUND-ONE-DETAIL-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    ITEM-FILE HAS NO KEY OF ITS OWN, SO THE TARGET LOT IS LOOKED UP
*    BY A SERIAL SEARCH OF THE IN-MEMORY TABLE, THE SAME DISCIPLINE
*    POINT-CANCEL-EARN USES -- THE ASCENDING-KEY DECLARATION ON THIS
*    TABLE (SEE WSITEM.CBL) IS FOR SEARCH ALL IN POINT-USE AND IS NOT
*    RELIED ON HERE.
 
2730-FIND-DETAIL-ITEM-IN-TABLE.
 
    MOVE "N" TO W-TARGET-ITEM-FOUND.
    SET ITB-IDX TO 1.
    SEARCH ITB-ITEM-ENTRY
        AT END
            NEXT SENTENCE
        WHEN ITB-POINT-ITEM-ID (ITB-IDX) =
                                  W-ORIG-DETAIL-ITEM-ID (W-SORT-I)
             AND ITB-USER-ID (ITB-IDX) = TRN-USER-ID
            MOVE "Y" TO W-TARGET-ITEM-FOUND
            SET W-TARGET-ITEM-RRN FROM ITB-IDX.
 
2730-FIND-DETAIL-ITEM-IN-TABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    THE ORIGINAL LOT HAS ALREADY LAPSED -- A BRAND NEW LOT IS
*    OPENED FOR THE REFUNDED AMOUNT INSTEAD, CARRYING ITS OWN FRESH
*    EXPIRATION DATE OFF TODAY'S POLICY, WITH THE DETAIL ROW POINTING
*    BACK AT THE EXPIRED LOT IT REPLACES.
 
2740-OPEN-REPLACEMENT-ITEM.
 
    PERFORM 7000-GET-NEXT-ITEM-ID THRU 7000-GET-NEXT-ITEM-ID-EXIT.
 
    ADD 1 TO ITB-ITEM-COUNT.
    MOVE TRN-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT).
    MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
    MOVE W-NEW-ITEM-ID TO ITB-POINT-ITEM-ID (ITB-ITEM-COUNT).
    MOVE W-REFUND-THIS-DETAIL TO ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT).
    MOVE W-REFUND-THIS-DETAIL TO ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT).
    MOVE "N" TO ITB-IS-MANUAL (ITB-ITEM-COUNT).
    MOVE "A" TO ITB-STATUS (ITB-ITEM-COUNT).
 
    MOVE W-RUN-DATE TO GDTV-DATE-CCYYMMDD.
    MOVE POL-DEFAULT-EXPIRE-DAYS TO GDTV-DAYS-TO-ADD.
    PERFORM EXPD-COMPUTE-EXPIRE-DATE.
    MOVE GDTV-DATE-CCYYMMDD TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT).
    MOVE ZERO TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT).
    STRING GDTV-DATE-CCYYMMDD "000000"
        INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT).
 
    ADD 1 TO W-RSTR-DETAIL-COUNT.
    MOVE W-NEW-ITEM-ID TO W-RSTR-DETAIL-ITEM-ID (W-RSTR-DETAIL-COUNT).
    MOVE W-REFUND-THIS-DETAIL TO
                          W-RSTR-DETAIL-AMOUNT (W-RSTR-DETAIL-COUNT).
    MOVE W-ORIG-DETAIL-ITEM-ID (W-SORT-I) TO
                          W-RSTR-DETAIL-FROM-ID (W-RSTR-DETAIL-COUNT).
    ADD W-REFUND-THIS-DETAIL TO W-RSTR-BUCKET-TOTAL.
 
2740-OPEN-REPLACEMENT-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    THE ORIGINAL LOT IS STILL LIVE -- CREDIT THE REFUND STRAIGHT
*    BACK ONTO IT, CAPPED AT WHAT IT WAS ORIGINALLY GRANTED FOR, AND
*    REOPEN IT IF THE CREDIT BRINGS IT BACK ABOVE ZERO.
 
2750-CREDIT-ORIGINAL-ITEM.
 
    ADD W-REFUND-THIS-DETAIL TO ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN).
 
    IF ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN) >
                             ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN)
       MOVE ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN) TO
                             ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN).
 
    IF ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN) > ZERO
       MOVE "A" TO ITB-STATUS (W-TARGET-ITEM-RRN).
 
    ADD 1 TO W-UCAN-DETAIL-COUNT.
    MOVE W-ORIG-DETAIL-ITEM-ID (W-SORT-I) TO
                          W-UCAN-DETAIL-ITEM-ID (W-UCAN-DETAIL-COUNT).
    MOVE W-REFUND-THIS-DETAIL TO
                          W-UCAN-DETAIL-AMOUNT (W-UCAN-DETAIL-COUNT).
    ADD W-REFUND-THIS-DETAIL TO W-UCAN-BUCKET-TOTAL.
 
2750-CREDIT-ORIGINAL-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2800-WRITE-USE-CANCEL-HISTORY.
 
    IF W-UCAN-BUCKET-TOTAL > ZERO
       PERFORM 7100-GET-NEXT-HISTORY-ID
           THRU 7100-GET-NEXT-HISTORY-ID-EXIT
       MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID
       MOVE TRN-USER-ID TO HST-USER-ID
       SET HST-TYPE-USE-CANCEL TO TRUE
       MOVE W-UCAN-BUCKET-TOTAL TO HST-AMOUNT
       MOVE TRN-REF-ID TO HST-REF-ID
       MOVE W-RUN-DATE TO HST-CREATE-DATE
       WRITE POINT-HISTORY-RECORD
       PERFORM 2810-WRITE-ONE-UCAN-DETAIL
           THRU 2810-WRITE-ONE-UCAN-DETAIL-EXIT
           VARYING W-SORT-I FROM 1 BY 1
           UNTIL W-SORT-I > W-UCAN-DETAIL-COUNT
       DISPLAY "PUCN0019 USE-CANCEL POSTED, AMOUNT "
                                                  W-UCAN-BUCKET-EDIT.
 
2800-WRITE-USE-CANCEL-HISTORY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2810-WRITE-ONE-UCAN-DETAIL.
 
    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
 
    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
    MOVE W-UCAN-DETAIL-ITEM-ID (W-SORT-I) TO DTL-POINT-ITEM-ID.
    MOVE W-UCAN-DETAIL-AMOUNT (W-SORT-I) TO DTL-AMOUNT.
    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
 
    WRITE POINT-HISTORY-DETAIL-RECORD.
 
2810-WRITE-ONE-UCAN-DETAIL-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2900-WRITE-RESTORE-HISTORY.
 
    IF W-RSTR-BUCKET-TOTAL > ZERO
       PERFORM 7100-GET-NEXT-HISTORY-ID
           THRU 7100-GET-NEXT-HISTORY-ID-EXIT
       MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID
       MOVE TRN-USER-ID TO HST-USER-ID
       SET HST-TYPE-RESTORE TO TRUE
       MOVE W-RSTR-BUCKET-TOTAL TO HST-AMOUNT
       MOVE TRN-REF-ID TO HST-REF-ID
       MOVE W-RUN-DATE TO HST-CREATE-DATE
       WRITE POINT-HISTORY-RECORD
       PERFORM 2910-WRITE-ONE-RSTR-DETAIL
           THRU 2910-WRITE-ONE-RSTR-DETAIL-EXIT
           VARYING W-SORT-I FROM 1 BY 1
           UNTIL W-SORT-I > W-RSTR-DETAIL-COUNT.
 
2900-WRITE-RESTORE-HISTORY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2910-WRITE-ONE-RSTR-DETAIL.
 
    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
 
    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
    MOVE W-RSTR-DETAIL-ITEM-ID (W-SORT-I) TO DTL-POINT-ITEM-ID.
    MOVE W-RSTR-DETAIL-AMOUNT (W-SORT-I) TO DTL-AMOUNT.
    MOVE W-RSTR-DETAIL-FROM-ID (W-SORT-I) TO DTL-RESTORED-FROM-ITEM-ID.
 
    IF DTL-RESTORED-FLAG NOT = ZERO
        DISPLAY "PUCN0020 RE-GRANT DETAIL AGAINST EXPIRED LOT "
                                    DTL-RESTORED-FROM-ITEM-ID.
 
    WRITE POINT-HISTORY-DETAIL-RECORD.
 
2910-WRITE-ONE-RSTR-DETAIL-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
3000-CREDIT-WALLET-BALANCE.
 
    ADD TRN-AMOUNT TO WAL-BALANCE.
    REWRITE USER-POINT-WALLET-RECORD
        INVALID KEY
            DISPLAY "PUCN0011 UNABLE TO REWRITE WALLET ROW".
 
3000-CREDIT-WALLET-BALANCE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
5000-BUILD-WALLET-INDEX.
 
    MOVE ZERO TO WAL-INDEX-COUNT.
    MOVE ZERO TO WAL-RRN.
 
5000-READ-NEXT-WALLET-ROW.
 
    ADD 1 TO WAL-RRN.
    READ WALLET-FILE RECORD
        INVALID KEY
            NEXT SENTENCE.
 
    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
       ADD 1 TO WAL-INDEX-COUNT
       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
 
    IF WAL-RRN < 5000
       GO TO 5000-READ-NEXT-WALLET-ROW.
 
5000-BUILD-WALLET-INDEX-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    LOADED ONCE AT THE START OF THE RUN AND REWRITTEN IN FULL AT
*    8000-REWRITE-ITEM-FILE -- ANY REPLACEMENT LOT OPENED BY
*    2740-OPEN-REPLACEMENT-ITEM IS SIMPLY ADDED ONTO THE END OF THIS
*    SAME TABLE, SO ONE FINAL REWRITE CATCHES BOTH THE CREDITED
*    LOTS AND THE BRAND NEW ONES.  NOT SORTED HERE -- THIS PROGRAM
*    ONLY EVER SEARCHES IT SERIALLY BY POINT-ITEM-ID.
 
6000-LOAD-ITEM-TABLE.
 
    MOVE "N" TO W-END-OF-ITEM-FILE.
    MOVE ZERO TO ITB-ITEM-COUNT.
    OPEN INPUT ITEM-FILE.
 
    PERFORM 6100-READ-ONE-ITEM-ROW THRU 6100-READ-ONE-ITEM-ROW-EXIT
        UNTIL END-OF-ITEM-FILE.
 
    CLOSE ITEM-FILE.
 
6000-LOAD-ITEM-TABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6100-READ-ONE-ITEM-ROW.
 
    READ ITEM-FILE
        AT END
            MOVE "Y" TO W-END-OF-ITEM-FILE
        NOT AT END
            ADD 1 TO ITB-ITEM-COUNT
            MOVE ITM-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT)
            MOVE ITM-POINT-ITEM-ID TO
                                ITB-POINT-ITEM-ID (ITB-ITEM-COUNT)
            MOVE ITM-ORIGINAL-AMOUNT TO
                                ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT)
            MOVE ITM-REMAIN-AMOUNT TO
                                ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT)
            MOVE ITM-EXPIRE-DATE TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT)
            MOVE ITM-EXPIRE-TIME TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT)
            STRING ITM-EXPIRE-DATE ITM-EXPIRE-TIME
                INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT)
            MOVE ITM-IS-MANUAL TO ITB-IS-MANUAL (ITB-ITEM-COUNT)
            MOVE ITM-STATUS TO ITB-STATUS (ITB-ITEM-COUNT)
            IF ITM-MANUAL-GRANT
               MOVE 0 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT)
            ELSE
               MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
 
6100-READ-ONE-ITEM-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    POLICY-FILE IS APPEND-ONLY VERSION HISTORY -- THE LAST ROW READ
*    ON A STRAIGHT SEQUENTIAL PASS IS THE CURRENT POLICY.
 
6600-READ-CURRENT-POLICY.
 
    MOVE "N" TO W-END-OF-POLICY-FILE.
    MOVE "N" TO W-CURRENT-POLICY-LOADED.
 
    PERFORM 6610-READ-ONE-POLICY-ROW
        THRU 6610-READ-ONE-POLICY-ROW-EXIT
        UNTIL END-OF-POLICY-FILE.
 
6600-READ-CURRENT-POLICY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6610-READ-ONE-POLICY-ROW.
 
    READ POLICY-FILE
        AT END
            MOVE "Y" TO W-END-OF-POLICY-FILE
        NOT AT END
            MOVE "Y" TO W-CURRENT-POLICY-LOADED.
 
6610-READ-ONE-POLICY-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7000-GET-NEXT-ITEM-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PUCN0012 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-ITEM-ID.
    MOVE PCTL-NEXT-ITEM-ID TO W-NEW-ITEM-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PUCN0013 UNABLE TO REWRITE CONTROL RECORD".
 
7000-GET-NEXT-ITEM-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7100-GET-NEXT-HISTORY-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PUCN0014 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-HISTORY-ID.
    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PUCN0015 UNABLE TO REWRITE CONTROL RECORD".
 
7100-GET-NEXT-HISTORY-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7200-GET-NEXT-DETAIL-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PUCN0016 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-DETAIL-ID.
    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PUCN0017 UNABLE TO REWRITE CONTROL RECORD".
 
7200-GET-NEXT-DETAIL-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
8000-REWRITE-ITEM-FILE.
 
    OPEN OUTPUT ITEM-FILE.
    PERFORM 8100-WRITE-ONE-ITEM-ROW THRU 8100-WRITE-ONE-ITEM-ROW-EXIT
        VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > ITB-ITEM-COUNT.
    CLOSE ITEM-FILE.
 
8000-REWRITE-ITEM-FILE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
8100-WRITE-ONE-ITEM-ROW.
 
    MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO ITM-POINT-ITEM-ID.
    MOVE ITB-USER-ID (ITB-IDX) TO ITM-USER-ID.
    MOVE ITB-ORIGINAL-AMOUNT (ITB-IDX) TO ITM-ORIGINAL-AMOUNT.
    MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO ITM-REMAIN-AMOUNT.
    MOVE ITB-EXPIRE-DATE (ITB-IDX) TO ITM-EXPIRE-DATE.
    MOVE ITB-EXPIRE-TIME (ITB-IDX) TO ITM-EXPIRE-TIME.
    MOVE ITB-IS-MANUAL (ITB-IDX) TO ITM-IS-MANUAL.
    MOVE ITB-STATUS (ITB-IDX) TO ITM-STATUS.
    WRITE POINT-ITEM-RECORD.
 
8100-WRITE-ONE-ITEM-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
    COPY "PLEXPDT.CBL".

