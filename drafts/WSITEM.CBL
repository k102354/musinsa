*****************************************************************
*    WSITEM.CBL
*    IN-MEMORY POINT-ITEM TABLE, LOADED FROM ITEM-FILE AT PROGRAM
*    START.  KEPT IN ALLOCATION ORDER -- MAJOR KEY ITB-USER-ID, THEN
*    ITB-MANUAL-RANK (0=MANUAL GRANT, 1=NORMAL -- ASCENDING PUTS
*    MANUAL LOTS FIRST), THEN ITB-EXPIRE-STAMP ASCENDING (SOONEST
*    EXPIRY FIRST) -- SO SEARCH ALL LANDS ON A USER'S FIRST ELIGIBLE
*    LOT AND A FORWARD PERFORM WALKS THE REST OF THAT USER'S LOTS
*    ALREADY IN PRIORITY ORDER.  LOAD-ITEM-TABLE (IN THE CALLING
*    PROGRAM) SORTS THE TABLE INTO THIS ORDER AFTER THE
*    LINE-SEQUENTIAL READ LOOP.
*-----------------------------------------------------------------
*    CHANGED    BY   TICKET     DESCRIPTION
*    06/14/94   RMG  PT-0004    ORIGINAL LOGIC
*****************************************************************
01  ITB-ITEM-COUNT                  PIC 9(07) COMP.
01  ITEM-TABLE.
    05  ITB-ITEM-ENTRY OCCURS 0 TO 200000 TIMES
                        DEPENDING ON ITB-ITEM-COUNT
                        ASCENDING KEY IS ITB-USER-ID
                                        ITB-MANUAL-RANK
                                        ITB-EXPIRE-STAMP
                        INDEXED BY ITB-IDX.
        10  ITB-USER-ID              PIC 9(09).
        10  ITB-MANUAL-RANK          PIC 9(01) COMP.
        10  ITB-EXPIRE-STAMP         PIC 9(14).
        10  ITB-POINT-ITEM-ID        PIC 9(15).
        10  ITB-ORIGINAL-AMOUNT      PIC S9(09).
        10  ITB-REMAIN-AMOUNT        PIC S9(09).
        10  ITB-EXPIRE-DATE          PIC 9(08).
        10  ITB-EXPIRE-TIME          PIC 9(06).
        10  ITB-IS-MANUAL            PIC X(01).
        10  ITB-STATUS               PIC X(01).
    05  FILLER                      PIC X(01).

