IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-EXPIRE-BATCH.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/20/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/20/94   RMG  PT-0009    ORIGINAL PROGRAM.  SORT/CONTROL-BREAK
*                                SHAPE CLONED FROM DEDUCTIBLES-REPORT,
*                                USER-DEBIT LOOP CLONED FROM THE OLD
*                                CLEARING-EXISTING-SELECTIONS SWEEP.
*    01/14/95   RMG  PT-0019    A LOT ALREADY AT ZERO REMAIN-AMOUNT IS
*                                NO LONGER RE-EXPIRED OR RE-HISTORIED.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- CUTOFF STAMP IS A
*                                14-DIGIT CCYYMMDDHHMMSS VALUE, NO
*                                2-DIGIT YEAR ANYWHERE IN THIS PROGRAM.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLITEM.CBL".
    COPY "SLWALLET.CBL".
    COPY "SLHIST.CBL".
    COPY "SLHISTDT.CBL".
    COPY "SLCONTRL.CBL".
 
    SELECT WORK-ITEM-FILE
        ASSIGN TO WORKITMDD
        ORGANIZATION IS SEQUENTIAL
        FILE STATUS IS FS-WORKITM.
 
    SELECT SORT-ITEM-FILE
        ASSIGN TO SRTITEMDD.
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDITEM.CBL".
    COPY "FDWALLET.CBL".
    COPY "FDHIST.CBL".
    COPY "FDHISTDT.CBL".
    COPY "FDCONTRL.CBL".
 
*    WORK-ITEM-FILE AND SORT-ITEM-FILE MIRROR POINT-ITEM-RECORD FIELD
*    FOR FIELD SO THE SORT VERB'S USING/GIVING PHASES LINE THE BYTES
*    UP CORRECTLY -- SAME DISCIPLINE DEDUCTIBLES-REPORT USES FOR ITS
*    OWN WORK-FILE/SORT-FILE PAIR AGAINST THE VOUCHER RECORD.
    FD  WORK-ITEM-FILE
        LABEL RECORDS ARE STANDARD.
    01  WORK-ITEM-RECORD.
        05  WRK-POINT-ITEM-ID           PIC 9(15).
        05  WRK-USER-ID                 PIC 9(09).
        05  WRK-ORIGINAL-AMOUNT         PIC S9(09).
        05  WRK-REMAIN-AMOUNT           PIC S9(09).
        05  WRK-EXPIRE-DATE             PIC 9(08).
        05  WRK-EXPIRE-TIME             PIC 9(06).
        05  WRK-IS-MANUAL               PIC X(01).
        05  WRK-STATUS                  PIC X(01).
        05  FILLER                      PIC X(12).
 
    SD  SORT-ITEM-FILE.
    01  SORT-ITEM-RECORD.
        05  SRT-POINT-ITEM-ID           PIC 9(15).
        05  SRT-USER-ID                 PIC 9(09).
        05  SRT-ORIGINAL-AMOUNT         PIC S9(09).
        05  SRT-REMAIN-AMOUNT           PIC S9(09).
        05  SRT-EXPIRE-DATE             PIC 9(08).
        05  SRT-EXPIRE-TIME             PIC 9(06).
        05  SRT-IS-MANUAL               PIC X(01).
        05  SRT-STATUS                  PIC X(01).
        05  FILLER                      PIC X(12).
 
WORKING-STORAGE SECTION.
 
    COPY "WSWALLET.CBL".
 
01  W-END-OF-WORK-FILE                PIC X(01).
    88  END-OF-WORK-FILE                  VALUE "Y".
 
01  W-WALLET-FOUND                    PIC X(01).
    88  WALLET-FOUND                      VALUE "Y".
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                    PIC 9(08).
    05  W-RUN-TIME                    PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-RUN-CCYY                    PIC 9(04).
    05  W-RUN-MM                      PIC 9(02).
    05  W-RUN-DD                      PIC 9(02).
    05  FILLER                        PIC X(06).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-NOW-STAMP                   PIC 9(14).
    05  FILLER                      PIC X(01).
 
01  W-BATCH-REF-ID                    PIC X(20).
 
01  W-EXPIRE-STAMP-FIELDS.
    05  W-EXPIRE-DATE                 PIC 9(08).
    05  W-EXPIRE-TIME                 PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-EXPIRE-STAMP-FIELDS.
    05  W-EXPIRE-STAMP-COMBINED       PIC 9(14).
    05  FILLER                      PIC X(01).
 
01  W-BREAK-USER-ID                   PIC 9(09).
 
01  W-USER-EXPIRE-FIELDS.
    05  W-USER-EXPIRE-TOTAL           PIC S9(09).
    05  FILLER                      PIC X(02).
01  FILLER REDEFINES W-USER-EXPIRE-FIELDS.
    05  W-USER-EXPIRE-EDIT            PIC Z(08)9-.
    05  FILLER                      PIC X(01).
 
01  W-ITEM-SNAPSHOT-AMOUNT             PIC S9(09).
 
01  W-ITEMS-READ-COUNT                PIC 9(07) COMP.
01  W-ITEMS-EXPIRED-COUNT             PIC 9(07) COMP.
01  W-USERS-DEBITED-COUNT             PIC 9(07) COMP.
 
77  W-NEW-HISTORY-ID                  PIC 9(15).
77  W-NEW-DETAIL-ID                   PIC 9(15).
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-EXPIRE-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE ZERO TO W-ITEMS-READ-COUNT
                 W-ITEMS-EXPIRED-COUNT
                 W-USERS-DEBITED-COUNT.
    STRING "BATCH_" W-RUN-DATE DELIMITED BY SIZE INTO W-BATCH-REF-ID.
    DISPLAY "PEXP0000 EXPIRE RUN STARTING FOR " W-RUN-CCYY "-"
                                                W-RUN-MM "-" W-RUN-DD.
 
    SORT SORT-ITEM-FILE
        ON ASCENDING KEY SRT-USER-ID
        USING ITEM-FILE
        GIVING WORK-ITEM-FILE.
 
    OPEN I-O WORK-ITEM-FILE.
    OPEN I-O WALLET-FILE.
    OPEN EXTEND HISTORY-FILE.
    OPEN EXTEND HISTORY-DETAIL-FILE.
    OPEN I-O PCONTROL-FILE.
 
    PERFORM 5000-BUILD-WALLET-INDEX
        THRU 5000-BUILD-WALLET-INDEX-EXIT.
 
    MOVE "N" TO W-END-OF-WORK-FILE.
    PERFORM 1000-READ-A-WORK-RECORD THRU 1000-READ-A-WORK-RECORD-EXIT.
    PERFORM 2000-PROCESS-ALL-ITEMS-FOR-ONE-USER
        THRU 2000-PROCESS-ALL-ITEMS-FOR-ONE-USER-EXIT
        UNTIL END-OF-WORK-FILE.
 
    CLOSE WORK-ITEM-FILE
          WALLET-FILE
          HISTORY-FILE
          HISTORY-DETAIL-FILE
          PCONTROL-FILE.
 
    PERFORM 8000-COPY-WORK-FILE-TO-ITEM-FILE
        THRU 8000-COPY-WORK-FILE-TO-ITEM-FILE-EXIT.
 
    DISPLAY "PEXP0001 LOTS READ.............: " W-ITEMS-READ-COUNT.
    DISPLAY "PEXP0002 LOTS EXPIRED...........: " W-ITEMS-EXPIRED-COUNT.
    DISPLAY "PEXP0003 WALLETS DEBITED.........: " W-USERS-DEBITED-COUNT.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-A-WORK-RECORD.
 
    READ WORK-ITEM-FILE
        AT END
            MOVE "Y" TO W-END-OF-WORK-FILE
        NOT AT END
            ADD 1 TO W-ITEMS-READ-COUNT.
 
1000-READ-A-WORK-RECORD-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    CONTROL-BREAK GROUP -- ONE GROUP PER USER ID, THE SAME SHAPE AS
*    DEDUCTIBLES-REPORT'S PRINT-ALL-VOUCHERS-BY-PAID-DATE, BUT ENDING
*    IN A SINGLE WALLET DEBIT INSTEAD OF A PRINTED SUBTOTAL LINE.
 
2000-PROCESS-ALL-ITEMS-FOR-ONE-USER.
 
    MOVE WRK-USER-ID TO W-BREAK-USER-ID.
    MOVE ZERO TO W-USER-EXPIRE-TOTAL.
 
    PERFORM 2100-PROCESS-ONE-ITEM-ROW
        THRU 2100-PROCESS-ONE-ITEM-ROW-EXIT
        UNTIL END-OF-WORK-FILE
           OR WRK-USER-ID NOT = W-BREAK-USER-ID.
 
    IF W-USER-EXPIRE-TOTAL > ZERO
       PERFORM 2900-POST-USER-EXPIRE-TOTAL
           THRU 2900-POST-USER-EXPIRE-TOTAL-EXIT.
 
2000-PROCESS-ALL-ITEMS-FOR-ONE-USER-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2100-PROCESS-ONE-ITEM-ROW.
 
    MOVE WRK-EXPIRE-DATE TO W-EXPIRE-DATE.
    MOVE WRK-EXPIRE-TIME TO W-EXPIRE-TIME.
 
    IF WRK-STATUS = "A"
       AND WRK-REMAIN-AMOUNT > ZERO
       AND W-EXPIRE-STAMP-COMBINED < W-NOW-STAMP
       PERFORM 2200-EXPIRE-ONE-ITEM
           THRU 2200-EXPIRE-ONE-ITEM-EXIT.
 
    PERFORM 1000-READ-A-WORK-RECORD THRU 1000-READ-A-WORK-RECORD-EXIT.
 
2100-PROCESS-ONE-ITEM-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2200-EXPIRE-ONE-ITEM.
 
    MOVE WRK-REMAIN-AMOUNT TO W-ITEM-SNAPSHOT-AMOUNT.
    MOVE ZERO TO WRK-REMAIN-AMOUNT.
    MOVE "X" TO WRK-STATUS.
 
    REWRITE WORK-ITEM-RECORD
        INVALID KEY
            DISPLAY "PEXP0004 UNABLE TO REWRITE WORK RECORD, ITEM "
                                                WRK-POINT-ITEM-ID.
 
    ADD W-ITEM-SNAPSHOT-AMOUNT TO W-USER-EXPIRE-TOTAL.
    ADD 1 TO W-ITEMS-EXPIRED-COUNT.
 
    PERFORM 2300-WRITE-EXPIRE-HISTORY
        THRU 2300-WRITE-EXPIRE-HISTORY-EXIT.
 
2200-EXPIRE-ONE-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2300-WRITE-EXPIRE-HISTORY.
 
    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
 
    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
    MOVE WRK-USER-ID TO HST-USER-ID.
    SET HST-TYPE-EXPIRE TO TRUE.
    MOVE W-ITEM-SNAPSHOT-AMOUNT TO HST-AMOUNT.
    MOVE W-BATCH-REF-ID TO HST-REF-ID.
    MOVE W-RUN-DATE TO HST-CREATE-DATE.
    DISPLAY "PEXP0012 HISTORY ROW STAMPED " HST-CREATE-CCYY "-"
                                    HST-CREATE-MM "-" HST-CREATE-DD.
 
    WRITE POINT-HISTORY-RECORD.
 
    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
 
    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
    MOVE WRK-POINT-ITEM-ID TO DTL-POINT-ITEM-ID.
    COMPUTE DTL-AMOUNT = ZERO - W-ITEM-SNAPSHOT-AMOUNT.
    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
 
    WRITE POINT-HISTORY-DETAIL-RECORD.
 
2300-WRITE-EXPIRE-HISTORY-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    ONE WALLET DEBIT PER USER PER RUN, NOT ONE PER EXPIRED LOT --
*    THE SAME "POST THE GRAND TOTAL, NOT EACH LINE" DISCIPLINE
*    DEDUCTIBLES-REPORT USES FOR ITS PAID-DATE SUBTOTAL.
 
2900-POST-USER-EXPIRE-TOTAL.
 
    MOVE "N" TO W-WALLET-FOUND.
    SET WIX-IDX TO 1.
    SEARCH WAL-INDEX-ENTRY
        AT END
            NEXT SENTENCE
        WHEN WIX-USER-ID (WIX-IDX) = W-BREAK-USER-ID
            MOVE "Y" TO W-WALLET-FOUND
            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
 
    IF NOT WALLET-FOUND
       DISPLAY "PEXP0005 NO WALLET ON FILE, USER " W-BREAK-USER-ID
                          " EXPIRE TOTAL " W-USER-EXPIRE-EDIT
    ELSE
       READ WALLET-FILE RECORD
           INVALID KEY
               DISPLAY "PEXP0006 WALLET INDEX OUT OF STEP WITH FILE"
       SUBTRACT W-USER-EXPIRE-TOTAL FROM WAL-BALANCE
       REWRITE USER-POINT-WALLET-RECORD
           INVALID KEY
               DISPLAY "PEXP0007 UNABLE TO REWRITE WALLET ROW"
       ADD 1 TO W-USERS-DEBITED-COUNT.
 
2900-POST-USER-EXPIRE-TOTAL-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
5000-BUILD-WALLET-INDEX.
 
    MOVE ZERO TO WAL-INDEX-COUNT.
    MOVE ZERO TO WAL-RRN.
 
5000-READ-NEXT-WALLET-ROW.
 
    ADD 1 TO WAL-RRN.
    READ WALLET-FILE RECORD
        INVALID KEY
            NEXT SENTENCE.
 
    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
       ADD 1 TO WAL-INDEX-COUNT
       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
 
    IF WAL-RRN < 5000
       GO TO 5000-READ-NEXT-WALLET-ROW.
 
5000-BUILD-WALLET-INDEX-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7100-GET-NEXT-HISTORY-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PEXP0008 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-HISTORY-ID.
    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PEXP0009 UNABLE TO REWRITE CONTROL RECORD".
 
7100-GET-NEXT-HISTORY-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7200-GET-NEXT-DETAIL-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PEXP0010 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-DETAIL-ID.
    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PEXP0011 UNABLE TO REWRITE CONTROL RECORD".
 
7200-GET-NEXT-DETAIL-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    THE SORT'S GIVING PHASE LEFT ALL OF THIS RUN'S EXPIRY UPDATES
*    SITTING IN WORK-ITEM-FILE, SORTED BY USER ID -- ITEM-FILE ITSELF
*    WAS ONLY EVER READ BY THE SORT, SO IT IS COPIED BACK OVER NOW.
*    ITEM-FILE DOES NOT CARE ABOUT RECORD ORDER, ONLY THE PROGRAMS
*    THAT LOAD IT INTO A TABLE DO, AND THEY EACH SORT THEIR OWN COPY.
 
8000-COPY-WORK-FILE-TO-ITEM-FILE.
 
    MOVE "N" TO W-END-OF-WORK-FILE.
    OPEN INPUT WORK-ITEM-FILE.
    OPEN OUTPUT ITEM-FILE.
 
    PERFORM 8100-COPY-ONE-ITEM-ROW THRU 8100-COPY-ONE-ITEM-ROW-EXIT
        UNTIL END-OF-WORK-FILE.
 
    CLOSE WORK-ITEM-FILE.
    CLOSE ITEM-FILE.
 
8000-COPY-WORK-FILE-TO-ITEM-FILE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
8100-COPY-ONE-ITEM-ROW.
 
    READ WORK-ITEM-FILE
        AT END
            MOVE "Y" TO W-END-OF-WORK-FILE
        NOT AT END
            MOVE WRK-POINT-ITEM-ID TO ITM-POINT-ITEM-ID
            MOVE WRK-USER-ID TO ITM-USER-ID
            MOVE WRK-ORIGINAL-AMOUNT TO ITM-ORIGINAL-AMOUNT
            MOVE WRK-REMAIN-AMOUNT TO ITM-REMAIN-AMOUNT
            MOVE WRK-EXPIRE-DATE TO ITM-EXPIRE-DATE
            MOVE WRK-EXPIRE-TIME TO ITM-EXPIRE-TIME
            MOVE WRK-IS-MANUAL TO ITM-IS-MANUAL
            MOVE WRK-STATUS TO ITM-STATUS
            WRITE POINT-ITEM-RECORD.
 
8100-COPY-ONE-ITEM-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------

