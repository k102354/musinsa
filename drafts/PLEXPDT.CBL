*****************************************************************
*    PLEXPDT.CBL
*    PROCEDURE COPYBOOK -- COPY THIS AT THE BOTTOM OF THE PROCEDURE
*    DIVISION OF ANY PROGRAM THAT NEEDS TO OPEN A NEW POINT-ITEM LOT.
*    EXPD-COMPUTE-EXPIRE-DATE ADDS GDTV-DAYS-TO-ADD DAYS TO THE DATE
*    ALREADY SITTING IN GDTV-DATE-CCYYMMDD AND LEAVES THE ANSWER
*    THERE.  CALLER LOADS THE TWO INPUT FIELDS AND PERFORMS THIS
*    PARAGRAPH; NO LINKAGE, NO CALL -- SAME COPY-IN-PLACE IDIOM THE
*    SHOP HAS ALWAYS USED FOR PLDATE.CBL.
*-----------------------------------------------------------------
*    CHANGED    BY   TICKET     DESCRIPTION
*    04/11/91   JLR  AP-0104    ORIGINAL PLDATE.CBL ACCEPT-A-DATE
*    06/14/94   RMG  PT-0004    REWRITTEN AS EXPD-COMPUTE-EXPIRE-DATE
*    09/30/98   RMG  PT-0058    Y2K -- CENTURY CARRY-OVER ON DEC 31ST
*                                RETESTED THROUGH YEAR 2000 AND 2004
*    09/30/98   RMG  PT-0058    ADDED GDTV-MONTH-VALID GUARD AT THE
*                                TOP OF EXPD-COMPUTE-EXPIRE-DATE --
*                                SEE NOTE ABOVE THE PARAGRAPH.
*****************************************************************
EXPD-COMPUTE-EXPIRE-DATE.

*    RMG 09/30/98 -- A CORRUPTED CALL-IN MONTH BLEW UP THIS ROUTINE
*    ON TEST DATA DURING THE Y2K PASS.  FORCE IT TO JANUARY RATHER
*    THAN LET GDTV-TABLE-MONTH-DAYS BE SUBSCRIPTED OUT OF RANGE.
    IF NOT GDTV-MONTH-VALID
       MOVE 1 TO GDTV-DATE-MM.

    PERFORM EXPD-LOAD-MONTH-TABLE THRU EXPD-LOAD-MONTH-TABLE-EXIT.
    PERFORM EXPD-SET-FEBRUARY-DAYS THRU EXPD-SET-FEBRUARY-DAYS-EXIT.
    PERFORM EXPD-ADD-ONE-DAY THRU EXPD-ADD-ONE-DAY-EXIT
                             GDTV-DAYS-TO-ADD TIMES.
 
EXPD-COMPUTE-EXPIRE-DATE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
EXPD-LOAD-MONTH-TABLE.
 
    MOVE 1 TO GDTV-DAY-COUNTER.
    PERFORM EXPD-LOAD-ONE-MONTH THRU EXPD-LOAD-ONE-MONTH-EXIT
                                UNTIL GDTV-DAY-COUNTER > 12.
 
EXPD-LOAD-MONTH-TABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
EXPD-LOAD-ONE-MONTH.
 
    MOVE GDTV-DAY-COUNTER TO GDTV-TABLE-MONTH-NUMBER (GDTV-DAY-COUNTER).
    MOVE GDTV-MONTH-DAYS-INIT (GDTV-DAY-COUNTER)
                            TO GDTV-TABLE-MONTH-DAYS (GDTV-DAY-COUNTER).
    ADD 1 TO GDTV-DAY-COUNTER.
 
EXPD-LOAD-ONE-MONTH-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    A YEAR DIVISIBLE BY 4 IS A LEAP YEAR FOR EVERY CCYY THIS
*    PROGRAM WILL EVER SEE (1900-2099) -- THE CENTURY EXCEPTION AT
*    2100 DOES NOT MATTER UNTIL THIS SHOP HAS RETIRED THE PROGRAM.
 
EXPD-SET-FEBRUARY-DAYS.
 
    DIVIDE GDTV-DATE-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
                               REMAINDER GDTV-LEAP-YEAR-REMAINDER.
    IF GDTV-LEAP-YEAR-REMAINDER EQUAL ZERO
       MOVE 29 TO GDTV-TABLE-MONTH-DAYS (2)
    ELSE
       MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).
 
EXPD-SET-FEBRUARY-DAYS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
EXPD-ADD-ONE-DAY.
 
    ADD 1 TO GDTV-DATE-DD.
    IF GDTV-DATE-DD > GDTV-TABLE-MONTH-DAYS (GDTV-DATE-MM)
       MOVE 1 TO GDTV-DATE-DD
       ADD 1 TO GDTV-DATE-MM
       IF GDTV-DATE-MM > 12
          MOVE 1 TO GDTV-DATE-MM
          ADD 1 TO GDTV-DATE-CCYY
          PERFORM EXPD-SET-FEBRUARY-DAYS THRU EXPD-SET-FEBRUARY-DAYS-EXIT.
 
EXPD-ADD-ONE-DAY-EXIT.
    EXIT.
