IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-CANCEL-EARN.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/15/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/15/94   RMG  PT-0005    ORIGINAL PROGRAM.  CLONED FROM THE
*                                DELETE-MODULE OF VENDOR-MAINTENANCE.
*    09/02/94   RMG  PT-0013    REJECTS AN ITEM WHOSE REMAIN-AMOUNT
*                                NO LONGER EQUALS ITS ORIGINAL-AMOUNT
*                                INSTEAD OF CANCELING IT PARTWAY.
*    02/18/97   RMG  PT-0031    ADMIN-REVOKE (ITM ORIGINALLY MANUAL)
*                                NOW POSTS HISTORY TYPE AR NOT EC.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
*                                IN THIS PROGRAM, NO CHANGE REQUIRED.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLTRAN.CBL".
    COPY "SLWALLET.CBL".
    COPY "SLITEM.CBL".
    COPY "SLHIST.CBL".
    COPY "SLHISTDT.CBL".
    COPY "SLCONTRL.CBL".
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDTRAN.CBL".
    COPY "FDWALLET.CBL".
    COPY "FDITEM.CBL".
    COPY "FDHIST.CBL".
    COPY "FDHISTDT.CBL".
    COPY "FDCONTRL.CBL".
 
WORKING-STORAGE SECTION.
 
    COPY "WSWALLET.CBL".
    COPY "WSITEM.CBL".
 
01  W-END-OF-TRAN-FILE                PIC X(01).
    88  END-OF-TRAN-FILE                  VALUE "Y".
 
01  W-END-OF-ITEM-FILE                PIC X(01).
    88  END-OF-ITEM-FILE                   VALUE "Y".
 
01  W-WALLET-FOUND                    PIC X(01).
    88  WALLET-FOUND                      VALUE "Y".
 
01  W-ITEM-FOUND                      PIC X(01).
    88  ITEM-FOUND                        VALUE "Y".
 
01  W-CANCEL-IS-REJECTED               PIC X(01).
    88  CANCEL-IS-REJECTED                VALUE "Y".
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                     PIC 9(08).
    05  W-RUN-TIME                     PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-RUN-CCYY                     PIC 9(04).
    05  W-RUN-MM                       PIC 9(02).
    05  W-RUN-DD                       PIC 9(02).
    05  FILLER                         PIC X(06).
 
01  W-CANCEL-AMOUNT-FIELDS.
    05  W-CANCEL-AMOUNT                PIC S9(09).
    05  FILLER                      PIC X(02).
01  FILLER REDEFINES W-CANCEL-AMOUNT-FIELDS.
    05  W-CANCEL-AMOUNT-EDIT           PIC Z(08)9-.
    05  FILLER                      PIC X(01).
 
01  W-TARGET-ITEM-FIELDS.
    05  W-TARGET-ITEM-RRN              PIC 9(07) COMP.
    05  FILLER                      PIC X(04).
01  FILLER REDEFINES W-TARGET-ITEM-FIELDS.
    05  W-TARGET-ITEM-RRN-EDIT         PIC Z(06)9.
    05  FILLER                      PIC X(01).
 
01  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
01  W-TRAN-CANCEL-COUNT               PIC 9(07) COMP.
01  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
 
77  W-NEW-HISTORY-ID                  PIC 9(15).
77  W-NEW-DETAIL-ID                   PIC 9(15).
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-CANCEL-EARN-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE ZERO TO W-TRAN-READ-COUNT
                 W-TRAN-CANCEL-COUNT
                 W-TRAN-REJECT-COUNT.
    DISPLAY "PECN0000 CANCEL-EARN RUN STARTING FOR " W-RUN-CCYY "-"
                                                W-RUN-MM "-" W-RUN-DD.
 
    OPEN INPUT PTRAN-FILE.
    OPEN I-O WALLET-FILE.
    OPEN EXTEND HISTORY-FILE.
    OPEN EXTEND HISTORY-DETAIL-FILE.
    OPEN I-O PCONTROL-FILE.
 
    PERFORM 5000-BUILD-WALLET-INDEX
        THRU 5000-BUILD-WALLET-INDEX-EXIT.
    PERFORM 6000-LOAD-ITEM-TABLE
        THRU 6000-LOAD-ITEM-TABLE-EXIT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
    PERFORM 2000-PROCESS-ONE-CANCEL THRU 2000-PROCESS-ONE-CANCEL-EXIT
        UNTIL END-OF-TRAN-FILE.
 
    PERFORM 8000-REWRITE-ITEM-FILE THRU 8000-REWRITE-ITEM-FILE-EXIT.
 
    CLOSE PTRAN-FILE
          WALLET-FILE
          HISTORY-FILE
          HISTORY-DETAIL-FILE
          PCONTROL-FILE.
 
    DISPLAY "PECN0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
    DISPLAY "PECN0003 EARNS CANCELED........: " W-TRAN-CANCEL-COUNT.
    DISPLAY "PECN0004 REQUESTS REJECTED.....: " W-TRAN-REJECT-COUNT.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-A-TRANSACTION.
 
    READ PTRAN-FILE
        AT END
            MOVE "Y" TO W-END-OF-TRAN-FILE.
 
1000-READ-A-TRANSACTION-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2000-PROCESS-ONE-CANCEL.
 
    ADD 1 TO W-TRAN-READ-COUNT.
 
    IF TRN-IS-CANCEL-EARN
       MOVE "N" TO W-CANCEL-IS-REJECTED
       PERFORM 2100-READ-WALLET-LOCKED
           THRU 2100-READ-WALLET-LOCKED-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2200-READ-TARGET-ITEM
              THRU 2200-READ-TARGET-ITEM-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2300-VALIDATE-ITEM-UNTOUCHED
              THRU 2300-VALIDATE-ITEM-UNTOUCHED-EXIT
       IF NOT CANCEL-IS-REJECTED
          PERFORM 2400-CANCEL-THE-ITEM
              THRU 2400-CANCEL-THE-ITEM-EXIT
          PERFORM 2500-DEBIT-WALLET-BALANCE
              THRU 2500-DEBIT-WALLET-BALANCE-EXIT
          PERFORM 2600-WRITE-CANCEL-HISTORY
              THRU 2600-WRITE-CANCEL-HISTORY-EXIT
          ADD 1 TO W-TRAN-CANCEL-COUNT
       ELSE
          ADD 1 TO W-TRAN-REJECT-COUNT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
 
2000-PROCESS-ONE-CANCEL-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2100-READ-WALLET-LOCKED.
 
    MOVE "N" TO W-WALLET-FOUND.
    SET WIX-IDX TO 1.
    SEARCH WAL-INDEX-ENTRY
        AT END
            NEXT SENTENCE
        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
            MOVE "Y" TO W-WALLET-FOUND
            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
 
    IF WALLET-FOUND
       READ WALLET-FILE RECORD
           INVALID KEY
               MOVE "Y" TO W-CANCEL-IS-REJECTED
               DISPLAY "PECN0005 WALLET INDEX OUT OF STEP WITH FILE"
    ELSE
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PECN0006 NO WALLET ON FILE, USER " TRN-USER-ID.
 
2100-READ-WALLET-LOCKED-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    ITEM-FILE IS LINE SEQUENTIAL SO THE TARGET LOT IS LOOKED UP IN
*    THE IN-MEMORY TABLE LOADED AT 6000-LOAD-ITEM-TABLE, NOT BY A
*    KEYED READ -- THE ORDER-DEPENDENT ASCENDING KEY ON THIS TABLE
*    IS FOR SEARCH ALL IN POINT-USE, SO THIS PROGRAM SEARCHES IT
*    SERIALLY BY POINT-ITEM-ID INSTEAD.
 
2200-READ-TARGET-ITEM.
 
    MOVE "N" TO W-ITEM-FOUND.
    SET ITB-IDX TO 1.
    SEARCH ITB-ITEM-ENTRY
        AT END
            NEXT SENTENCE
        WHEN ITB-POINT-ITEM-ID (ITB-IDX) = TRN-ITEM-ID
             AND ITB-USER-ID (ITB-IDX) = TRN-USER-ID
            MOVE "Y" TO W-ITEM-FOUND
            SET W-TARGET-ITEM-RRN FROM ITB-IDX.
 
    IF NOT ITEM-FOUND
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PECN0007 ITEM NOT FOUND FOR USER, ITEM "
                                              TRN-ITEM-ID.
 
2200-READ-TARGET-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2300-VALIDATE-ITEM-UNTOUCHED.
 
    IF ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN) NOT =
       ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN)
       MOVE "Y" TO W-CANCEL-IS-REJECTED
       DISPLAY "PECN0008 LOT ALREADY TOUCHED, ITEM "
                     TRN-ITEM-ID " RRN " W-TARGET-ITEM-RRN-EDIT.
 
2300-VALIDATE-ITEM-UNTOUCHED-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2400-CANCEL-THE-ITEM.
 
    MOVE ITB-ORIGINAL-AMOUNT (W-TARGET-ITEM-RRN) TO W-CANCEL-AMOUNT.
    MOVE "C" TO ITB-STATUS (W-TARGET-ITEM-RRN).
    MOVE ZERO TO ITB-REMAIN-AMOUNT (W-TARGET-ITEM-RRN).
    DISPLAY "PECN0014 LOT CANCELED, AMOUNT " W-CANCEL-AMOUNT-EDIT
 
2400-CANCEL-THE-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2500-DEBIT-WALLET-BALANCE.
 
    SUBTRACT W-CANCEL-AMOUNT FROM WAL-BALANCE.
    REWRITE USER-POINT-WALLET-RECORD
        INVALID KEY
            DISPLAY "PECN0009 UNABLE TO REWRITE WALLET ROW".
 
2500-DEBIT-WALLET-BALANCE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2600-WRITE-CANCEL-HISTORY.
 
    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
 
    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
    MOVE TRN-USER-ID TO HST-USER-ID.
    IF ITB-IS-MANUAL (W-TARGET-ITEM-RRN) = "Y"
       SET HST-TYPE-ADMIN-REVOKE TO TRUE
    ELSE
       SET HST-TYPE-EARN-CANCEL TO TRUE.
    MOVE W-CANCEL-AMOUNT TO HST-AMOUNT.
    MOVE TRN-ITEM-ID TO HST-REF-ID.
    MOVE W-RUN-DATE TO HST-CREATE-DATE.
 
    WRITE POINT-HISTORY-RECORD.
 
    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
    MOVE TRN-ITEM-ID TO DTL-POINT-ITEM-ID.
    COMPUTE DTL-AMOUNT = ZERO - W-CANCEL-AMOUNT.
    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
 
    WRITE POINT-HISTORY-DETAIL-RECORD.
 
2600-WRITE-CANCEL-HISTORY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
5000-BUILD-WALLET-INDEX.
 
    MOVE ZERO TO WAL-INDEX-COUNT.
    MOVE ZERO TO WAL-RRN.
 
5000-READ-NEXT-WALLET-ROW.
 
    ADD 1 TO WAL-RRN.
    READ WALLET-FILE RECORD
        INVALID KEY
            NEXT SENTENCE.
 
    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
       ADD 1 TO WAL-INDEX-COUNT
       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
 
    IF WAL-RRN < 5000
       GO TO 5000-READ-NEXT-WALLET-ROW.
 
5000-BUILD-WALLET-INDEX-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    LOADS EVERY ROW OF ITEM-FILE INTO ITEM-TABLE IN THE ORDER READ.
*    NOT SORTED HERE -- THIS PROGRAM ONLY EVER SEARCHES IT SERIALLY,
*    SO THE ASCENDING-KEY DECLARATION ON THE TABLE (SEE WSITEM.CBL)
*    IS SIMPLY NOT RELIED ON BY THIS PROGRAM.
 
6000-LOAD-ITEM-TABLE.
 
    MOVE "N" TO W-END-OF-ITEM-FILE.
    MOVE ZERO TO ITB-ITEM-COUNT.
    OPEN INPUT ITEM-FILE.
 
    PERFORM 6100-READ-ONE-ITEM-ROW THRU 6100-READ-ONE-ITEM-ROW-EXIT
        UNTIL END-OF-ITEM-FILE.
 
    CLOSE ITEM-FILE.
 
6000-LOAD-ITEM-TABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6100-READ-ONE-ITEM-ROW.
 
    READ ITEM-FILE
        AT END
            MOVE "Y" TO W-END-OF-ITEM-FILE
        NOT AT END
            ADD 1 TO ITB-ITEM-COUNT
            MOVE ITM-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT)
            MOVE ITM-POINT-ITEM-ID TO ITB-POINT-ITEM-ID (ITB-ITEM-COUNT)
            MOVE ITM-ORIGINAL-AMOUNT TO
                                ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT)
            MOVE ITM-REMAIN-AMOUNT TO
                                ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT)
            MOVE ITM-EXPIRE-DATE TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT)
            MOVE ITM-EXPIRE-TIME TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT)
            STRING ITM-EXPIRE-DATE ITM-EXPIRE-TIME
                INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT)
            MOVE ITM-IS-MANUAL TO ITB-IS-MANUAL (ITB-ITEM-COUNT)
            MOVE ITM-STATUS TO ITB-STATUS (ITB-ITEM-COUNT)
            IF ITM-MANUAL-GRANT
               MOVE 0 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT)
            ELSE
               MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
 
6100-READ-ONE-ITEM-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7100-GET-NEXT-HISTORY-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PECN0010 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-HISTORY-ID.
    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PECN0011 UNABLE TO REWRITE CONTROL RECORD".
 
7100-GET-NEXT-HISTORY-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7200-GET-NEXT-DETAIL-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PECN0012 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-DETAIL-ID.
    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PECN0013 UNABLE TO REWRITE CONTROL RECORD".
 
7200-GET-NEXT-DETAIL-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    ITEM-FILE HAS NO KEY OF ITS OWN -- THE WHOLE TABLE, INCLUDING
*    THIS RUN'S CANCELLATION, IS WRITTEN BACK OUT IN THE ORDER IT
*    WAS READ, THE SAME REWRITE-FROM-TABLE DISCIPLINE THE SHOP HAS
*    ALWAYS USED FOR A LINE SEQUENTIAL MASTER (SEE SLITEM.CBL).
 
8000-REWRITE-ITEM-FILE.
 
    OPEN OUTPUT ITEM-FILE.
    PERFORM 8100-WRITE-ONE-ITEM-ROW THRU 8100-WRITE-ONE-ITEM-ROW-EXIT
        VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > ITB-ITEM-COUNT.
    CLOSE ITEM-FILE.
 
8000-REWRITE-ITEM-FILE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
8100-WRITE-ONE-ITEM-ROW.
 
    MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO ITM-POINT-ITEM-ID.
    MOVE ITB-USER-ID (ITB-IDX) TO ITM-USER-ID.
    MOVE ITB-ORIGINAL-AMOUNT (ITB-IDX) TO ITM-ORIGINAL-AMOUNT.
    MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO ITM-REMAIN-AMOUNT.
    MOVE ITB-EXPIRE-DATE (ITB-IDX) TO ITM-EXPIRE-DATE.
    MOVE ITB-EXPIRE-TIME (ITB-IDX) TO ITM-EXPIRE-TIME.
    MOVE ITB-IS-MANUAL (ITB-IDX) TO ITM-IS-MANUAL.
    MOVE ITB-STATUS (ITB-IDX) TO ITM-STATUS.
    WRITE POINT-ITEM-RECORD.
 
8100-WRITE-ONE-ITEM-ROW-EXIT.
    EXIT.

