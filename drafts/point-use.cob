IDENTIFICATION DIVISION.
PROGRAM-ID.    POINT-USE.
AUTHOR.        R M GUNDERSON.
INSTALLATION.  POINT LEDGER DATA PROCESSING - BATCH SYSTEMS UNIT.
DATE-WRITTEN.  06/16/94.
DATE-COMPILED.
SECURITY.      COMPANY CONFIDENTIAL - LEDGER-AFFECTING BATCH PROGRAM.
*****************************************************************
*    CHANGE LOG
*-----------------------------------------------------------------
*    DATE       BY   TICKET     DESCRIPTION
*    06/16/94   RMG  PT-0006    ORIGINAL PROGRAM.  ALLOCATION WALK
*                                CLONED FROM PAY-SELECTED-VOUCHER'S
*                                PARTIAL-PAYMENT/BALANCE SPLIT LOGIC;
*                                ELIGIBLE-LOT ORDERING CLONED FROM
*                                SELECT-VOUCHER-TO-PAY.
*    09/12/94   RMG  PT-0014    ADDED CHECK-DUPLICATE-ORDER SCAN OF
*                                HISTORY-FILE -- OPERATIONS RERAN A
*                                DAY'S TRANSACTIONS TWICE BY MISTAKE.
*    02/18/97   RMG  PT-0032    IF THE ELIGIBLE-LOT LIST DRIES UP
*                                BEFORE THE AMOUNT OWED REACHES ZERO
*                                THE WHOLE TRANSACTION IS NOW BACKED
*                                OUT, NOT JUST FLAGGED SHORT.
*    11/09/98   RMG  PT-0059    Y2K REVIEW -- ITB-EXPIRE-STAMP IS A
*                                14-DIGIT CCYYMMDDHHMMSS VALUE, NO
*                                2-DIGIT YEAR ANYWHERE IN THE COMPARE.
*    07/21/03   DKH  PT-0088    RUN-DATE NOW COMES FROM ACCEPT FROM
*                                DATE INSTEAD OF A HARD-CODED CARD.
*    07/28/03   DKH  PT-0091    ADDED EXIT PROGRAM AHEAD OF STOP RUN SO
*                                POINT-BATCH-DRIVER CAN CALL THIS PROGRAM
*                                AS A SUBPROGRAM WITHOUT ENDING THE RUN.
*****************************************************************
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.
INPUT-OUTPUT SECTION.
FILE-CONTROL.
 
    COPY "SLTRAN.CBL".
    COPY "SLWALLET.CBL".
    COPY "SLITEM.CBL".
    COPY "SLHIST.CBL".
    COPY "SLHISTDT.CBL".
    COPY "SLCONTRL.CBL".
 
DATA DIVISION.
FILE SECTION.
 
    COPY "FDTRAN.CBL".
    COPY "FDWALLET.CBL".
    COPY "FDITEM.CBL".
    COPY "FDHIST.CBL".
    COPY "FDHISTDT.CBL".
    COPY "FDCONTRL.CBL".
 
WORKING-STORAGE SECTION.
 
    COPY "WSWALLET.CBL".
    COPY "WSITEM.CBL".
 
01  W-ITEM-SWAP-AREA.
    05  W-SWP-USER-ID                 PIC 9(09).
    05  W-SWP-MANUAL-RANK             PIC 9(01) COMP.
    05  W-SWP-EXPIRE-STAMP            PIC 9(14).
    05  W-SWP-POINT-ITEM-ID           PIC 9(15).
    05  W-SWP-ORIGINAL-AMOUNT         PIC S9(09).
    05  W-SWP-REMAIN-AMOUNT           PIC S9(09).
    05  W-SWP-EXPIRE-DATE             PIC 9(08).
    05  W-SWP-EXPIRE-TIME             PIC 9(06).
    05  W-SWP-IS-MANUAL               PIC X(01).
    05  W-SWP-STATUS                  PIC X(01).
    05  FILLER                      PIC X(01).
 
01  W-USE-DETAIL-COUNT                PIC 9(03) COMP.
01  W-USE-DETAIL-TABLE.
    05  W-USE-DETAIL-ENTRY OCCURS 200 TIMES.
        10  W-USE-DETAIL-ITEM-ID      PIC 9(15).
        10  W-USE-DETAIL-AMOUNT       PIC S9(09).
    05  FILLER                      PIC X(01).
 
01  W-END-OF-TRAN-FILE                PIC X(01).
    88  END-OF-TRAN-FILE                  VALUE "Y".
 
01  W-END-OF-ITEM-FILE                PIC X(01).
    88  END-OF-ITEM-FILE                  VALUE "Y".
 
01  W-END-OF-HIST-FILE                PIC X(01).
    88  END-OF-HIST-FILE                  VALUE "Y".
 
01  W-WALLET-FOUND                    PIC X(01).
    88  WALLET-FOUND                      VALUE "Y".
 
01  W-WALLET-WAS-DEBITED              PIC X(01).
    88  WALLET-WAS-DEBITED                VALUE "Y".
 
01  W-DUPLICATE-ORDER-FOUND           PIC X(01).
    88  DUPLICATE-ORDER-FOUND             VALUE "Y".
 
01  W-USE-IS-REJECTED                 PIC X(01).
    88  USE-IS-REJECTED                   VALUE "Y".
 
01  W-FIRST-ELIGIBLE-FOUND            PIC X(01).
    88  FIRST-ELIGIBLE-FOUND              VALUE "Y".
 
01  W-RUN-DATE-FIELDS.
    05  W-RUN-DATE                    PIC 9(08).
    05  W-RUN-TIME                    PIC 9(06).
    05  FILLER                      PIC X(01).
01  FILLER REDEFINES W-RUN-DATE-FIELDS.
    05  W-NOW-STAMP                   PIC 9(14).
    05  FILLER                      PIC X(01).
 
01  W-AMOUNT-OWED-FIELDS.
    05  W-AMOUNT-OWED                 PIC S9(09).
    05  FILLER                      PIC X(02).
01  FILLER REDEFINES W-AMOUNT-OWED-FIELDS.
    05  W-AMOUNT-OWED-EDIT            PIC Z(08)9-.
    05  FILLER                      PIC X(01).
 
01  W-AMOUNT-TAKEN                    PIC S9(09).
 
01  W-FIRST-ITEM-FIELDS.
    05  W-FIRST-ITEM-RRN              PIC 9(07) COMP.
    05  FILLER                      PIC X(04).
01  FILLER REDEFINES W-FIRST-ITEM-FIELDS.
    05  W-FIRST-ITEM-RRN-EDIT         PIC Z(06)9.
    05  FILLER                      PIC X(01).
 
01  W-TRAN-READ-COUNT                 PIC 9(07) COMP.
01  W-TRAN-USE-COUNT                  PIC 9(07) COMP.
01  W-TRAN-REJECT-COUNT               PIC 9(07) COMP.
 
01  W-SORT-I                          PIC 9(07) COMP.
01  W-SORT-J                          PIC 9(07) COMP.
 
77  W-NEW-HISTORY-ID                  PIC 9(15).
77  W-NEW-DETAIL-ID                   PIC 9(15).
*-----------------------------------------------------------------
 
PROCEDURE DIVISION.
 
0000-USE-CONTROL.
 
    ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT W-RUN-TIME FROM TIME.
    MOVE ZERO TO W-TRAN-READ-COUNT
                 W-TRAN-USE-COUNT
                 W-TRAN-REJECT-COUNT.
 
    OPEN INPUT PTRAN-FILE.
    OPEN I-O WALLET-FILE.
    OPEN EXTEND HISTORY-FILE.
    OPEN EXTEND HISTORY-DETAIL-FILE.
    OPEN I-O PCONTROL-FILE.
 
    PERFORM 5000-BUILD-WALLET-INDEX
        THRU 5000-BUILD-WALLET-INDEX-EXIT.
    PERFORM 6000-LOAD-ITEM-TABLE
        THRU 6000-LOAD-ITEM-TABLE-EXIT.
    PERFORM 6500-SORT-ITEM-TABLE
        THRU 6500-SORT-ITEM-TABLE-EXIT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
    PERFORM 2000-PROCESS-ONE-USE THRU 2000-PROCESS-ONE-USE-EXIT
        UNTIL END-OF-TRAN-FILE.
 
    PERFORM 8000-REWRITE-ITEM-FILE THRU 8000-REWRITE-ITEM-FILE-EXIT.
 
    CLOSE PTRAN-FILE
          WALLET-FILE
          HISTORY-FILE
          HISTORY-DETAIL-FILE
          PCONTROL-FILE.
 
    DISPLAY "PUSE0002 TRANSACTIONS READ.....: " W-TRAN-READ-COUNT.
    DISPLAY "PUSE0003 SPENDS POSTED.........: " W-TRAN-USE-COUNT.
    DISPLAY "PUSE0004 SPENDS REJECTED.......: " W-TRAN-REJECT-COUNT.
 
    EXIT PROGRAM.
 
    STOP RUN.
*-----------------------------------------------------------------
 
1000-READ-A-TRANSACTION.
 
    READ PTRAN-FILE
        AT END
            MOVE "Y" TO W-END-OF-TRAN-FILE.
 
1000-READ-A-TRANSACTION-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2000-PROCESS-ONE-USE.
 
    ADD 1 TO W-TRAN-READ-COUNT.
 
    IF TRN-IS-USE
       MOVE "N" TO W-USE-IS-REJECTED
       MOVE "N" TO W-WALLET-WAS-DEBITED
       MOVE ZERO TO W-USE-DETAIL-COUNT
       PERFORM 2100-READ-WALLET-LOCKED
           THRU 2100-READ-WALLET-LOCKED-EXIT
       IF NOT USE-IS-REJECTED
          PERFORM 2200-CHECK-DUPLICATE-ORDER
              THRU 2200-CHECK-DUPLICATE-ORDER-EXIT
       IF NOT USE-IS-REJECTED
          PERFORM 2300-DEBIT-WALLET-FOR-SPEND
              THRU 2300-DEBIT-WALLET-FOR-SPEND-EXIT
       IF NOT USE-IS-REJECTED
          PERFORM 2400-SELECT-ELIGIBLE-ITEMS
              THRU 2400-SELECT-ELIGIBLE-ITEMS-EXIT
       IF NOT USE-IS-REJECTED
          PERFORM 2500-ALLOCATE-ACROSS-ITEMS
              THRU 2500-ALLOCATE-ACROSS-ITEMS-EXIT
       IF NOT USE-IS-REJECTED
          PERFORM 2600-WRITE-USE-HISTORY
              THRU 2600-WRITE-USE-HISTORY-EXIT
          ADD 1 TO W-TRAN-USE-COUNT
       ELSE
          PERFORM 2700-BACK-OUT-REJECTED-USE
              THRU 2700-BACK-OUT-REJECTED-USE-EXIT
          ADD 1 TO W-TRAN-REJECT-COUNT.
 
    PERFORM 1000-READ-A-TRANSACTION THRU 1000-READ-A-TRANSACTION-EXIT.
 
2000-PROCESS-ONE-USE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2100-READ-WALLET-LOCKED.
 
    MOVE "N" TO W-WALLET-FOUND.
    SET WIX-IDX TO 1.
    SEARCH WAL-INDEX-ENTRY
        AT END
            NEXT SENTENCE
        WHEN WIX-USER-ID (WIX-IDX) = TRN-USER-ID
            MOVE "Y" TO W-WALLET-FOUND
            MOVE WIX-RRN (WIX-IDX) TO WAL-RRN.
 
    IF WALLET-FOUND
       READ WALLET-FILE RECORD
           INVALID KEY
               MOVE "Y" TO W-USE-IS-REJECTED
               DISPLAY "PUSE0005 WALLET INDEX OUT OF STEP WITH FILE"
    ELSE
       MOVE "Y" TO W-USE-IS-REJECTED
       DISPLAY "PUSE0006 NO WALLET ON FILE, USER " TRN-USER-ID.
 
2100-READ-WALLET-LOCKED-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    HISTORY-FILE IS APPEND-ONLY LINE SEQUENTIAL -- THE DUPLICATE
*    CHECK IS A STRAIGHT SEQUENTIAL SCAN, THE SAME WAY THE OLD
*    VOUCHER SYSTEM SCANNED FOR A CHECK NUMBER ALREADY USED.
 
2200-CHECK-DUPLICATE-ORDER.
 
    MOVE "N" TO W-DUPLICATE-ORDER-FOUND.
    MOVE "N" TO W-END-OF-HIST-FILE.
    OPEN INPUT HISTORY-FILE.
 
    PERFORM 2210-SCAN-ONE-HISTORY-ROW
        THRU 2210-SCAN-ONE-HISTORY-ROW-EXIT
        UNTIL END-OF-HIST-FILE OR DUPLICATE-ORDER-FOUND.
 
    CLOSE HISTORY-FILE.
    OPEN EXTEND HISTORY-FILE.
 
    IF DUPLICATE-ORDER-FOUND
       MOVE "Y" TO W-USE-IS-REJECTED
       DISPLAY "PUSE0007 DUPLICATE ORDER, USER " TRN-USER-ID
                                   " REF " TRN-REF-ID.
 
2200-CHECK-DUPLICATE-ORDER-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2210-SCAN-ONE-HISTORY-ROW.
 
    READ HISTORY-FILE
        AT END
            MOVE "Y" TO W-END-OF-HIST-FILE
        NOT AT END
            IF HST-USER-ID = TRN-USER-ID
               AND HST-REF-ID = TRN-REF-ID
               AND HST-TYPE-USE
               MOVE "Y" TO W-DUPLICATE-ORDER-FOUND.
 
2210-SCAN-ONE-HISTORY-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2300-DEBIT-WALLET-FOR-SPEND.
 
    IF WAL-BALANCE < TRN-AMOUNT
       MOVE "Y" TO W-USE-IS-REJECTED
       DISPLAY "PUSE0008 INSUFFICIENT BALANCE, USER " TRN-USER-ID
                            " BALANCE " WAL-BALANCE-EDIT
    ELSE
       SUBTRACT TRN-AMOUNT FROM WAL-BALANCE
       REWRITE USER-POINT-WALLET-RECORD
           INVALID KEY
               DISPLAY "PUSE0009 UNABLE TO REWRITE WALLET ROW"
       MOVE "Y" TO W-WALLET-WAS-DEBITED.
 
2300-DEBIT-WALLET-FOR-SPEND-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    ITEM-TABLE IS SORTED ASCENDING ON USER-ID/MANUAL-RANK/EXPIRE-
*    STAMP (SEE 6500-SORT-ITEM-TABLE).  SEARCH ALL LANDS ON *SOME*
*    ROW FOR THIS USER; SINCE DUPLICATE USER-IDS SIT ADJACENT IN THE
*    SORTED TABLE, WALKING BACKWARD TO WHERE THE USER-ID CHANGES
*    ALWAYS REACHES THE TRUE FIRST (HIGHEST-PRIORITY) ROW.
 
2400-SELECT-ELIGIBLE-ITEMS.
 
    MOVE "N" TO W-FIRST-ELIGIBLE-FOUND.
    MOVE ZERO TO W-FIRST-ITEM-RRN.
 
    IF ITB-ITEM-COUNT > 0
       SET ITB-IDX TO 1
       SEARCH ALL ITB-ITEM-ENTRY
           AT END
               NEXT SENTENCE
           WHEN ITB-USER-ID (ITB-IDX) = TRN-USER-ID
               PERFORM 2410-BACK-UP-TO-FIRST-FOR-USER
                   THRU 2410-BACK-UP-TO-FIRST-FOR-USER-EXIT
               MOVE "Y" TO W-FIRST-ELIGIBLE-FOUND
               SET W-FIRST-ITEM-RRN FROM ITB-IDX.
 
2400-SELECT-ELIGIBLE-ITEMS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2410-BACK-UP-TO-FIRST-FOR-USER.
 
    PERFORM UNTIL ITB-IDX = 1
                OR ITB-USER-ID (ITB-IDX - 1) NOT = TRN-USER-ID
       SET ITB-IDX DOWN BY 1.
 
2410-BACK-UP-TO-FIRST-FOR-USER-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    WALKS FORWARD FROM THE FIRST ROW FOR THIS USER, ALREADY IN
*    PRIORITY ORDER, TAKING FROM EACH AVAILABLE UNEXPIRED LOT UNTIL
*    THE AMOUNT OWED REACHES ZERO.  IF THE USER'S ROWS RUN OUT (OR
*    THE TABLE MOVES ON TO A DIFFERENT USER) FIRST, THE WHOLE SPEND
*    IS BACKED OUT.
 
2500-ALLOCATE-ACROSS-ITEMS.
 
    MOVE TRN-AMOUNT TO W-AMOUNT-OWED.
 
    IF NOT FIRST-ELIGIBLE-FOUND
       MOVE "Y" TO W-USE-IS-REJECTED
       DISPLAY "PUSE0010 NO ELIGIBLE LOTS, USER " TRN-USER-ID
    ELSE
       SET ITB-IDX TO W-FIRST-ITEM-RRN
       DISPLAY "PUSE0017 FIRST ELIGIBLE LOT ROW " W-FIRST-ITEM-RRN-EDIT
                                    " USER " TRN-USER-ID
       PERFORM 2510-TAKE-FROM-ONE-ITEM
           THRU 2510-TAKE-FROM-ONE-ITEM-EXIT
           UNTIL W-AMOUNT-OWED = ZERO
              OR ITB-IDX > ITB-ITEM-COUNT
              OR ITB-USER-ID (ITB-IDX) NOT = TRN-USER-ID.
 
    IF W-AMOUNT-OWED NOT = ZERO
       MOVE "Y" TO W-USE-IS-REJECTED
       DISPLAY "PUSE0011 INSUFFICIENT LIVE POINTS, USER "
                    TRN-USER-ID " SHORT BY " W-AMOUNT-OWED-EDIT.
 
2500-ALLOCATE-ACROSS-ITEMS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2510-TAKE-FROM-ONE-ITEM.
 
    IF ITB-STATUS (ITB-IDX) = "A"
       AND ITB-EXPIRE-STAMP (ITB-IDX) > W-NOW-STAMP
       PERFORM 2515-TAKE-FROM-ELIGIBLE-ITEM
           THRU 2515-TAKE-FROM-ELIGIBLE-ITEM-EXIT.
 
    SET ITB-IDX UP BY 1.
 
2510-TAKE-FROM-ONE-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2515-TAKE-FROM-ELIGIBLE-ITEM.
 
    IF ITB-REMAIN-AMOUNT (ITB-IDX) < W-AMOUNT-OWED
       MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO W-AMOUNT-TAKEN
    ELSE
       MOVE W-AMOUNT-OWED TO W-AMOUNT-TAKEN.
 
    SUBTRACT W-AMOUNT-TAKEN FROM ITB-REMAIN-AMOUNT (ITB-IDX).
    SUBTRACT W-AMOUNT-TAKEN FROM W-AMOUNT-OWED.
 
    IF ITB-REMAIN-AMOUNT (ITB-IDX) = ZERO
       MOVE "E" TO ITB-STATUS (ITB-IDX).
 
    PERFORM 2520-RECORD-ALLOCATION-DETAIL
        THRU 2520-RECORD-ALLOCATION-DETAIL-EXIT.
 
2515-TAKE-FROM-ELIGIBLE-ITEM-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    ONE ENTRY IN THE RUN-LEVEL DETAIL SCRATCH TABLE PER LOT TOUCHED
*    BY THIS SPEND; FLUSHED TO THE HISTORY-DETAIL-FILE ONCE THE
*    MASTER HISTORY ROW IS WRITTEN (SEE 2600-WRITE-USE-HISTORY), OR
*    UNDONE IN PLACE IF THE TRANSACTION ENDS UP REJECTED (SEE
*    2700-BACK-OUT-REJECTED-USE).
 
2520-RECORD-ALLOCATION-DETAIL.
 
    IF W-AMOUNT-TAKEN > ZERO
       ADD 1 TO W-USE-DETAIL-COUNT
       MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO
                            W-USE-DETAIL-ITEM-ID (W-USE-DETAIL-COUNT)
       MOVE W-AMOUNT-TAKEN TO
                            W-USE-DETAIL-AMOUNT (W-USE-DETAIL-COUNT).
 
2520-RECORD-ALLOCATION-DETAIL-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2600-WRITE-USE-HISTORY.
 
    PERFORM 7100-GET-NEXT-HISTORY-ID THRU 7100-GET-NEXT-HISTORY-ID-EXIT.
 
    MOVE W-NEW-HISTORY-ID TO HST-POINT-HISTORY-ID.
    MOVE TRN-USER-ID TO HST-USER-ID.
    SET HST-TYPE-USE TO TRUE.
    MOVE TRN-AMOUNT TO HST-AMOUNT.
    MOVE TRN-REF-ID TO HST-REF-ID.
    MOVE W-RUN-DATE TO HST-CREATE-DATE.
 
    WRITE POINT-HISTORY-RECORD.
 
    PERFORM 2610-WRITE-ONE-DETAIL-ROW
        THRU 2610-WRITE-ONE-DETAIL-ROW-EXIT
        VARYING W-SORT-I FROM 1 BY 1
        UNTIL W-SORT-I > W-USE-DETAIL-COUNT.
 
2600-WRITE-USE-HISTORY-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2610-WRITE-ONE-DETAIL-ROW.
 
    PERFORM 7200-GET-NEXT-DETAIL-ID THRU 7200-GET-NEXT-DETAIL-ID-EXIT.
 
    MOVE W-NEW-DETAIL-ID TO DTL-POINT-HISTORY-DETAIL-ID.
    MOVE W-NEW-HISTORY-ID TO DTL-POINT-HISTORY-ID.
    MOVE W-USE-DETAIL-ITEM-ID (W-SORT-I) TO DTL-POINT-ITEM-ID.
    COMPUTE DTL-AMOUNT = ZERO - W-USE-DETAIL-AMOUNT (W-SORT-I).
    MOVE ZERO TO DTL-RESTORED-FROM-ITEM-ID.
 
    WRITE POINT-HISTORY-DETAIL-RECORD.
 
2610-WRITE-ONE-DETAIL-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    A REJECTED TRANSACTION MUST NOT LEAVE THE WALLET DEBITED OR
*    ANY LOT PARTIALLY DRAINED -- THE WALLET ROW AND EVERY LOT THIS
*    RUN TOUCHED ARE PUT BACK THE WAY 2100 FOUND THEM.
 
2700-BACK-OUT-REJECTED-USE.
 
    IF WALLET-WAS-DEBITED
       ADD TRN-AMOUNT TO WAL-BALANCE
       REWRITE USER-POINT-WALLET-RECORD
           INVALID KEY
               DISPLAY "PUSE0012 UNABLE TO REWRITE WALLET ROW"
       PERFORM 2710-UNDO-ONE-ALLOCATION
           THRU 2710-UNDO-ONE-ALLOCATION-EXIT
           VARYING W-SORT-I FROM 1 BY 1
           UNTIL W-SORT-I > W-USE-DETAIL-COUNT.
 
2700-BACK-OUT-REJECTED-USE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
2710-UNDO-ONE-ALLOCATION.
 
    SET ITB-IDX TO W-FIRST-ITEM-RRN.
 
2711-UNDO-SEARCH-STEP.
 
    IF ITB-IDX > ITB-ITEM-COUNT
       GO TO 2710-UNDO-ONE-ALLOCATION-EXIT.
 
    IF ITB-POINT-ITEM-ID (ITB-IDX) = W-USE-DETAIL-ITEM-ID (W-SORT-I)
       ADD W-USE-DETAIL-AMOUNT (W-SORT-I) TO
                                   ITB-REMAIN-AMOUNT (ITB-IDX)
       MOVE "A" TO ITB-STATUS (ITB-IDX)
       GO TO 2710-UNDO-ONE-ALLOCATION-EXIT.
 
    SET ITB-IDX UP BY 1.
    GO TO 2711-UNDO-SEARCH-STEP.
 
2710-UNDO-ONE-ALLOCATION-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
5000-BUILD-WALLET-INDEX.
 
    MOVE ZERO TO WAL-INDEX-COUNT.
    MOVE ZERO TO WAL-RRN.
 
5000-READ-NEXT-WALLET-ROW.
 
    ADD 1 TO WAL-RRN.
    READ WALLET-FILE RECORD
        INVALID KEY
            NEXT SENTENCE.
 
    IF WAL-USER-ID NOT = ZERO OR WAL-BALANCE NOT = ZERO
       ADD 1 TO WAL-INDEX-COUNT
       MOVE WAL-USER-ID TO WIX-USER-ID (WAL-INDEX-COUNT)
       MOVE WAL-RRN TO WIX-RRN (WAL-INDEX-COUNT).
 
    IF WAL-RRN < 5000
       GO TO 5000-READ-NEXT-WALLET-ROW.
 
5000-BUILD-WALLET-INDEX-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6000-LOAD-ITEM-TABLE.
 
    MOVE "N" TO W-END-OF-ITEM-FILE.
    MOVE ZERO TO ITB-ITEM-COUNT.
    OPEN INPUT ITEM-FILE.
 
    PERFORM 6100-READ-ONE-ITEM-ROW THRU 6100-READ-ONE-ITEM-ROW-EXIT
        UNTIL END-OF-ITEM-FILE.
 
    CLOSE ITEM-FILE.
 
6000-LOAD-ITEM-TABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6100-READ-ONE-ITEM-ROW.
 
    READ ITEM-FILE
        AT END
            MOVE "Y" TO W-END-OF-ITEM-FILE
        NOT AT END
            ADD 1 TO ITB-ITEM-COUNT
            MOVE ITM-USER-ID TO ITB-USER-ID (ITB-ITEM-COUNT)
            MOVE ITM-POINT-ITEM-ID TO
                                ITB-POINT-ITEM-ID (ITB-ITEM-COUNT)
            MOVE ITM-ORIGINAL-AMOUNT TO
                                ITB-ORIGINAL-AMOUNT (ITB-ITEM-COUNT)
            MOVE ITM-REMAIN-AMOUNT TO
                                ITB-REMAIN-AMOUNT (ITB-ITEM-COUNT)
            MOVE ITM-EXPIRE-DATE TO ITB-EXPIRE-DATE (ITB-ITEM-COUNT)
            MOVE ITM-EXPIRE-TIME TO ITB-EXPIRE-TIME (ITB-ITEM-COUNT)
            STRING ITM-EXPIRE-DATE ITM-EXPIRE-TIME
                INTO ITB-EXPIRE-STAMP (ITB-ITEM-COUNT)
            MOVE ITM-IS-MANUAL TO ITB-IS-MANUAL (ITB-ITEM-COUNT)
            MOVE ITM-STATUS TO ITB-STATUS (ITB-ITEM-COUNT)
            IF ITM-MANUAL-GRANT
               MOVE 0 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT)
            ELSE
               MOVE 1 TO ITB-MANUAL-RANK (ITB-ITEM-COUNT).
 
6100-READ-ONE-ITEM-ROW-EXIT.
    EXIT.
*-----------------------------------------------------------------
*    A PLAIN SELECTION SORT -- THE TABLE IS SMALL ENOUGH FOR A RUN
*    OF THIS SIZE, AND KEEPS THE SORT VERB (SEE DEDUCTIBLES-REPORT)
*    RESERVED FOR THE FILE-TO-FILE SORT IN THE EXPIRE BATCH.
 
6500-SORT-ITEM-TABLE.
 
    IF ITB-ITEM-COUNT > 1
       PERFORM 6510-SORT-OUTER-PASS
           THRU 6510-SORT-OUTER-PASS-EXIT
           VARYING W-SORT-I FROM 1 BY 1
           UNTIL W-SORT-I >= ITB-ITEM-COUNT.
 
6500-SORT-ITEM-TABLE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6510-SORT-OUTER-PASS.
 
    PERFORM 6520-SORT-INNER-COMPARE
        THRU 6520-SORT-INNER-COMPARE-EXIT
        VARYING W-SORT-J FROM 1 BY 1
        UNTIL W-SORT-J > ITB-ITEM-COUNT - W-SORT-I.
 
6510-SORT-OUTER-PASS-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6520-SORT-INNER-COMPARE.
 
    IF ITB-USER-ID (W-SORT-J) > ITB-USER-ID (W-SORT-J + 1)
       OR (ITB-USER-ID (W-SORT-J) = ITB-USER-ID (W-SORT-J + 1) AND
           ITB-MANUAL-RANK (W-SORT-J) >
               ITB-MANUAL-RANK (W-SORT-J + 1))
       OR (ITB-USER-ID (W-SORT-J) = ITB-USER-ID (W-SORT-J + 1) AND
           ITB-MANUAL-RANK (W-SORT-J) =
               ITB-MANUAL-RANK (W-SORT-J + 1) AND
           ITB-EXPIRE-STAMP (W-SORT-J) >
               ITB-EXPIRE-STAMP (W-SORT-J + 1))
       PERFORM 6530-SWAP-TABLE-ENTRIES
           THRU 6530-SWAP-TABLE-ENTRIES-EXIT.
 
6520-SORT-INNER-COMPARE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
6530-SWAP-TABLE-ENTRIES.
 
    MOVE ITB-ITEM-ENTRY (W-SORT-J)     TO W-ITEM-SWAP-AREA.
    MOVE ITB-ITEM-ENTRY (W-SORT-J + 1) TO ITB-ITEM-ENTRY (W-SORT-J).
    MOVE W-ITEM-SWAP-AREA TO ITB-ITEM-ENTRY (W-SORT-J + 1).
 
6530-SWAP-TABLE-ENTRIES-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7100-GET-NEXT-HISTORY-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PUSE0013 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-HISTORY-ID.
    MOVE PCTL-NEXT-HISTORY-ID TO W-NEW-HISTORY-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PUSE0014 UNABLE TO REWRITE CONTROL RECORD".
 
7100-GET-NEXT-HISTORY-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
7200-GET-NEXT-DETAIL-ID.
 
    MOVE 1 TO PCTL-KEY.
    READ PCONTROL-FILE RECORD
        INVALID KEY
            DISPLAY "PUSE0015 CONTROL RECORD MISSING - ABORT"
            STOP RUN.
    ADD 1 TO PCTL-NEXT-DETAIL-ID.
    MOVE PCTL-NEXT-DETAIL-ID TO W-NEW-DETAIL-ID.
    REWRITE PCONTROL-RECORD
        INVALID KEY
            DISPLAY "PUSE0016 UNABLE TO REWRITE CONTROL RECORD".
 
7200-GET-NEXT-DETAIL-ID-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
8000-REWRITE-ITEM-FILE.
 
    OPEN OUTPUT ITEM-FILE.
    PERFORM 8100-WRITE-ONE-ITEM-ROW THRU 8100-WRITE-ONE-ITEM-ROW-EXIT
        VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > ITB-ITEM-COUNT.
    CLOSE ITEM-FILE.
 
8000-REWRITE-ITEM-FILE-EXIT.
    EXIT.
*-----------------------------------------------------------------
 
8100-WRITE-ONE-ITEM-ROW.
 
    MOVE ITB-POINT-ITEM-ID (ITB-IDX) TO ITM-POINT-ITEM-ID.
    MOVE ITB-USER-ID (ITB-IDX) TO ITM-USER-ID.
    MOVE ITB-ORIGINAL-AMOUNT (ITB-IDX) TO ITM-ORIGINAL-AMOUNT.
    MOVE ITB-REMAIN-AMOUNT (ITB-IDX) TO ITM-REMAIN-AMOUNT.
    MOVE ITB-EXPIRE-DATE (ITB-IDX) TO ITM-EXPIRE-DATE.
    MOVE ITB-EXPIRE-TIME (ITB-IDX) TO ITM-EXPIRE-TIME.
    MOVE ITB-IS-MANUAL (ITB-IDX) TO ITM-IS-MANUAL.
    MOVE ITB-STATUS (ITB-IDX) TO ITM-STATUS.
    WRITE POINT-ITEM-RECORD.
 
8100-WRITE-ONE-ITEM-ROW-EXIT.
    EXIT.

